000100******************************************************************        
000200*                    C A N D R E C                              *         
000300******************************************************************        
000400* COPYBOOK    : CANDREC                                                   
000500* DESCRIPTION : ONE LINE OF THE FIXED CANDIDATE-PAIR LIST FED TO          
000600*               THE OPTIMIZER - TWO ASSET ID'S SEPARATED BY A             
000700*               COMMA, E.G. GOLD-FUT,SILVR-FUT.                           
000800* USED BY     : PTOPT01  (CANDIDATE-FILE)                                 
000900******************************************************************        
001000*    L O G    O F    C H A N G E S                                        
001100******************************************************************        
001200* 02/06/04  T.OKAFOR    ORIGINAL LAYOUT FOR THE PAIR OPTIMIZER            
001300*                       BATCH (REQ PT-0088).                              
001400******************************************************************        
001500 01  CAND-REC.                                                            
001600     05  CAND-LINE               PIC X(25).                               
001700     05  FILLER                  PIC X(05).                               
