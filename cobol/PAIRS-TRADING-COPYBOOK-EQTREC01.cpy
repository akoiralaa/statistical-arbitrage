000100******************************************************************        
000200*                    E Q T R E C 0 1                            *         
000300******************************************************************        
000400* COPYBOOK    : EQTREC01                                                  
000500* DESCRIPTION : ONE DAY'S CLOSING CAPITAL BALANCE - THE EQUITY            
000600*               CURVE.  ONE RECORD PER PROCESSING DATE, WRITTEN           
000700*               WHETHER OR NOT A TRADE OCCURRED THAT DAY.                 
000800* USED BY     : PTBACK01                                                  
000900******************************************************************        
001000*    L O G    O F    C H A N G E S                                        
001100******************************************************************        
001200* 11/03/91  R.KEMNITZ   ORIGINAL LAYOUT (REQ PT-0001).                    
001300******************************************************************        
001400 01  EQUITY-REC.                                                          
001500     05  EQ-DATE                 PIC 9(08).                               
001600     05  EQ-CAPITAL              PIC S9(11)V99.                           
001700     05  FILLER                  PIC X(09).                               
