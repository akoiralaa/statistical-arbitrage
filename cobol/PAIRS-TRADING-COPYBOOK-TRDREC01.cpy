000100******************************************************************        
000200*                    T R D R E C 0 1                            *         
000300******************************************************************        
000400* COPYBOOK    : TRDREC01                                                  
000500* DESCRIPTION : ONE CLOSED SPREAD TRADE, WRITTEN TO THE TRADE             
000600*               REGISTER (TRADE-FILE) WHEN A POSITION IS CLOSED.          
000700* USED BY     : PTBACK01, PTOPT01                                         
000800******************************************************************        
000900*    L O G    O F    C H A N G E S                                        
001000******************************************************************        
001100* 11/03/91  R.KEMNITZ   ORIGINAL LAYOUT (REQ PT-0001).                    
001200* 06/18/94  R.KEMNITZ   ADDED TR-HEDGE-RATIO - AUDIT ASKED WHY            
001300*                       THE SPREAD MATH COULD NOT BE REPRODUCED.          
001400* 02/06/04  T.OKAFOR    ADDED TR-RETURN-PCT AND TR-DAYS-HELD              
001500*                       (REQ PT-0088).                                    
001600******************************************************************        
001700 01  TRADE-REC.                                                           
001800     05  TR-TRADE-ID             PIC 9(06).                               
001900     05  TR-ASSET-1              PIC X(12).                               
002000     05  TR-ASSET-2              PIC X(12).                               
002100     05  TR-SIDE                 PIC X(05).                               
002200         88  TR-SIDE-LONG            VALUE 'LONG '.                       
002300         88  TR-SIDE-SHORT           VALUE 'SHORT'.                       
002400     05  TR-ENTRY-DATE           PIC 9(08).                               
002500     05  TR-ENTRY-SPREAD         PIC S9(09)V9(04).                        
002600     05  TR-EXIT-DATE            PIC 9(08).                               
002700     05  TR-EXIT-SPREAD          PIC S9(09)V9(04).                        
002800     05  TR-POSITION-SIZE        PIC S9(11)V99.                           
002900     05  TR-HEDGE-RATIO          PIC S9(05)V9(06).                        
003000     05  TR-GROSS-PNL            PIC S9(11)V99.                           
003100     05  TR-NET-PNL              PIC S9(11)V99.                           
003200     05  TR-RETURN-PCT           PIC S9(05)V9(04).                        
003300     05  TR-DAYS-HELD            PIC 9(05).                               
003400     05  FILLER                  PIC X(09).                               
