000100******************************************************************        
000200*                       P T O P T 0 1                           *         
000300******************************************************************        
000400* PROGRAM     : PTOPT01                                                   
000500* PURPOSE     : PAIR OPTIMIZER.  RUNS THE SPREAD-TRADING BACK-            
000600*               TEST ONCE PER CANDIDATE PAIR ON THE FIXED                 
000700*               CANDIDATE LIST, SCORES EACH PAIR ON THE SAME              
000800*               PERFORMANCE METRICS AS PTBACK01, RANKS THE                
000900*               CANDIDATES BY SHARPE RATIO DESCENDING, WRITES             
001000*               THE RANKED RESULTS TO THE OPT-FILE AND PRINTS A           
001100*               SUMMARY TABLE WITH THE BEST PAIR CALLED OUT.              
001200******************************************************************        
001300 IDENTIFICATION DIVISION.                                                 
001400*                                                                         
001500 PROGRAM-ID.     PTOPT01.                                                 
001600 AUTHOR.         T. OKAFOR.                                               
001700 INSTALLATION.   MERIDIAN SECURITIES - QUANTITATIVE RESEARCH.             
001800 DATE-WRITTEN.   02/06/04.                                                
001900 DATE-COMPILED.                                                           
002000 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.            
002100*                                                                         
002200******************************************************************        
002300*    L O G    O F    C H A N G E S                                        
002400******************************************************************        
002500* 02/06/04  T.OKAFOR    ORIGINAL PROGRAM - RUNS THE BACK-TEST             
002600*                       OVER A FIXED LIST OF CANDIDATE PAIRS AND          
002700*                       RANKS THEM BY SHARPE RATIO (REQ PT-0088).         
002800* 09/11/07  T.OKAFOR    ADDED THE ADF STATIONARITY TEST TO THE            
002900*                       PER-CANDIDATE COINTEGRATION CHECK TO              
003000*                       MATCH PTBACK01 (REQ PT-0101).                     
003100* 05/11/11  M.ABADI     ADDED MAX-DRAWDOWN AND PROFIT FACTOR TO           
003200*                       THE RANKED RESULTS AND THE SUMMARY TABLE          
003300*                       (REQ PT-0125).                                    
003400* 11/14/14  M.ABADI     WIDENED THE CANDIDATE TABLE TO 20 PAIRS -         
003500*                       THE OLD LIMIT OF 10 RAN OUT WHEN RESEARCH         
003600*                       BROADENED THE UNIVERSE (REQ PT-0139).             
003700* 08/30/19  S.FENWICK   CORRECTED DAYS-HELD TO USE THE JULIAN DAY         
003800*                       ROUTINE, SAME FIX AS PTBACK01 - PRIOR             
003900*                       CODE WENT NEGATIVE ACROSS MONTH ENDS              
004000*                       (REQ PT-0150).                                    
004100* 01/14/23  J.RUIZ      A CANDIDATE IS NOW SKIPPED, NOT ABENDED,          
004200*                       WHEN EITHER LEG IS MISSING FROM THE               
004300*                       VALIDATED INSTRUMENT LIST (REQ PT-0172).          
004310* 03/22/24  P.OYELARAN  ADDED RISKMGR STOP-LOSS, MAX-                     
004320*                       DRAWDOWN, KELLY-SIZE AND RISK/                    
004330*                       REWARD TRADE VALIDATION AS DESK                   
004340*                       DIAGNOSTICS, SAME AS PTBACK01                     
004350*                       (REQ PT-0220 THRU PT-0223).  ALSO                 
004360*                       PULLED THE RUN-DATE/TIME AND                      
004370*                       STATUS BYTES BACK OUT TO                          
004380*                       STANDALONE 77-ITEMS PER SHOP                      
004690*                       STANDARD (REQ PT-0224).                           
004700* 06/03/24  P.OYELARAN  DESK AUDIT FOUND KELLY-SIZE ZEROED                
004710*                       THE FRACTION WHENEVER THERE WERE NO               
004720*                       LOSING TRADES INSTEAD OF JUST WHEN                
004730*                       AVG-WIN WAS ZERO, PROFIT FACTOR WAS               
004740*                       FLOORED TO ZERO ON ANY LOSS-FREE RUN              
004750*                       REGARDLESS OF GROSS PROFIT, AND TRADE             
004760*                       VALIDATION CHECKED RISK/REWARD ONLY               
004770*                       AND DROPPED THE SIZE-CAP AND STOP-                
004780*                       DISTANCE CHECKS.  CORRECTED ALL                   
004790*                       THREE TO MATCH PTBACK01 (REQ PT-0223).            
005000******************************************************************        
005100 ENVIRONMENT DIVISION.                                                    
005200*                                                                         
005300 CONFIGURATION SECTION.                                                   
005400*                                                                         
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900*                                                                         
006000 FILE-CONTROL.                                                            
006100*                                                                         
006200     SELECT PRICE-FILE ASSIGN TO PRICEIN                                  
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         ACCESS IS SEQUENTIAL                                             
006500         FILE STATUS IS WS-PRICE-STATUS.                                  
006600*                                                                         
006700     SELECT CONFIG-FILE ASSIGN TO CONFGIN                                 
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         ACCESS IS SEQUENTIAL                                             
007000         FILE STATUS IS WS-CONFIG-STATUS.                                 
007100*                                                                         
007200     SELECT CANDIDATE-FILE ASSIGN TO CANDIN                               
007300         ORGANIZATION IS LINE SEQUENTIAL                                  
007400         ACCESS IS SEQUENTIAL                                             
007500         FILE STATUS IS WS-CAND-STATUS.                                   
007600*                                                                         
007700     SELECT OPT-FILE ASSIGN TO OPTOUT                                     
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         ACCESS IS SEQUENTIAL                                             
008000         FILE STATUS IS WS-OPT-STATUS.                                    
008100*                                                                         
008200     SELECT REPORT-FILE ASSIGN TO REPRTOUT                                
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         ACCESS IS SEQUENTIAL                                             
008500         FILE STATUS IS WS-REPORT-STATUS.                                 
008600*                                                                         
008700 DATA DIVISION.                                                           
008800*                                                                         
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  PRICE-FILE                                                           
009200     RECORDING MODE IS F.                                                 
009300 COPY PRICEREC.                                                           
009400*                                                                         
009500 FD  CONFIG-FILE                                                          
009600     RECORDING MODE IS F.                                                 
009700 COPY CONFGREC.                                                           
009800*                                                                         
009900 FD  CANDIDATE-FILE                                                       
010000     RECORDING MODE IS F.                                                 
010100 COPY CANDREC.                                                            
010200*                                                                         
010300 FD  OPT-FILE                                                             
010400     RECORDING MODE IS F.                                                 
010500 COPY OPTREC01.                                                           
010600*                                                                         
010700 FD  REPORT-FILE RECORDING MODE F.                                        
010800 01  RPT-LINE.                                                            
010900     05  RPT-DATA                PIC X(70).                               
011000     05  FILLER                  PIC X(10).                               
011100*                                                                         
011200*    ALTERNATE FLAT VIEW OF THE PRINT LINE - USED TO LAY A                
011300*    FULL-WIDTH RULE ('=' OR '-') ACROSS THE SUMMARY IN ONE MOVE.         
011400*                                                                         
011500 01  RPT-LINE-ALT REDEFINES RPT-LINE.                                     
011600     05  RPT-FULL-LINE            PIC X(80).                              
011700 WORKING-STORAGE SECTION.                                                 
011800*                                                                         
011900******************************************************************        
012000*    F I L E   S T A T U S   A N D   S W I T C H E S                      
012100******************************************************************        
012200 01  WS-FILE-STATUSES.                                                    
012300     05  WS-PRICE-STATUS          PIC X(02).                              
012400         88  WS-PRICE-OK               VALUE '00'.                        
012500         88  WS-PRICE-EOF              VALUE '10'.                        
012600     05  WS-CONFIG-STATUS         PIC X(02).                              
012700         88  WS-CONFIG-OK              VALUE '00'.                        
012800         88  WS-CONFIG-EOF             VALUE '10'.                        
012900         88  WS-CONFIG-NOT-FOUND       VALUE '35'.                        
013000     05  WS-CAND-STATUS           PIC X(02).                              
013100         88  WS-CAND-OK                VALUE '00'.                        
013200         88  WS-CAND-EOF               VALUE '10'.                        
013300     05  WS-REPORT-STATUS         PIC X(02).                              
013400         88  WS-REPORT-OK              VALUE '00'.                        
013500*                                                                         
013600*    WS-OPT-STATUS IS CARRIED AS A STANDALONE 77-ITEM, NOT IN THE         
013700*    GROUP ABOVE - THE OPTIMIZER RESULTS TAPE IS THE ONE FILE THE         
013800*    RANKING JOB DOWNSTREAM DEPENDS ON, SO ITS STATUS BYTE GETS           
013900*    ITS OWN ENTRY THE SAME WAY THE OLD BALANCE-UPDATE SKELETON           
014000*    KEPT WS-STATUS STANDALONE.                                           
014100*                                                                         
014200 77  WS-OPT-STATUS                PIC X(02).                              
014300     88  WS-OPT-OK                    VALUE '00'.                         
014400*                                                                         
014500*    RUN-DATE AND RUN-TIME ARE EACH THEIR OWN NONCONTIGUOUS ITEM -        
014600*    NEITHER IS EVER MOVED OR COMPARED AS A PAIR, SO THERE IS NO          
014700*    CALL FOR A GROUP HEADER OVER THEM.                                   
014800*                                                                         
014900 77  WS-RUN-DATE                  PIC 9(06).                              
015000 77  WS-RUN-TIME                  PIC 9(08).                              
015100*                                                                         
015200 77  WS-PRIOR-ASSET-ID            PIC X(12) VALUE SPACES.                 
015300*                                                                         
015400******************************************************************        
015500*    T A B L E   S I Z E   C O N S T A N T S                              
015600******************************************************************        
015700 01  WS-TABLE-LIMITS.                                                     
015800     05  WS-MAX-ASSETS            PIC 9(02) COMP VALUE 12.                
015900     05  WS-MAX-DAYS              PIC 9(04) COMP VALUE 600.               
016000     05  WS-MAX-WINDOW            PIC 9(03) COMP VALUE 252.               
016100     05  WS-MAX-TRADES            PIC 9(04) COMP VALUE 500.               
016200     05  WS-MAX-CANDIDATES        PIC 9(02) COMP VALUE 20.                
016300*                                                                         
016400******************************************************************        
016500*    I N S T R U M E N T   P R I C E   H I S T O R Y   T A B L E          
016600*    (SAME SHAPE AS PTBACK01 - LOADED AND VALIDATED ONCE, THEN            
016700*    SHARED ACROSS EVERY CANDIDATE PAIR TESTED BELOW.)                    
016800******************************************************************        
016900 01  WS-ASSET-TABLE.                                                      
017000     05  WS-ASSET-COUNT           PIC 9(02) COMP VALUE ZERO.              
017100     05  WS-ASSET-ENTRY OCCURS 12 TIMES                                   
017200                 INDEXED BY WS-AX.                                        
017300         10  WS-ASSET-ID              PIC X(12).                          
017400         10  WS-ASSET-VALID-SW        PIC X(01) VALUE 'Y'.                
017500             88  WS-ASSET-IS-VALID         VALUE 'Y'.                     
017600         10  WS-ASSET-DAY-COUNT       PIC 9(04) COMP VALUE ZERO.          
017700         10  WS-ASSET-CUR-IDX         PIC 9(04) COMP VALUE ZERO.          
017800         10  WS-ASSET-PRICE-TAB OCCURS 600 TIMES                          
017900                     INDEXED BY WS-DX.                                    
018000             15  WS-PRICE-DATE            PIC 9(08).                      
018100             15  WS-PRICE-OPEN            PIC S9(09)V9(04).               
018200             15  WS-PRICE-HIGH            PIC S9(09)V9(04).               
018300             15  WS-PRICE-LOW             PIC S9(09)V9(04).               
018400             15  WS-PRICE-CLOSE           PIC S9(09)V9(04).               
018500             15  WS-PRICE-VOLUME          PIC 9(12).                      
018600*                                                                         
018700*    VALIDATOR SCRATCH SWITCHES - RESET AND REUSED FOR EACH               
018800*    ASSET AS 151-VALIDATE-ONE-ASSET WALKS THE PRICE TABLE, SO            
018900*    152-CHECK-ASSET-DAY CAN LATCH EVERY RULE THE ASSET FAILS.            
019000*                                                                         
019100 01  WS-VALIDATION-FLAGS.                                                 
019200     05  WS-VAL-MISSING-SW        PIC X(01) VALUE 'N'.                    
019300         88  WS-VAL-MISSING-BAD       VALUE 'Y'.                          
019400     05  WS-VAL-HILO-SW           PIC X(01) VALUE 'N'.                    
019500         88  WS-VAL-HILO-BAD          VALUE 'Y'.                          
019600     05  WS-VAL-HIOPCL-SW         PIC X(01) VALUE 'N'.                    
019700         88  WS-VAL-HIOPCL-BAD        VALUE 'Y'.                          
019800     05  WS-VAL-LOOPCL-SW         PIC X(01) VALUE 'N'.                    
019900         88  WS-VAL-LOOPCL-BAD        VALUE 'Y'.                          
020000     05  WS-VAL-DUPDATE-SW        PIC X(01) VALUE 'N'.                    
020100         88  WS-VAL-DUPDATE-BAD       VALUE 'Y'.                          
020200******************************************************************        
020300*    F I X E D   C A N D I D A T E   P A I R   L I S T                    
020400******************************************************************        
020500 01  WS-CANDIDATE-TABLE.                                                  
020600     05  WS-CAND-COUNT            PIC 9(02) COMP VALUE ZERO.              
020700     05  WS-CAND-ENTRY OCCURS 20 TIMES INDEXED BY WS-NX.                  
020800         10  WS-CAND-ASSET-1          PIC X(12).                          
020900         10  WS-CAND-ASSET-2          PIC X(12).                          
021000*                                                                         
021100*    ONE CANDIDATE'S TWO ASSET-ID'S VIEWED AS A SINGLE 24-BYTE            
021200*    KEY - USED ON THE SKIPPED-CANDIDATE DISPLAY LINE.                    
021300*                                                                         
021400 01  WS-CAND-KEY.                                                         
021500     05  WS-CK-ASSET-1            PIC X(12).                              
021600     05  WS-CK-ASSET-2            PIC X(12).                              
021700 01  WS-CAND-KEY-ALT REDEFINES WS-CAND-KEY.                               
021800     05  WS-CK-FULL               PIC X(24).                              
021900*                                                                         
022000******************************************************************        
022100*    C U R R E N T   C A N D I D A T E'S   T W O   L E G S                
022200******************************************************************        
022300 01  WS-LEG-WORK.                                                         
022400     05  WS-LEG1-AX               PIC 9(02) COMP.                         
022500     05  WS-LEG2-AX               PIC 9(02) COMP.                         
022600     05  WS-SEARCH-NAME           PIC X(12).                              
022700     05  WS-SEARCH-AX             PIC 9(02) COMP.                         
022800     05  WS-LEGS-OK-SW            PIC X(01).                              
022900         88  WS-LEGS-OK               VALUE 'Y'.                          
023000         88  WS-LEGS-NOT-OK           VALUE 'N'.                          
023100*                                                                         
023200******************************************************************        
023300*    P E R - C A N D I D A T E   T R A D I N G   C A L E N D A R          
023400*    (COMMON DATES BETWEEN THE TWO LEGS OF THE CURRENT CANDIDATE          
023500*    ONLY - REBUILT FOR EACH NEW CANDIDATE.)                              
023600******************************************************************        
023700 01  WS-CALENDAR-TABLE.                                                   
023800     05  WS-CAL-COUNT             PIC 9(04) COMP VALUE ZERO.              
023900     05  WS-CAL-ENTRY OCCURS 600 TIMES INDEXED BY WS-CX.                  
024000         10  WS-CAL-DATE              PIC 9(08).                          
024100*                                                                         
024200******************************************************************        
024300*    C U R R E N T   S P R E A D   P O S I T I O N                        
024400*    (ONE CANDIDATE IS TESTED AT A TIME, SO UNLIKE PTBACK01'S             
024500*    PAIR TABLE THIS IS A SINGLE SCALAR POSITION, NOT A TABLE.)           
024600******************************************************************        
024700 01  WS-POSITION-WORK.                                                    
024800     05  WS-POS-SW                PIC X(01) VALUE 'N'.                    
024900         88  WS-POS-NONE              VALUE 'N'.                          
025000         88  WS-POS-LONG              VALUE 'L'.                          
025100         88  WS-POS-SHORT             VALUE 'S'.                          
025200     05  WS-ENTRY-DATE            PIC 9(08).                              
025300     05  WS-ENTRY-SPREAD          PIC S9(09)V9(04).                       
025400     05  WS-HEDGE-RATIO           PIC S9(05)V9(06).                       
025500     05  WS-POSITION-SIZE         PIC S9(11)V99.                          
025600     05  WS-TRADE-NO-CUR          PIC 9(06) COMP.                         
025700     05  WS-STOP-PRICE            PIC S9(09)V9(04).                       
025800*                                                                         
025900******************************************************************        
026000*    L O O K B A C K   W I N D O W   (R E B U I L T   E A C H             
026100*    P A I R / D A Y)                                                     
026200******************************************************************        
026300 01  WS-WINDOW-TABLE.                                                     
026400     05  WS-WINDOW-N              PIC 9(03) COMP VALUE ZERO.              
026500     05  WS-WINDOW-ENTRY OCCURS 252 TIMES INDEXED BY WS-WX.               
026600         10  WS-WIN-PRICE1            PIC S9(09)V9(04).                   
026700         10  WS-WIN-PRICE2            PIC S9(09)V9(04).                   
026800         10  WS-WIN-SPREAD            PIC S9(09)V9(04).                   
026900*                                                                         
027000******************************************************************        
027100*    C O I N T E G R A T I O N   /   A D F   W O R K   A R E A            
027200******************************************************************        
027300 01  WS-COINTEG-WORK.                                                     
027400     05  WS-CT-SUM-P1             PIC S9(13)V9(04).                       
027500     05  WS-CT-SUM-P2             PIC S9(13)V9(04).                       
027600     05  WS-CT-SUM-P1P2           PIC S9(15)V9(04).                       
027700     05  WS-CT-SUM-P2SQ           PIC S9(15)V9(04).                       
027800     05  WS-CT-DENOM              PIC S9(15)V9(04).                       
027900     05  WS-CT-HEDGE-RATIO        PIC S9(05)V9(06).                       
028000     05  WS-CT-SUM-SPREAD         PIC S9(13)V9(04).                       
028100     05  WS-CT-MEAN-SPREAD        PIC S9(09)V9(04).                       
028200     05  WS-CT-SUM-SQ-DEV         PIC S9(15)V9(06).                       
028300     05  WS-CT-VARIANCE           PIC S9(09)V9(06).                       
028400     05  WS-CT-STD-DEV            PIC S9(09)V9(06).                       
028500     05  WS-CT-COINTEG-SW         PIC X(01) VALUE 'N'.                    
028600         88  WS-CT-COINTEGRATED       VALUE 'Y'.                          
028700*                                                                         
028800 01  WS-ADF-WORK.                                                         
028900     05  WS-ADF-M                 PIC 9(03) COMP.                         
029000     05  WS-ADF-SUM-X             PIC S9(11)V9(04).                       
029100     05  WS-ADF-SUM-D             PIC S9(11)V9(04).                       
029200     05  WS-ADF-SUM-XD            PIC S9(13)V9(06).                       
029300     05  WS-ADF-SUM-XX            PIC S9(13)V9(06).                       
029400     05  WS-ADF-BETA              PIC S9(05)V9(08).                       
029500     05  WS-ADF-ALPHA             PIC S9(09)V9(06).                       
029600     05  WS-ADF-SXX               PIC S9(13)V9(06).                       
029700     05  WS-ADF-SSE               PIC S9(13)V9(06).                       
029800     05  WS-ADF-RESID-VAR         PIC S9(09)V9(08).                       
029900     05  WS-ADF-SE-BETA           PIC S9(07)V9(08).                       
030000     05  WS-ADF-T-STAT            PIC S9(05)V9(04).                       
030100     05  WS-ADF-RESID             PIC S9(09)V9(06).                       
030200     05  WS-ADF-X                 PIC S9(09)V9(04).                       
030300     05  WS-ADF-D                 PIC S9(09)V9(04).                       
030400*                                                                         
030500 77  WS-ADF-CRITICAL-VALUE        PIC S9(01)V9(02)                        
030600                                       VALUE -2.87.                       
030700*                                                                         
030800******************************************************************        
030900*    S I G N A L   A N D   S I Z I N G   W O R K   A R E A                
031000******************************************************************        
031100 01  WS-SIGNAL-WORK.                                                      
031200     05  WS-Z-SCORE               PIC S9(05)V9(04).                       
031300     05  WS-ABS-Z-SCORE           PIC S9(05)V9(04).                       
031400     05  WS-CURRENT-SPREAD        PIC S9(09)V9(04).                       
031500     05  WS-SIGNAL-CONFIDENCE     PIC S9(01)V9(04).                       
031600     05  WS-SIGNAL-CODE           PIC X(05).                              
031700         88  WS-SIG-BUY               VALUE 'BUY'.                        
031800         88  WS-SIG-SELL              VALUE 'SELL'.                       
031900         88  WS-SIG-CLOSE             VALUE 'CLOSE'.                      
032000         88  WS-SIG-HOLD              VALUE 'HOLD'.                       
032100*                                                                         
032200 01  WS-SIZE-WORK.                                                        
032300     05  WS-SZ-RISK-AMT           PIC S9(11)V99.                          
032400     05  WS-SZ-CAP-AMT            PIC S9(11)V99.                          
032500*                                                                         
032600******************************************************************        
032700*    R I S K M G R   -   S T O P / D R A W D O W N / K E L L Y            
032800******************************************************************        
032900*    SAME FOUR DIAGNOSTIC CHECKS AS PTBACK01 (REQ PT-0220 THRU            
033000*    PT-0223) - THE BATCH NEVER FORCE-CLOSES OR RE-SIZES OFF OF           
033100*    THEM, BUT THE NUMBERS GO TO THE CONSOLE FOR THE RISK DESK.           
033200*                                                                         
033300 01  WS-RISKMGR-WORK.                                                     
033400*                                                                         
033500*    346-/347- STOP-LOSS PRICE AND BREACH CHECK.                          
033600*                                                                         
033700     05  WS-SZ-STOP-HIT-SW        PIC X(01) VALUE 'N'.                    
033800         88  WS-SZ-STOP-HIT           VALUE 'Y'.                          
033900*                                                                         
034000*    348- RUNNING DRAWDOWN AGAINST THE CONFIGURED LIMIT.                  
034100*                                                                         
034200     05  WS-SZ-DD-FIRST-SW        PIC X(01) VALUE 'Y'.                    
034300         88  WS-SZ-DD-FIRST-OBS       VALUE 'Y'.                          
034400     05  WS-SZ-DD-PEAK            PIC S9(11)V99.                          
034500     05  WS-SZ-DD-PCT             PIC S9(05)V99.                          
034600     05  WS-SZ-DD-EXCEED-SW       PIC X(01) VALUE 'N'.                    
034700         88  WS-SZ-DD-EXCEEDED        VALUE 'Y'.                          
034800*                                                                         
034900*    349- KELLY FRACTION AND THE POSITION SIZE IT IMPLIES.                
035000*    AVG-WIN/AVG-LOSS ARE DERIVED HERE SINCE WS-TRADE-METRICS             
035100*    ON THIS PROGRAM CARRIES ONLY THE GROSS FIGURES.                      
035200*                                                                         
035300     05  WS-SZ-KL-AVG-WIN         PIC S9(11)V99.                          
035400     05  WS-SZ-KL-AVG-LOSS        PIC S9(11)V99.                          
035500     05  WS-SZ-KL-WIN-FRACTION    PIC S9(01)V9(06).                       
035600     05  WS-SZ-KL-LOSS-FRACTION   PIC S9(01)V9(06).                       
035700     05  WS-SZ-KL-WIN-LOSS-RATIO  PIC S9(05)V9(06).                       
035800     05  WS-SZ-KL-FRACTION        PIC S9(01)V9(06).                       
035900     05  WS-SZ-KL-POSITION-SIZE   PIC S9(11)V99.                          
036000*                                                                         
036100*    351- TRADE VALIDATION IS THREE CHECKS (REQ PT-0223): POSITION        
036110*    SIZE AGAINST THE CAP, RISK/REWARD RATIO AGAINST THE DESK'S           
036120*    ONE-TO-ONE FLOOR, AND STOP-LOSS DISTANCE PERCENT AGAINST             
036130*    TWICE THE CONFIGURED STOP PERCENT.  "TAKE-PROFIT" ON A BACK-         
036140*    TEST FILL IS THE SPREAD THE TRADE ACTUALLY EXITED AT - THE           
036150*    RUN NEVER SETS A TAKE-PROFIT TARGET OF ITS OWN, SO THE               
036160*    REALIZED EXIT STANDS IN FOR IT.  EVERY FAILED CHECK IS               
036170*    LOGGED TO THE ISSUE LIST AND COUNTED; THE TRADE VALIDATES            
036180*    ONLY IF NONE FAIL.                                                   
036190*                                                                         
036200     05  WS-SZ-VL-SIZE-LIMIT      PIC S9(11)V99.                          
036210     05  WS-SZ-RR-RISK-DIST       PIC S9(09)V9(04).                       
036220     05  WS-SZ-RR-REWARD-DIST     PIC S9(09)V9(04).                       
036230     05  WS-SZ-RR-RATIO           PIC S9(05)V9(04).                       
036240     05  WS-SZ-VL-STOP-PCT        PIC S9(05)V9(04).                       
036250     05  WS-SZ-VL-STOP-LIMIT      PIC S9(05)V9(04).                       
036260     05  WS-SZ-VL-ISSUE-COUNT     PIC 9(02) COMP.                         
036270     05  WS-SZ-VL-ISSUE-TAB OCCURS 3 TIMES                                
036280             INDEXED BY WS-VX     PIC X(08).                              
036290     05  WS-SZ-RR-VALID-SW        PIC X(01) VALUE 'Y'.                    
036300         88  WS-SZ-RR-TRADE-VALID     VALUE 'Y'.                          
037100*                                                                         
037200*    FEES SCRATCH - TRADE-REC CARRIES NO FEES FIELD OF ITS OWN            
037300*    (THE DESK NEVER ASKED TO KEEP IT ON THE TAPE), SO THE FIGURE         
037400*    IS COMPUTED HERE AND FOLDED STRAIGHT INTO TR-NET-PNL.                
037500*                                                                         
037600 77  WS-TR-FEES                   PIC S9(11)V99.                          
037700*                                                                         
037800*    SPLIT OF A SPREAD VALUE INTO WHOLE/FRACTIONAL PARTS - USED           
037900*    WHEN ECHOING THE ENTRY SPREAD TO THE RESEARCH LOG.                   
038000*                                                                         
038100 01  WS-SPREAD-WORK               PIC S9(09)V9(04).                       
038200 01  WS-SPREAD-WORK-ALT REDEFINES WS-SPREAD-WORK.                         
038300     05  WS-SW-INT-PART           PIC S9(09).                             
038400     05  WS-SW-DEC-PART           PIC 9(04).                              
038500*                                                                         
038600 01  WS-CLOSE-WORK.                                                       
038700     05  WS-ABS-ENTRY-SPREAD      PIC S9(09)V9(04).                       
038800     05  WS-CHG                   PIC S9(05)V9(08).                       
038900*                                                                         
039000******************************************************************        
039100*    C A P I T A L   A N D   E Q U I T Y   C U R V E                      
039200*    (RE-INITIALIZED TO CF-STARTING-CAPITAL AT THE START OF               
039300*    EVERY CANDIDATE - EACH PAIR IS ITS OWN BACK-TEST RUN.)               
039400******************************************************************        
039500 01  WS-CAPITAL-WORK.                                                     
039600     05  WS-CURRENT-CAPITAL       PIC S9(11)V99.                          
039700     05  WS-STARTING-CAPITAL      PIC S9(11)V99.                          
039800*                                                                         
039900 01  WS-EQUITY-CURVE.                                                     
040000     05  WS-EQUITY-COUNT          PIC 9(04) COMP VALUE ZERO.              
040100     05  WS-EQUITY-ENTRY OCCURS 600 TIMES INDEXED BY WS-EX.               
040200         10  WS-EQ-CAPITAL            PIC S9(11)V99.                      
040300*                                                                         
040400******************************************************************        
040500*    C L O S E D   T R A D E   R E G I S T E R   A N D                    
040600*    S C R A T C H   T R A D E   R E C O R D   (ONE CANDIDATE)            
040700******************************************************************        
040800 01  WS-TRADE-REGISTER.                                                   
040900     05  WS-TRADE-COUNT           PIC 9(06) COMP VALUE ZERO.              
041000     05  WS-TRADE-PNL-ENTRY OCCURS 500 TIMES INDEXED BY WS-TX.            
041100         10  WS-TP-NET-PNL            PIC S9(11)V99.                      
041200*                                                                         
041300*    TRDREC01 IS CARRIED HERE AS A SCRATCH WORK RECORD ONLY -             
041400*    PTOPT01 DOES NOT WRITE A TRADE-FILE, IT JUST NEEDS THE               
041500*    LAYOUT TO WORK OUT ONE TRADE'S FEES AND P&L THE SAME WAY             
041600*    PTBACK01 DOES.                                                       
041700*                                                                         
041800 COPY TRDREC01.                                                           
041900*                                                                         
042000******************************************************************        
042100*    J U L I A N   D A Y   N U M B E R   W O R K   A R E A                
042200******************************************************************        
042300 01  WS-JULIAN-WORK.                                                      
042400     05  WS-JD-DATE-IN            PIC 9(08).                              
042500     05  WS-JD-YR                 PIC 9(04) COMP.                         
042600     05  WS-JD-MM                 PIC 9(02) COMP.                         
042700     05  WS-JD-DD                 PIC 9(02) COMP.                         
042800     05  WS-JD-A                  PIC S9(04) COMP.                        
042900     05  WS-JD-Y                  PIC S9(06) COMP.                        
043000     05  WS-JD-M2                 PIC S9(04) COMP.                        
043100     05  WS-JD-T1                 PIC S9(08) COMP.                        
043200     05  WS-JD-T2                 PIC S9(08) COMP.                        
043300     05  WS-JD-T3                 PIC S9(08) COMP.                        
043400     05  WS-JD-T4                 PIC S9(08) COMP.                        
043500     05  WS-JULIAN-DAY-NO         PIC S9(08) COMP.                        
043600 01  WS-JD-DATE-PARTS REDEFINES WS-JD-DATE-IN.                            
043700     05  WS-JD-YR-X               PIC 9(04).                              
043800     05  WS-JD-MM-X               PIC 9(02).                              
043900     05  WS-JD-DD-X               PIC 9(02).                              
044000 01  WS-JULIAN-ENTRY              PIC S9(08) COMP.                        
044100 01  WS-JULIAN-EXIT               PIC S9(08) COMP.                        
044200*                                                                         
044300******************************************************************        
044400*    P E R   C A N D I D A T E   P E R F O R M A N C E   S T A T S        
044500*    (SAME FORMULAS AS PTBACK01'S END-OF-RUN SECTION, RUN ONCE            
044600*    PER CANDIDATE AND THEN COPIED INTO THE RANK TABLE BELOW.)            
044700******************************************************************        
044800 01  WS-TRADE-METRICS.                                                    
044900     05  WS-TM-TOTAL-TRADES       PIC 9(06) COMP VALUE ZERO.              
045000     05  WS-TM-WINNERS            PIC 9(06) COMP VALUE ZERO.              
045100     05  WS-TM-LOSERS             PIC 9(06) COMP VALUE ZERO.              
045200     05  WS-TM-WIN-RATE-PCT       PIC S9(03)V99.                          
045300     05  WS-TM-TOTAL-PNL          PIC S9(11)V99.                          
045400     05  WS-TM-GROSS-PROFIT       PIC S9(11)V99.                          
045500     05  WS-TM-GROSS-LOSS         PIC S9(11)V99.                          
045600     05  WS-TM-PROFIT-FACTOR      PIC S9(05)V99.                          
045700*                                                                         
045800 01  WS-RETURN-METRICS.                                                   
045900     05  WS-RM-TRADING-DAYS       PIC 9(04) COMP.                         
046000     05  WS-RM-YEARS              PIC S9(03)V9(06).                       
046100     05  WS-RM-TOTAL-RETURN       PIC S9(03)V9(06).                       
046200     05  WS-RM-TOTAL-RETURN-PCT   PIC S9(05)V99.                          
046300     05  WS-RM-ANNUAL-RETURN      PIC S9(03)V9(06).                       
046400     05  WS-RM-ANNUAL-RETURN-PCT  PIC S9(05)V99.                          
046500     05  WS-RM-SUM-DAILY-RET      PIC S9(07)V9(08).                       
046600     05  WS-RM-MEAN-DAILY-RET     PIC S9(05)V9(08).                       
046700     05  WS-RM-SUM-SQ-DEV-RET     PIC S9(09)V9(08).                       
046800     05  WS-RM-DAILY-VARIANCE     PIC S9(07)V9(08).                       
046900     05  WS-RM-DAILY-STD-DEV      PIC S9(05)V9(08).                       
047000     05  WS-RM-DAILY-RETURN       PIC S9(05)V9(08).                       
047100     05  WS-RM-PRIOR-CAPITAL      PIC S9(11)V99.                          
047200*                                                                         
047300 01  WS-RISK-METRICS.                                                     
047400     05  WS-RK-RUNNING-PEAK       PIC S9(11)V99.                          
047500     05  WS-RK-CUR-DRAWDOWN-PCT   PIC S9(05)V9(04).                       
047600     05  WS-RK-MAX-DRAWDOWN-PCT   PIC S9(05)V9(04).                       
047700     05  WS-RK-ANNUAL-VOL         PIC S9(05)V9(08).                       
047800     05  WS-RK-SHARPE-RATIO       PIC S9(05)V99.                          
047900*                                                                         
048000******************************************************************        
048100*    R A N K E D   R E S U L T S   T A B L E   (O N E   R O W             
048200*    P E R   C A N D I D A T E   T H A T   R A N,   S O R T E D           
048300*    B Y   S H A R P E   D E S C E N D I N G   I N   450-)                
048400******************************************************************        
048500 01  WS-RANK-TABLE.                                                       
048600     05  WS-RANK-COUNT            PIC 9(02) COMP VALUE ZERO.              
048700     05  WS-RANK-ENTRY OCCURS 20 TIMES INDEXED BY WS-RX.                  
048800         10  WS-RT-ASSET-1            PIC X(12).                          
048900         10  WS-RT-ASSET-2            PIC X(12).                          
049000         10  WS-RT-TRADES             PIC 9(06) COMP.                     
049100         10  WS-RT-WIN-RATE-PCT       PIC S9(03)V99.                      
049200         10  WS-RT-TOTAL-RETURN-PCT   PIC S9(05)V99.                      
049300         10  WS-RT-SHARPE             PIC S9(05)V99.                      
049400         10  WS-RT-MAX-DD-PCT         PIC S9(05)V9(04).                   
049500         10  WS-RT-PROFIT-FACTOR      PIC S9(05)V99.                      
049600         10  WS-RT-ANN-RETURN-PCT     PIC S9(05)V99.                      
049700*                                                                         
049800*    BUBBLE-SORT SWAP AREA FOR 450-RANK-RESULTS.                          
049900*                                                                         
050000 01  WS-SWAP-ENTRY.                                                       
050100     05  WS-SW-ASSET-1            PIC X(12).                              
050200     05  WS-SW-ASSET-2            PIC X(12).                              
050300     05  WS-SW-TRADES             PIC 9(06) COMP.                         
050400     05  WS-SW-WIN-RATE-PCT       PIC S9(03)V99.                          
050500     05  WS-SW-TOTAL-RETURN-PCT   PIC S9(05)V99.                          
050600     05  WS-SW-SHARPE             PIC S9(05)V99.                          
050700     05  WS-SW-MAX-DD-PCT         PIC S9(05)V9(04).                       
050800     05  WS-SW-PROFIT-FACTOR      PIC S9(05)V99.                          
050900     05  WS-SW-ANN-RETURN-PCT     PIC S9(05)V99.                          
051000*                                                                         
051100******************************************************************        
051200*    M I S C E L L A N E O U S   S C R A T C H   F I E L D S              
051300******************************************************************        
051400 01  WS-MISC-WORK.                                                        
051500     05  WS-EXPONENT              PIC S9(03)V9(06).                       
051600     05  WS-FOUND-SW              PIC X(01).                              
051700         88  WS-FOUND                 VALUE 'Y'.                          
051800         88  WS-NOT-FOUND             VALUE 'N'.                          
051900     05  WS-DONE-SW               PIC X(01).                              
052000         88  WS-DONE                  VALUE 'Y'.                          
052100         88  WS-NOT-DONE              VALUE 'N'.                          
052200     05  WS-TARGET-DATE           PIC 9(08).                              
052300     05  WS-SUB1                  PIC 9(04) COMP.                         
052400     05  WS-SUB2                  PIC 9(04) COMP.                         
052500     05  WS-SUB3                  PIC 9(04) COMP.                         
052600     05  WS-LINE-COUNT            PIC 9(03) COMP VALUE ZERO.              
052700*                                                                         
052800******************************************************************        
052900*    R E P O R T   E D I T   F I E L D S                                  
053000******************************************************************        
053100 01  WS-EDIT-FIELDS.                                                      
053200     05  WS-ED-ASSET-1            PIC X(12).                              
053300     05  WS-ED-ASSET-2            PIC X(12).                              
053400     05  WS-ED-TRADES             PIC ZZZ,ZZ9.                            
053500     05  WS-ED-PCT                PIC ZZZ9.99-.                           
053600     05  WS-ED-RATIO              PIC ZZZ9.99-.                           
053700 PROCEDURE DIVISION.                                                      
053800*                                                                         
053900 000-MAIN.                                                                
054000*                                                                         
054100     ACCEPT WS-RUN-DATE FROM DATE.                                        
054200     ACCEPT WS-RUN-TIME FROM TIME.                                        
054300     DISPLAY 'PTOPT01 - PAIR OPTIMIZER - STARTING'.                       
054400*                                                                         
054500     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
054600     PERFORM 110-OPEN-FILES THRU 110-EXIT.                                
054700     PERFORM 120-LOAD-CONFIG THRU 120-EXIT.                               
054800     PERFORM 130-LOAD-PRICE-TABLE THRU 130-EXIT.                          
054900     PERFORM 150-VALIDATE-ASSETS THRU 150-EXIT.                           
055000     PERFORM 160-LOAD-CANDIDATES THRU 160-EXIT.                           
055100     PERFORM 200-RUN-CANDIDATES THRU 200-EXIT.                            
055200     PERFORM 450-RANK-RESULTS THRU 450-EXIT.                              
055300     PERFORM 480-WRITE-OPT-FILE THRU 480-EXIT.                            
055400     PERFORM 500-PRINT-SUMMARY THRU 500-EXIT.                             
055500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
055600*                                                                         
055700     DISPLAY 'PTOPT01 - PAIR OPTIMIZER - COMPLETE'.                       
055800     STOP RUN.                                                            
055900*                                                                         
056000 100-INITIALIZE.                                                          
056100*                                                                         
056200     INITIALIZE WS-ASSET-TABLE                                            
056300                WS-CANDIDATE-TABLE                                        
056400                WS-RANK-TABLE.                                            
056500     MOVE ZERO TO WS-LINE-COUNT.                                          
056600*                                                                         
056700 100-EXIT.                                                                
056800     EXIT.                                                                
056900*                                                                         
057000 110-OPEN-FILES.                                                          
057100*                                                                         
057200     OPEN INPUT PRICE-FILE.                                               
057300     IF NOT WS-PRICE-OK                                                   
057400         DISPLAY 'PTOPT01 - CANNOT OPEN PRICE-FILE - STATUS '             
057500                 WS-PRICE-STATUS                                          
057600         STOP RUN                                                         
057700     END-IF.                                                              
057800*                                                                         
057900     OPEN INPUT CANDIDATE-FILE.                                           
058000     IF NOT WS-CAND-OK                                                    
058100         DISPLAY 'PTOPT01 - CANNOT OPEN CANDIDATE-FILE - '                
058200                 'STATUS ' WS-CAND-STATUS                                 
058300         STOP RUN                                                         
058400     END-IF.                                                              
058500*                                                                         
058600     OPEN OUTPUT OPT-FILE.                                                
058700     OPEN OUTPUT REPORT-FILE.                                             
058800*                                                                         
058900 110-EXIT.                                                                
059000     EXIT.                                                                
059100*                                                                         
059200 120-LOAD-CONFIG.                                                         
059300*                                                                         
059400*    CFG-DEFAULTS CAME IN WITH COPY CONFGREC.  IF THE CONFIG              
059500*    FILE IS PRESENT WE OVERLAY THE DEFAULTS, OTHERWISE THE               
059600*    SHOP-STANDARD DEFAULTS APPLY AS-IS - SAME RULE PTBACK01              
059700*    USES.                                                                
059800*                                                                         
059900     MOVE CFG-DEFAULTS TO CFG-PARMS.                                      
060000*                                                                         
060100     OPEN INPUT CONFIG-FILE.                                              
060200     IF WS-CONFIG-OK                                                      
060300         READ CONFIG-FILE                                                 
060400             AT END                                                       
060500                 DISPLAY 'PTOPT01 - CONFIG FILE EMPTY - '                 
060600                         'USING SHOP DEFAULTS'                            
060700         END-READ                                                         
060800         CLOSE CONFIG-FILE                                                
060900     ELSE                                                                 
061000         DISPLAY 'PTOPT01 - CONFIG FILE NOT FOUND - '                     
061100                 'USING SHOP DEFAULTS'                                    
061200     END-IF.                                                              
061300*                                                                         
061400 120-EXIT.                                                                
061500     EXIT.                                                                
061600*                                                                         
061700 130-LOAD-PRICE-TABLE.                                                    
061800*                                                                         
061900*    PRICE-FILE ARRIVES SORTED BY ASSET ID THEN DATE ASCENDING.           
062000*    WHEN THE ASSET ID CHANGES WE OPEN A NEW TABLE ENTRY.  ALL            
062100*    CANDIDATE PAIRS BELOW SHARE THIS ONE LOAD OF THE TABLE.              
062200*                                                                         
062300     PERFORM 131-READ-PRICE THRU 131-EXIT.                                
062400*                                                                         
062500     PERFORM 133-PROCESS-ONE-PRICE THRU 133-EXIT                          
062600             UNTIL WS-PRICE-EOF.                                          
062700*                                                                         
062800 130-EXIT.                                                                
062900     EXIT.                                                                
063000*                                                                         
063100 131-READ-PRICE.                                                          
063200*                                                                         
063300     READ PRICE-FILE                                                      
063400         AT END                                                           
063500             SET WS-PRICE-EOF TO TRUE                                     
063600     END-READ.                                                            
063700*                                                                         
063800 131-EXIT.                                                                
063900     EXIT.                                                                
064000*                                                                         
064100 132-STORE-PRICE-ENTRY.                                                   
064200*                                                                         
064300     SET WS-AX TO WS-ASSET-COUNT.                                         
064400     ADD 1 TO WS-ASSET-DAY-COUNT (WS-AX).                                 
064500     SET WS-DX TO WS-ASSET-DAY-COUNT (WS-AX).                             
064600     MOVE PR-DATE   TO WS-PRICE-DATE   (WS-AX, WS-DX).                    
064700     MOVE PR-OPEN   TO WS-PRICE-OPEN   (WS-AX, WS-DX).                    
064800     MOVE PR-HIGH   TO WS-PRICE-HIGH   (WS-AX, WS-DX).                    
064900     MOVE PR-LOW    TO WS-PRICE-LOW    (WS-AX, WS-DX).                    
065000     MOVE PR-CLOSE  TO WS-PRICE-CLOSE  (WS-AX, WS-DX).                    
065100     MOVE PR-VOLUME TO WS-PRICE-VOLUME (WS-AX, WS-DX).                    
065200*                                                                         
065300 132-EXIT.                                                                
065400     EXIT.                                                                
065500*                                                                         
065600 133-PROCESS-ONE-PRICE.                                                   
065700*                                                                         
065800     IF PR-ASSET-ID NOT = WS-PRIOR-ASSET-ID                               
065900         ADD 1 TO WS-ASSET-COUNT                                          
066000         SET WS-AX TO WS-ASSET-COUNT                                      
066100         MOVE PR-ASSET-ID TO WS-ASSET-ID (WS-AX)                          
066200         MOVE 'Y' TO WS-ASSET-VALID-SW (WS-AX)                            
066300         MOVE PR-ASSET-ID TO WS-PRIOR-ASSET-ID                            
066400     END-IF.                                                              
066500     PERFORM 132-STORE-PRICE-ENTRY THRU 132-EXIT.                         
066600     PERFORM 131-READ-PRICE THRU 131-EXIT.                                
066700*                                                                         
066800 133-EXIT.                                                                
066900     EXIT.                                                                
067000*                                                                         
067100 150-VALIDATE-ASSETS.                                                     
067200*                                                                         
067300*    VALIDATOR - SAME RULES AS PTBACK01 - REJECTS AN INSTRUMENT           
067400*    OUTRIGHT WHEN ITS PRICE HISTORY FAILS ANY OF THE DESK'S              
067500*    CONSISTENCY RULES.  THE SEPARATE SHORTAGE OF OBSERVATIONS            
067600*    AGAINST CF-LOOKBACK IS NOT A VALIDATOR RULE - IT IS CHECKED          
067700*    PER TRADING DAY FURTHER DOWN (REQ PT-0171).                          
067800*                                                                         
067900     PERFORM 151-VALIDATE-ONE-ASSET THRU 151-EXIT                         
068000             VARYING WS-AX FROM 1 BY 1                                    
068100             UNTIL WS-AX > WS-ASSET-COUNT.                                
068200*                                                                         
068300 150-EXIT.                                                                
068400     EXIT.                                                                
068500*                                                                         
068600 151-VALIDATE-ONE-ASSET.                                                  
068700*                                                                         
068800     MOVE SPACES TO WS-VALIDATION-FLAGS.                                  
068900*                                                                         
069000     IF WS-ASSET-DAY-COUNT (WS-AX) = ZERO                                 
069100         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
069200         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
069300                 ' - NO PRICE RECORDS ON FILE'                            
069400     ELSE                                                                 
069500         PERFORM 152-CHECK-ASSET-DAY THRU 152-EXIT                        
069600                 VARYING WS-DX FROM 1 BY 1                                
069700                 UNTIL WS-DX > WS-ASSET-DAY-COUNT (WS-AX)                 
069800         PERFORM 153-REPORT-ASSET-FLAWS THRU 153-EXIT                     
069900     END-IF.                                                              
070000*                                                                         
070100 151-EXIT.                                                                
070200     EXIT.                                                                
070300*                                                                         
070400 152-CHECK-ASSET-DAY.                                                     
070500*                                                                         
070600*    LATCHES A FLAG PER RULE RATHER THAN STOPPING AT THE FIRST            
070700*    HIT, SO 153-REPORT-ASSET-FLAWS CAN REPORT EVERY FAILED               
070800*    RULE FOR THE INSTRUMENT, NOT JUST THE FIRST ONE FOUND.               
070900*                                                                         
071000     IF WS-PRICE-OPEN   (WS-AX, WS-DX) NOT NUMERIC                        
071100        OR WS-PRICE-HIGH   (WS-AX, WS-DX) NOT NUMERIC                     
071200        OR WS-PRICE-LOW    (WS-AX, WS-DX) NOT NUMERIC                     
071300        OR WS-PRICE-CLOSE  (WS-AX, WS-DX) NOT NUMERIC                     
071400        OR WS-PRICE-VOLUME (WS-AX, WS-DX) NOT NUMERIC                     
071500         MOVE 'Y' TO WS-VAL-MISSING-SW                                    
071600     END-IF.                                                              
071700*                                                                         
071800     IF WS-PRICE-HIGH (WS-AX, WS-DX) < WS-PRICE-LOW (WS-AX, WS-DX)        
071900         MOVE 'Y' TO WS-VAL-HILO-SW                                       
072000     END-IF.                                                              
072100*                                                                         
072200     IF WS-PRICE-HIGH (WS-AX, WS-DX) <                                    
072300        WS-PRICE-OPEN (WS-AX, WS-DX)                                      
072400           OR WS-PRICE-HIGH (WS-AX, WS-DX) <                              
072500              WS-PRICE-CLOSE (WS-AX, WS-DX)                               
072600         MOVE 'Y' TO WS-VAL-HIOPCL-SW                                     
072700     END-IF.                                                              
072800*                                                                         
072900     IF WS-PRICE-LOW (WS-AX, WS-DX) >                                     
073000        WS-PRICE-OPEN (WS-AX, WS-DX)                                      
073100           OR WS-PRICE-LOW (WS-AX, WS-DX) >                               
073200              WS-PRICE-CLOSE (WS-AX, WS-DX)                               
073300         MOVE 'Y' TO WS-VAL-LOOPCL-SW                                     
073400     END-IF.                                                              
073500*                                                                         
073600     IF WS-DX > 1                                                         
073700         IF WS-PRICE-DATE (WS-AX, WS-DX) =                                
073800            WS-PRICE-DATE (WS-AX, WS-DX - 1)                              
073900             MOVE 'Y' TO WS-VAL-DUPDATE-SW                                
074000         END-IF                                                           
074100     END-IF.                                                              
074200*                                                                         
074300 152-EXIT.                                                                
074400     EXIT.                                                                
074500*                                                                         
074600 153-REPORT-ASSET-FLAWS.                                                  
074700*                                                                         
074800     IF WS-VAL-MISSING-BAD                                                
074900         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
075000         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
075100                 ' - MISSING PRICE OR VOLUME FIELD'                       
075200     END-IF.                                                              
075300*                                                                         
075400     IF WS-VAL-HILO-BAD                                                   
075500         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
075600         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
075700                 ' - HIGH BELOW LOW ON FILE'                              
075800     END-IF.                                                              
075900*                                                                         
076000     IF WS-VAL-HIOPCL-BAD                                                 
076100         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
076200         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
076300                 ' - HIGH BELOW OPEN OR CLOSE ON FILE'                    
076400     END-IF.                                                              
076500*                                                                         
076600     IF WS-VAL-LOOPCL-BAD                                                 
076700         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
076800         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
076900                 ' - LOW ABOVE OPEN OR CLOSE ON FILE'                     
077000     END-IF.                                                              
077100*                                                                         
077200     IF WS-VAL-DUPDATE-BAD                                                
077300         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
077400         DISPLAY 'PTOPT01 - DROPPING ' WS-ASSET-ID (WS-AX)                
077500                 ' - DUPLICATE TRADING DATE'                              
077600     END-IF.                                                              
077700*                                                                         
077800 153-EXIT.                                                                
077900     EXIT.                                                                
078000*                                                                         
078100 160-LOAD-CANDIDATES.                                                     
078200*                                                                         
078300*    CANDIDATE-FILE IS A FIXED LIST OF PAIRS RESEARCH WANTS               
078400*    SCREENED THIS RUN - ONE 'ASSET1,ASSET2' LINE PER PAIR.               
078500*                                                                         
078600     PERFORM 161-READ-CANDIDATE THRU 161-EXIT.                            
078700*                                                                         
078800     PERFORM 163-PROCESS-ONE-CANDIDATE THRU 163-EXIT                      
078900             UNTIL WS-CAND-EOF.                                           
079000*                                                                         
079100 160-EXIT.                                                                
079200     EXIT.                                                                
079300*                                                                         
079400 161-READ-CANDIDATE.                                                      
079500*                                                                         
079600     READ CANDIDATE-FILE                                                  
079700         AT END                                                           
079800             SET WS-CAND-EOF TO TRUE                                      
079900     END-READ.                                                            
080000*                                                                         
080100 161-EXIT.                                                                
080200     EXIT.                                                                
080300*                                                                         
080400 162-STORE-CANDIDATE.                                                     
080500*                                                                         
080600     ADD 1 TO WS-CAND-COUNT.                                              
080700     SET WS-NX TO WS-CAND-COUNT.                                          
080800     UNSTRING CAND-LINE DELIMITED BY ','                                  
080900         INTO WS-CAND-ASSET-1 (WS-NX)                                     
081000              WS-CAND-ASSET-2 (WS-NX)                                     
081100     END-UNSTRING.                                                        
081200*                                                                         
081300 162-EXIT.                                                                
081400     EXIT.                                                                
081500*                                                                         
081600 163-PROCESS-ONE-CANDIDATE.                                               
081700*                                                                         
081800     IF WS-CAND-COUNT < WS-MAX-CANDIDATES                                 
081900         PERFORM 162-STORE-CANDIDATE THRU 162-EXIT                        
082000     ELSE                                                                 
082100         DISPLAY 'PTOPT01 - CANDIDATE LIST FULL AT '                      
082200                 WS-MAX-CANDIDATES                                        
082300                 ' PAIRS - REMAINDER OF FILE IGNORED'                     
082400     END-IF.                                                              
082500     PERFORM 161-READ-CANDIDATE THRU 161-EXIT.                            
082600*                                                                         
082700 163-EXIT.                                                                
082800     EXIT.                                                                
082900*                                                                         
083000 200-RUN-CANDIDATES.                                                      
083100*                                                                         
083200*    OPTIMIZER - EVERY CANDIDATE RUNS THE FULL BACK-TEST OVER             
083300*    THE SAME LOADED PRICE HISTORY.                                       
083400*                                                                         
083500     PERFORM 210-RUN-ONE-CANDIDATE THRU 210-EXIT                          
083600             VARYING WS-NX FROM 1 BY 1                                    
083700             UNTIL WS-NX > WS-CAND-COUNT.                                 
083800*                                                                         
083900 200-EXIT.                                                                
084000     EXIT.                                                                
084100*                                                                         
084200 210-RUN-ONE-CANDIDATE.                                                   
084300*                                                                         
084400     MOVE WS-CAND-ASSET-1 (WS-NX) TO WS-CK-ASSET-1.                       
084500     MOVE WS-CAND-ASSET-2 (WS-NX) TO WS-CK-ASSET-2.                       
084600*                                                                         
084700     PERFORM 220-RESET-CANDIDATE-WORK THRU 220-EXIT.                      
084800     PERFORM 230-LOCATE-LEGS THRU 230-EXIT.                               
084900*                                                                         
085000     IF WS-LEGS-NOT-OK                                                    
085100         DISPLAY 'PTOPT01 - SKIPPING ' WS-CK-FULL                         
085200                 ' - LEG NOT ON THE VALIDATED ASSET LIST'                 
085300         GO TO 210-EXIT                                                   
085400     END-IF.                                                              
085500*                                                                         
085600     PERFORM 240-BUILD-PAIR-CALENDAR THRU 240-EXIT.                       
085700     IF WS-CAL-COUNT = ZERO                                               
085800         DISPLAY 'PTOPT01 - SKIPPING ' WS-CK-FULL                         
085900                 ' - NO COMMON TRADING DATES'                             
086000         GO TO 210-EXIT                                                   
086100     END-IF.                                                              
086200*                                                                         
086300     PERFORM 250-PROCESS-CALENDAR THRU 250-EXIT.                          
086400     PERFORM 400-ANALYZE-CANDIDATE THRU 400-EXIT.                         
086500*                                                                         
086600     IF WS-TM-TOTAL-TRADES = ZERO                                         
086700         DISPLAY 'PTOPT01 - SKIPPING ' WS-CK-FULL                         
086800                 ' - NO TRADES TAKEN'                                     
086900         GO TO 210-EXIT                                                   
087000     END-IF.                                                              
087100*                                                                         
087200     PERFORM 270-STORE-RANK-ENTRY THRU 270-EXIT.                          
087300*                                                                         
087400 210-EXIT.                                                                
087500     EXIT.                                                                
087600*                                                                         
087700 220-RESET-CANDIDATE-WORK.                                                
087800*                                                                         
087900*    EACH CANDIDATE IS ITS OWN BACK-TEST RUN - CAPITAL, THE               
088000*    CALENDAR, THE POSITION AND THE TRADE REGISTER ALL START              
088100*    OVER FROM SCRATCH.                                                   
088200*                                                                         
088300     INITIALIZE WS-CALENDAR-TABLE                                         
088400                WS-POSITION-WORK                                          
088500                WS-EQUITY-CURVE                                           
088600                WS-TRADE-REGISTER                                         
088700                WS-TRADE-METRICS                                          
088800                WS-RETURN-METRICS                                         
088900                WS-RISK-METRICS.                                          
089000     MOVE 'N' TO WS-POS-SW.                                               
089100     MOVE CF-STARTING-CAPITAL TO WS-STARTING-CAPITAL.                     
089200     MOVE CF-STARTING-CAPITAL TO WS-CURRENT-CAPITAL.                      
089300*                                                                         
089400 220-EXIT.                                                                
089500     EXIT.                                                                
089600*                                                                         
089700 230-LOCATE-LEGS.                                                         
089800*                                                                         
089900     MOVE 'Y' TO WS-LEGS-OK-SW.                                           
090000*                                                                         
090100     MOVE WS-CAND-ASSET-1 (WS-NX) TO WS-SEARCH-NAME.                      
090200     PERFORM 231-FIND-ASSET-INDEX THRU 231-EXIT.                          
090300     IF WS-NOT-FOUND                                                      
090400         MOVE 'N' TO WS-LEGS-OK-SW                                        
090500     ELSE                                                                 
090600         MOVE WS-SEARCH-AX TO WS-LEG1-AX                                  
090700     END-IF.                                                              
090800*                                                                         
090900     MOVE WS-CAND-ASSET-2 (WS-NX) TO WS-SEARCH-NAME.                      
091000     PERFORM 231-FIND-ASSET-INDEX THRU 231-EXIT.                          
091100     IF WS-NOT-FOUND                                                      
091200         MOVE 'N' TO WS-LEGS-OK-SW                                        
091300     ELSE                                                                 
091400         MOVE WS-SEARCH-AX TO WS-LEG2-AX                                  
091500     END-IF.                                                              
091600*                                                                         
091700     IF WS-LEG1-AX = WS-LEG2-AX                                           
091800         MOVE 'N' TO WS-LEGS-OK-SW                                        
091900     END-IF.                                                              
092000*                                                                         
092100*    THE FORWARD-SEARCH POINTERS FOR THIS CANDIDATE'S TWO LEGS            
092200*    ONLY NOW HAVE A DEFINITE ASSET INDEX TO BE RESET AGAINST.            
092300*                                                                         
092400     IF WS-LEGS-OK                                                        
092500         MOVE ZERO TO WS-ASSET-CUR-IDX (WS-LEG1-AX)                       
092600         MOVE ZERO TO WS-ASSET-CUR-IDX (WS-LEG2-AX)                       
092700     END-IF.                                                              
092800*                                                                         
092900 230-EXIT.                                                                
093000     EXIT.                                                                
093100*                                                                         
093200 231-FIND-ASSET-INDEX.                                                    
093300*                                                                         
093400*    WS-SEARCH-NAME IN, WS-SEARCH-AX / WS-FOUND-SW OUT - THE              
093500*    SHOP HAS NO CALLABLE SUBROUTINES, SO THIS PAIR OF WORKING            
093600*    STORAGE FIELDS STANDS IN FOR AN ARGUMENT LIST.                       
093700*                                                                         
093800     MOVE 'N' TO WS-FOUND-SW.                                             
093900     MOVE ZERO TO WS-SEARCH-AX.                                           
094000     PERFORM 232-CHECK-ONE-NAME THRU 232-EXIT                             
094100             VARYING WS-AX FROM 1 BY 1                                    
094200             UNTIL WS-AX > WS-ASSET-COUNT OR WS-FOUND.                    
094300*                                                                         
094400 231-EXIT.                                                                
094500     EXIT.                                                                
094600*                                                                         
094700 232-CHECK-ONE-NAME.                                                      
094800*                                                                         
094900     IF WS-ASSET-ID (WS-AX) = WS-SEARCH-NAME                              
095000        AND WS-ASSET-IS-VALID (WS-AX)                                     
095100         MOVE 'Y' TO WS-FOUND-SW                                          
095200         SET WS-SEARCH-AX TO WS-AX                                        
095300     END-IF.                                                              
095400*                                                                         
095500 232-EXIT.                                                                
095600     EXIT.                                                                
095700*                                                                         
095800 240-BUILD-PAIR-CALENDAR.                                                 
095900*                                                                         
096000*    THE CANDIDATE'S TRADING CALENDAR IS THE SET OF DATES                 
096100*    PRESENT ON BOTH LEGS - WALKED OFF LEG 1 AND CONFIRMED                
096200*    AGAINST LEG 2.  WS-SUB3 DRIVES THIS LOOP, NOT WS-DX -                
096300*    312-LOCATE-PRICE-INDEX MOVES WS-DX ITSELF WHILE IT                   
096400*    SEARCHES LEG 2, SO WS-DX CANNOT ALSO BE THE LEG 1 COUNTER.           
096500*                                                                         
096600     MOVE ZERO TO WS-SUB3.                                                
096700     PERFORM 241-CALENDAR-DAY THRU 241-EXIT                               
096800             VARYING WS-SUB3 FROM 1 BY 1                                  
096900             UNTIL WS-SUB3 > WS-ASSET-DAY-COUNT (WS-LEG1-AX).             
097000*                                                                         
097100 240-EXIT.                                                                
097200     EXIT.                                                                
097300*                                                                         
097400 241-CALENDAR-DAY.                                                        
097500*                                                                         
097600     MOVE WS-PRICE-DATE (WS-LEG1-AX, WS-SUB3) TO WS-TARGET-DATE.          
097700     SET WS-AX TO WS-LEG2-AX.                                             
097800     PERFORM 312-LOCATE-PRICE-INDEX THRU 312-EXIT.                        
097900     IF WS-FOUND                                                          
098000         ADD 1 TO WS-CAL-COUNT                                            
098100         SET WS-CX TO WS-CAL-COUNT                                        
098200         MOVE WS-TARGET-DATE TO WS-CAL-DATE (WS-CX)                       
098300     END-IF.                                                              
098400*                                                                         
098500 241-EXIT.                                                                
098600     EXIT.                                                                
098700*                                                                         
098800 250-PROCESS-CALENDAR.                                                    
098900*                                                                         
099000     PERFORM 251-PROCESS-ONE-DATE THRU 251-EXIT                           
099100             VARYING WS-CX FROM 1 BY 1                                    
099200             UNTIL WS-CX > WS-CAL-COUNT.                                  
099300*                                                                         
099400 250-EXIT.                                                                
099500     EXIT.                                                                
099600*                                                                         
099700 251-PROCESS-ONE-DATE.                                                    
099800*                                                                         
099900     PERFORM 260-PROCESS-PAIR-DAY THRU 260-EXIT.                          
100000     PERFORM 360-WRITE-EQUITY THRU 360-EXIT.                              
100100*                                                                         
100200 251-EXIT.                                                                
100300     EXIT.                                                                
100400*                                                                         
100500 260-PROCESS-PAIR-DAY.                                                    
100600*                                                                         
100700     SET WS-AX TO WS-LEG1-AX.                                             
100800     MOVE WS-CAL-DATE (WS-CX) TO WS-TARGET-DATE.                          
100900*                                                                         
101000     PERFORM 312-LOCATE-PRICE-INDEX THRU 312-EXIT.                        
101100     IF WS-NOT-FOUND                                                      
101200         GO TO 260-EXIT                                                   
101300     END-IF.                                                              
101400     MOVE WS-DX TO WS-SUB1.                                               
101500*                                                                         
101600     SET WS-AX TO WS-LEG2-AX.                                             
101700     PERFORM 312-LOCATE-PRICE-INDEX THRU 312-EXIT.                        
101800     IF WS-NOT-FOUND                                                      
101900         GO TO 260-EXIT                                                   
102000     END-IF.                                                              
102100     MOVE WS-DX TO WS-SUB2.                                               
102200*                                                                         
102300     IF WS-SUB1 < CF-LOOKBACK                                             
102400         GO TO 260-EXIT                                                   
102500     END-IF.                                                              
102600*                                                                         
102700     PERFORM 315-BUILD-WINDOW THRU 315-EXIT.                              
102800     PERFORM 320-COINTEG-TEST THRU 320-EXIT.                              
102900*                                                                         
103000     IF NOT WS-CT-COINTEGRATED                                            
103100         GO TO 260-EXIT                                                   
103200     END-IF.                                                              
103300*                                                                         
103400     PERFORM 330-SIGNAL-EVAL THRU 330-EXIT.                               
103500*                                                                         
103600     IF NOT WS-POS-NONE                                                   
103700         PERFORM 347-CHECK-STOP-LOSS THRU 347-EXIT                        
103800     END-IF.                                                              
103900*                                                                         
104000     EVALUATE TRUE                                                        
104100         WHEN WS-SIG-BUY AND WS-POS-NONE                                  
104200             MOVE 'L' TO WS-POS-SW                                        
104300             PERFORM 340-OPEN-POSITION THRU 340-EXIT                      
104400         WHEN WS-SIG-SELL AND WS-POS-NONE                                 
104500             MOVE 'S' TO WS-POS-SW                                        
104600             PERFORM 340-OPEN-POSITION THRU 340-EXIT                      
104700         WHEN WS-SIG-CLOSE AND NOT WS-POS-NONE                            
104800             PERFORM 350-CLOSE-POSITION THRU 350-EXIT                     
104900         WHEN OTHER                                                       
105000             CONTINUE                                                     
105100     END-EVALUATE.                                                        
105200*                                                                         
105300 260-EXIT.                                                                
105400     EXIT.                                                                
105500*                                                                         
105600 312-LOCATE-PRICE-INDEX.                                                  
105700*                                                                         
105800*    ASSET DATES RUN ASCENDING.  THE POINTER FOR THIS ASSET               
105900*    ONLY EVER MOVES FORWARD ACROSS ONE CANDIDATE'S RUN.                  
106000*                                                                         
106100     SET WS-DX TO WS-ASSET-CUR-IDX (WS-AX).                               
106200     IF WS-DX = 0                                                         
106300         SET WS-DX TO 1                                                   
106400     END-IF.                                                              
106500*                                                                         
106600     MOVE 'N' TO WS-FOUND-SW.                                             
106700     MOVE 'N' TO WS-DONE-SW.                                              
106800     PERFORM 313-SCAN-ONE-DAY THRU 313-EXIT                               
106900             UNTIL WS-DX > WS-ASSET-DAY-COUNT (WS-AX)                     
107000                OR WS-DONE.                                               
107100*                                                                         
107200 312-EXIT.                                                                
107300     EXIT.                                                                
107400*                                                                         
107500 313-SCAN-ONE-DAY.                                                        
107600*                                                                         
107700     IF WS-PRICE-DATE (WS-AX, WS-DX) = WS-TARGET-DATE                     
107800         SET WS-ASSET-CUR-IDX (WS-AX) TO WS-DX                            
107900         MOVE 'Y' TO WS-FOUND-SW                                          
108000         MOVE 'Y' TO WS-DONE-SW                                           
108100     ELSE                                                                 
108200         IF WS-PRICE-DATE (WS-AX, WS-DX) > WS-TARGET-DATE                 
108300             MOVE 'Y' TO WS-DONE-SW                                       
108400         ELSE                                                             
108500             SET WS-DX UP BY 1                                            
108600         END-IF                                                           
108700     END-IF.                                                              
108800*                                                                         
108900 313-EXIT.                                                                
109000     EXIT.                                                                
109100*                                                                         
109200 315-BUILD-WINDOW.                                                        
109300*                                                                         
109400*    THE CF-LOOKBACK MOST RECENT OBSERVATIONS OF BOTH LEGS,               
109500*    ENDING ON AND INCLUDING TODAY.                                       
109600*                                                                         
109700     MOVE ZERO TO WS-WINDOW-N.                                            
109800     COMPUTE WS-SUB1 = WS-SUB1 - CF-LOOKBACK + 1.                         
109900     COMPUTE WS-SUB2 = WS-SUB2 - CF-LOOKBACK + 1.                         
110000*                                                                         
110100     PERFORM 316-ADD-WINDOW-DAY THRU 316-EXIT                             
110200             CF-LOOKBACK TIMES.                                           
110300*                                                                         
110400 315-EXIT.                                                                
110500     EXIT.                                                                
110600*                                                                         
110700 316-ADD-WINDOW-DAY.                                                      
110800*                                                                         
110900     ADD 1 TO WS-WINDOW-N.                                                
111000     SET WS-WX TO WS-WINDOW-N.                                            
111100     MOVE WS-PRICE-CLOSE (WS-LEG1-AX, WS-SUB1)                            
111200                         TO WS-WIN-PRICE1 (WS-WX).                        
111300     MOVE WS-PRICE-CLOSE (WS-LEG2-AX, WS-SUB2)                            
111400                         TO WS-WIN-PRICE2 (WS-WX).                        
111500     ADD 1 TO WS-SUB1.                                                    
111600     ADD 1 TO WS-SUB2.                                                    
111700*                                                                         
111800 316-EXIT.                                                                
111900     EXIT.                                                                
112000*                                                                         
112100 320-COINTEG-TEST.                                                        
112200*                                                                         
112300*    COINTEG - OLS HEDGE RATIO OVER THE WINDOW, SPREAD SERIES,            
112400*    ITS MEAN/POPULATION STD DEV, THEN THE LAG-0 ADF REGRESSION           
112500*    OF THE SPREAD'S FIRST DIFFERENCE ON ITS OWN LAG - SAME               
112600*    FORMULAS AS PTBACK01 (REQ PT-0101).                                  
112700*                                                                         
112800     MOVE 'N' TO WS-CT-COINTEG-SW.                                        
112900     MOVE ZERO TO WS-CT-SUM-P1 WS-CT-SUM-P2                               
113000                  WS-CT-SUM-P1P2 WS-CT-SUM-P2SQ.                          
113100*                                                                         
113200     PERFORM 321-SUM-PRICES THRU 321-EXIT                                 
113300             VARYING WS-WX FROM 1 BY 1                                    
113400             UNTIL WS-WX > WS-WINDOW-N.                                   
113500*                                                                         
113600     COMPUTE WS-CT-DENOM = WS-WINDOW-N * WS-CT-SUM-P2SQ -                 
113700             WS-CT-SUM-P2 * WS-CT-SUM-P2.                                 
113800     IF WS-CT-DENOM = ZERO                                                
113900         GO TO 320-EXIT                                                   
114000     END-IF.                                                              
114100*                                                                         
114200     COMPUTE WS-CT-HEDGE-RATIO ROUNDED =                                  
114300             (WS-WINDOW-N * WS-CT-SUM-P1P2 -                              
114400              WS-CT-SUM-P1 * WS-CT-SUM-P2) / WS-CT-DENOM.                 
114500     MOVE WS-CT-HEDGE-RATIO TO WS-HEDGE-RATIO.                            
114600*                                                                         
114700     MOVE ZERO TO WS-CT-SUM-SPREAD.                                       
114800     PERFORM 322-CALC-SPREAD THRU 322-EXIT                                
114900             VARYING WS-WX FROM 1 BY 1                                    
115000             UNTIL WS-WX > WS-WINDOW-N.                                   
115100     COMPUTE WS-CT-MEAN-SPREAD ROUNDED =                                  
115200             WS-CT-SUM-SPREAD / WS-WINDOW-N.                              
115300*                                                                         
115400     MOVE ZERO TO WS-CT-SUM-SQ-DEV.                                       
115500     PERFORM 323-CALC-SQ-DEV THRU 323-EXIT                                
115600             VARYING WS-WX FROM 1 BY 1                                    
115700             UNTIL WS-WX > WS-WINDOW-N.                                   
115800     COMPUTE WS-CT-VARIANCE ROUNDED =                                     
115900             WS-CT-SUM-SQ-DEV / WS-WINDOW-N.                              
116000     IF WS-CT-VARIANCE > ZERO                                             
116100         COMPUTE WS-CT-STD-DEV ROUNDED =                                  
116200                 WS-CT-VARIANCE ** .5                                     
116300     ELSE                                                                 
116400         MOVE ZERO TO WS-CT-STD-DEV                                       
116500     END-IF.                                                              
116600*                                                                         
116700     MOVE WS-WIN-SPREAD (WS-WINDOW-N) TO WS-CURRENT-SPREAD.               
116800     IF WS-CT-STD-DEV = ZERO                                              
116900         MOVE ZERO TO WS-Z-SCORE                                          
117000     ELSE                                                                 
117100         COMPUTE WS-Z-SCORE ROUNDED =                                     
117200             (WS-CURRENT-SPREAD - WS-CT-MEAN-SPREAD) /                    
117300             WS-CT-STD-DEV                                                
117400     END-IF.                                                              
117500*                                                                         
117600     PERFORM 325-ADF-REGRESSION THRU 325-EXIT.                            
117700*                                                                         
117800     IF WS-ADF-T-STAT < WS-ADF-CRITICAL-VALUE                             
117900         MOVE 'Y' TO WS-CT-COINTEG-SW                                     
118000     END-IF.                                                              
118100*                                                                         
118200 320-EXIT.                                                                
118300     EXIT.                                                                
118400*                                                                         
118500 321-SUM-PRICES.                                                          
118600*                                                                         
118700     ADD WS-WIN-PRICE1 (WS-WX) TO WS-CT-SUM-P1.                           
118800     ADD WS-WIN-PRICE2 (WS-WX) TO WS-CT-SUM-P2.                           
118900     COMPUTE WS-CT-SUM-P1P2 = WS-CT-SUM-P1P2 +                            
119000             WS-WIN-PRICE1 (WS-WX) * WS-WIN-PRICE2 (WS-WX).               
119100     COMPUTE WS-CT-SUM-P2SQ = WS-CT-SUM-P2SQ +                            
119200             WS-WIN-PRICE2 (WS-WX) * WS-WIN-PRICE2 (WS-WX).               
119300*                                                                         
119400 321-EXIT.                                                                
119500     EXIT.                                                                
119600*                                                                         
119700 322-CALC-SPREAD.                                                         
119800*                                                                         
119900     COMPUTE WS-WIN-SPREAD (WS-WX) ROUNDED =                              
120000             WS-WIN-PRICE1 (WS-WX) -                                      
120100             WS-CT-HEDGE-RATIO * WS-WIN-PRICE2 (WS-WX).                   
120200     ADD WS-WIN-SPREAD (WS-WX) TO WS-CT-SUM-SPREAD.                       
120300*                                                                         
120400 322-EXIT.                                                                
120500     EXIT.                                                                
120600*                                                                         
120700 323-CALC-SQ-DEV.                                                         
120800*                                                                         
120900     COMPUTE WS-CT-SUM-SQ-DEV = WS-CT-SUM-SQ-DEV +                        
121000         (WS-WIN-SPREAD (WS-WX) - WS-CT-MEAN-SPREAD) *                    
121100         (WS-WIN-SPREAD (WS-WX) - WS-CT-MEAN-SPREAD).                     
121200*                                                                         
121300 323-EXIT.                                                                
121400     EXIT.                                                                
121500*                                                                         
121600 325-ADF-REGRESSION.                                                      
121700*                                                                         
121800*    LAG-0 ADF:  REGRESS D(T) = SPREAD(T) - SPREAD(T-1) ON                
121900*    X(T) = SPREAD(T-1), WITH AN INTERCEPT.  COINTEGRATED WHEN            
122000*    THE T-STATISTIC OF THE SLOPE IS BELOW THE 5% CRITICAL                
122100*    VALUE OF -2.87.                                                      
122200*                                                                         
122300     MOVE ZERO TO WS-ADF-SUM-X WS-ADF-SUM-D                               
122400                  WS-ADF-SUM-XD WS-ADF-SUM-XX.                            
122500     COMPUTE WS-ADF-M = WS-WINDOW-N - 1.                                  
122600     MOVE 9 TO WS-ADF-T-STAT.                                             
122700*                                                                         
122800     IF WS-ADF-M < 3                                                      
122900         GO TO 325-EXIT                                                   
123000     END-IF.                                                              
123100*                                                                         
123200     PERFORM 326-ADF-SUMS THRU 326-EXIT                                   
123300             VARYING WS-WX FROM 2 BY 1                                    
123400             UNTIL WS-WX > WS-WINDOW-N.                                   
123500*                                                                         
123600     COMPUTE WS-ADF-SXX = WS-ADF-SUM-XX -                                 
123700             (WS-ADF-SUM-X * WS-ADF-SUM-X) / WS-ADF-M.                    
123800     IF WS-ADF-SXX NOT > ZERO                                             
123900         GO TO 325-EXIT                                                   
124000     END-IF.                                                              
124100*                                                                         
124200     COMPUTE WS-ADF-BETA ROUNDED =                                        
124300             (WS-ADF-M * WS-ADF-SUM-XD -                                  
124400              WS-ADF-SUM-X * WS-ADF-SUM-D) /                              
124500             (WS-ADF-M * WS-ADF-SUM-XX -                                  
124600              WS-ADF-SUM-X * WS-ADF-SUM-X).                               
124700     COMPUTE WS-ADF-ALPHA ROUNDED =                                       
124800             (WS-ADF-SUM-D - WS-ADF-BETA * WS-ADF-SUM-X) /                
124900             WS-ADF-M.                                                    
125000*                                                                         
125100     MOVE ZERO TO WS-ADF-SSE.                                             
125200     PERFORM 327-ADF-RESID THRU 327-EXIT                                  
125300             VARYING WS-WX FROM 2 BY 1                                    
125400             UNTIL WS-WX > WS-WINDOW-N.                                   
125500*                                                                         
125600     COMPUTE WS-ADF-RESID-VAR ROUNDED =                                   
125700             WS-ADF-SSE / (WS-ADF-M - 2).                                 
125800     IF WS-ADF-RESID-VAR NOT > ZERO                                       
125900         GO TO 325-EXIT                                                   
126000     END-IF.                                                              
126100*                                                                         
126200     COMPUTE WS-ADF-SE-BETA ROUNDED =                                     
126300             (WS-ADF-RESID-VAR / WS-ADF-SXX) ** .5.                       
126400     IF WS-ADF-SE-BETA = ZERO                                             
126500         GO TO 325-EXIT                                                   
126600     END-IF.                                                              
126700*                                                                         
126800     COMPUTE WS-ADF-T-STAT ROUNDED =                                      
126900             WS-ADF-BETA / WS-ADF-SE-BETA.                                
127000*                                                                         
127100 325-EXIT.                                                                
127200     EXIT.                                                                
127300*                                                                         
127400 326-ADF-SUMS.                                                            
127500*                                                                         
127600     MOVE WS-WIN-SPREAD (WS-WX - 1) TO WS-ADF-X.                          
127700     COMPUTE WS-ADF-D =                                                   
127800             WS-WIN-SPREAD (WS-WX) - WS-ADF-X.                            
127900     ADD WS-ADF-X TO WS-ADF-SUM-X.                                        
128000     ADD WS-ADF-D TO WS-ADF-SUM-D.                                        
128100     COMPUTE WS-ADF-SUM-XD = WS-ADF-SUM-XD +                              
128200             WS-ADF-X * WS-ADF-D.                                         
128300     COMPUTE WS-ADF-SUM-XX = WS-ADF-SUM-XX +                              
128400             WS-ADF-X * WS-ADF-X.                                         
128500*                                                                         
128600 326-EXIT.                                                                
128700     EXIT.                                                                
128800*                                                                         
128900 327-ADF-RESID.                                                           
129000*                                                                         
129100     MOVE WS-WIN-SPREAD (WS-WX - 1) TO WS-ADF-X.                          
129200     COMPUTE WS-ADF-D =                                                   
129300             WS-WIN-SPREAD (WS-WX) - WS-ADF-X.                            
129400     COMPUTE WS-ADF-RESID =                                               
129500             WS-ADF-D - WS-ADF-ALPHA -                                    
129600             WS-ADF-BETA * WS-ADF-X.                                      
129700     COMPUTE WS-ADF-SSE = WS-ADF-SSE +                                    
129800             WS-ADF-RESID * WS-ADF-RESID.                                 
129900*                                                                         
130000 327-EXIT.                                                                
130100     EXIT.                                                                
130200*                                                                         
130300 330-SIGNAL-EVAL.                                                         
130400*                                                                         
130500*    SIGNALS - ENTER ON A Z-SCORE BEYOND THE ENTRY THRESHOLD,             
130600*    EXIT WHEN IT REVERTS INSIDE THE EXIT THRESHOLD.  CONFIDENCE          
130700*    RUNS 0 TO 1 AND MEASURES HOW FAR THE Z-SCORE SITS PAST THE           
130800*    SIGNAL'S OWN THRESHOLD.                                              
130900*                                                                         
131000*    "SHOULD-ENTER" (ABS Z-SCORE PAST THE ENTRY THRESHOLD),               
131100*    "SHOULD-EXIT" (ABS Z-SCORE INSIDE THE EXIT THRESHOLD) AND            
131200*    THE LONG/SHORT "DIRECTION" CALL ARE NOT CARRIED AS SEPARATE          
131300*    SWITCHES - THEY ARE THE SAME TESTS THE EVALUATE BELOW USES           
131400*    TO PICK BUY/SELL/CLOSE, SO THEY ARE NOT DUPLICATED HERE.             
131500*                                                                         
131600     MOVE 'HOLD ' TO WS-SIGNAL-CODE.                                      
131700     MOVE ZERO TO WS-SIGNAL-CONFIDENCE.                                   
131800*                                                                         
131900     IF WS-Z-SCORE < ZERO                                                 
132000         COMPUTE WS-ABS-Z-SCORE = ZERO - WS-Z-SCORE                       
132100     ELSE                                                                 
132200         MOVE WS-Z-SCORE TO WS-ABS-Z-SCORE                                
132300     END-IF.                                                              
132400*                                                                         
132500     EVALUATE TRUE                                                        
132600         WHEN NOT WS-POS-NONE                                             
132700             IF WS-ABS-Z-SCORE < CF-EXIT-THRESHOLD                        
132800                 MOVE 'CLOSE' TO WS-SIGNAL-CODE                           
132900                 COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                   
133000                         1 - (WS-ABS-Z-SCORE / CF-EXIT-THRESHOLD)         
133100             END-IF                                                       
133200         WHEN WS-Z-SCORE < (0 - CF-ENTRY-THRESHOLD)                       
133300             MOVE 'BUY' TO WS-SIGNAL-CODE                                 
133400             COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                       
133500                     (WS-ABS-Z-SCORE - CF-ENTRY-THRESHOLD) /              
133600                     CF-ENTRY-THRESHOLD                                   
133700         WHEN WS-Z-SCORE > CF-ENTRY-THRESHOLD                             
133800             MOVE 'SELL' TO WS-SIGNAL-CODE                                
133900             COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                       
134000                     (WS-ABS-Z-SCORE - CF-ENTRY-THRESHOLD) /              
134100                     CF-ENTRY-THRESHOLD                                   
134200         WHEN OTHER                                                       
134300             CONTINUE                                                     
134400     END-EVALUATE.                                                        
134500*                                                                         
134600     IF WS-SIGNAL-CONFIDENCE > 1                                          
134700         MOVE 1 TO WS-SIGNAL-CONFIDENCE                                   
134800     END-IF.                                                              
134900*                                                                         
135000 330-EXIT.                                                                
135100     EXIT.                                                                
135200*                                                                         
135300 340-OPEN-POSITION.                                                       
135400*                                                                         
135500     PERFORM 345-SIZE-POSITION THRU 345-EXIT.                             
135600*                                                                         
135700     MOVE WS-CAL-DATE (WS-CX) TO WS-ENTRY-DATE.                           
135800     MOVE WS-CURRENT-SPREAD TO WS-ENTRY-SPREAD.                           
135900     MOVE WS-SZ-CAP-AMT TO WS-POSITION-SIZE.                              
136000*                                                                         
136100     PERFORM 346-STOP-LOSS-PRICE THRU 346-EXIT.                           
136200*                                                                         
136300*    TRADE ID'S RUN FROM ZERO AT THE FIRST OPEN OF EACH                   
136400*    CANDIDATE'S OWN BACK-TEST RUN.                                       
136500*                                                                         
136600     MOVE WS-TRADE-COUNT TO WS-TRADE-NO-CUR.                              
136700     ADD 1 TO WS-TRADE-COUNT.                                             
136800*                                                                         
136900 340-EXIT.                                                                
137000     EXIT.                                                                
137100*                                                                         
137200 345-SIZE-POSITION.                                                       
137300*                                                                         
137400*    RISKMGR - POSITION SIZE IS THE SMALLER OF THE RISK-PER-              
137500*    TRADE ALLOCATION AND THE MAXIMUM-POSITION-PERCENT CAP,               
137600*    BOTH MEASURED AGAINST CURRENT CAPITAL.                               
137700*                                                                         
137800     COMPUTE WS-SZ-RISK-AMT ROUNDED =                                     
137900             WS-CURRENT-CAPITAL * CF-RISK-PER-TRADE.                      
138000     COMPUTE WS-SZ-CAP-AMT ROUNDED =                                      
138100             WS-CURRENT-CAPITAL * CF-MAX-POSITION-PCT / 100.              
138200*                                                                         
138300     IF WS-SZ-RISK-AMT < WS-SZ-CAP-AMT                                    
138400         MOVE WS-SZ-RISK-AMT TO WS-SZ-CAP-AMT                             
138500     END-IF.                                                              
138600*                                                                         
138700 345-EXIT.                                                                
138800     EXIT.                                                                
138900*                                                                         
139000 346-STOP-LOSS-PRICE.                                                     
139100*                                                                         
139200*    RISKMGR - STOP-LOSS PRICE IS SET OFF THE ENTRY SPREAD BY THE         
139300*    CONFIGURED STOP-LOSS PERCENT.  A LONG POSITION GAINS WHEN THE        
139400*    SPREAD WIDENS, SO ITS STOP SITS BELOW ENTRY; A SHORT POSITION        
139500*    GAINS WHEN THE SPREAD NARROWS, SO ITS STOP SITS ABOVE ENTRY.         
139600*                                                                         
139700     IF WS-POS-LONG                                                       
139800         COMPUTE WS-STOP-PRICE ROUNDED =                                  
139900                 WS-ENTRY-SPREAD * (1 - CF-STOP-LOSS-PCT)                 
140000     ELSE                                                                 
140100         COMPUTE WS-STOP-PRICE ROUNDED =                                  
140200                 WS-ENTRY-SPREAD * (1 + CF-STOP-LOSS-PCT)                 
140300     END-IF.                                                              
140400     MOVE 'N' TO WS-SZ-STOP-HIT-SW.                                       
140500*                                                                         
140600 346-EXIT.                                                                
140700     EXIT.                                                                
140800*                                                                         
140900 347-CHECK-STOP-LOSS.                                                     
141000*                                                                         
141100*    RISKMGR - STOP-LOSS BREACH CHECK.  LONG BREACHES WHEN THE            
141200*    SPREAD FALLS TO OR THROUGH THE STOP; SHORT BREACHES WHEN IT          
141300*    RISES TO OR THROUGH IT.  DIAGNOSTIC ONLY - REQ PT-0090 KEEPS         
141400*    THE ACTUAL CLOSE ON THE SIGNAL, NOT THIS CHECK.                      
141500*                                                                         
141600     MOVE 'N' TO WS-SZ-STOP-HIT-SW.                                       
141700     IF WS-POS-LONG                                                       
141800         IF WS-CURRENT-SPREAD NOT > WS-STOP-PRICE                         
141900             MOVE 'Y' TO WS-SZ-STOP-HIT-SW                                
142000         END-IF                                                           
142100     ELSE                                                                 
142200         IF WS-CURRENT-SPREAD NOT < WS-STOP-PRICE                         
142300             MOVE 'Y' TO WS-SZ-STOP-HIT-SW                                
142400         END-IF                                                           
142500     END-IF.                                                              
142600     IF WS-SZ-STOP-HIT                                                    
142700         DISPLAY 'PTOPT01 - STOP-LOSS LEVEL BREACHED - CANDIDATE '        
142800                 WS-NX                                                    
142900     END-IF.                                                              
143000*                                                                         
143100 347-EXIT.                                                                
143200     EXIT.                                                                
143300*                                                                         
143400 348-DRAWDOWN-CHECK.                                                      
143500*                                                                         
143600*    RISKMGR - RUNNING DRAWDOWN AGAINST THE CONFIGURED LIMIT.             
143700*    TRACKED DAY BY DAY OFF THE SAME CAPITAL FIGURE THE EQUITY            
143800*    CURVE JUST RECORDED - SEPARATE FROM 430-RISK-METRICS' POST-          
143900*    RUN PEAK, WHICH ONLY EXISTS AFTER THE LAST DAY IS PROCESSED.         
144000*                                                                         
144100     IF WS-SZ-DD-FIRST-OBS                                                
144200         MOVE WS-CURRENT-CAPITAL TO WS-SZ-DD-PEAK                         
144300         MOVE 'N' TO WS-SZ-DD-FIRST-SW                                    
144400     END-IF.                                                              
144500     IF WS-CURRENT-CAPITAL > WS-SZ-DD-PEAK                                
144600         MOVE WS-CURRENT-CAPITAL TO WS-SZ-DD-PEAK                         
144700     END-IF.                                                              
144800     IF WS-SZ-DD-PEAK > ZERO                                              
144900         COMPUTE WS-SZ-DD-PCT ROUNDED =                                   
145000                 (WS-SZ-DD-PEAK - WS-CURRENT-CAPITAL) /                   
145100                 WS-SZ-DD-PEAK * 100                                      
145200     ELSE                                                                 
145300         MOVE ZERO TO WS-SZ-DD-PCT                                        
145400     END-IF.                                                              
145500     IF WS-SZ-DD-PCT > CF-MAX-DRAWDOWN-PCT                                
145600         MOVE 'Y' TO WS-SZ-DD-EXCEED-SW                                   
145700         DISPLAY 'PTOPT01 - MAX DRAWDOWN LIMIT EXCEEDED - PCT '           
145800                 WS-SZ-DD-PCT                                             
145900     ELSE                                                                 
146000         MOVE 'N' TO WS-SZ-DD-EXCEED-SW                                   
146100     END-IF.                                                              
146200*                                                                         
146300 348-EXIT.                                                                
146400     EXIT.                                                                
146500*                                                                         
146600 349-KELLY-SIZE.                                                          
146700*                                                                         
146800*    RISKMGR - KELLY FRACTION = (WIN-RATE*AVG-WIN - (1-WIN-RATE)*         
146850*    AVG-LOSS) / AVG-WIN, FLOORED AT ZERO - ZERO WHEN AVG-WIN IS          
146900*    ZERO; THE LOSS TERM ALONE DROPS TO ZERO WITH NO LOSERS.              
146950*    AVG-WIN/AVG-LOSS ARE DERIVED HERE FROM THE GROSS FIGURES             
147000*    410- ALREADY ACCUMULATED.                                            
147200*                                                                         
147300     IF WS-TM-WINNERS > ZERO                                              
147400         COMPUTE WS-SZ-KL-AVG-WIN ROUNDED =                               
147500                 WS-TM-GROSS-PROFIT / WS-TM-WINNERS                       
147600     ELSE                                                                 
147700         MOVE ZERO TO WS-SZ-KL-AVG-WIN                                    
147800     END-IF.                                                              
147900     IF WS-TM-LOSERS > ZERO                                               
148000         COMPUTE WS-SZ-KL-AVG-LOSS ROUNDED =                              
148100                 WS-TM-GROSS-LOSS / WS-TM-LOSERS                          
148200     ELSE                                                                 
148300         MOVE ZERO TO WS-SZ-KL-AVG-LOSS                                   
148400     END-IF.                                                              
148500     COMPUTE WS-SZ-KL-WIN-FRACTION ROUNDED =                              
148580             WS-TM-WIN-RATE-PCT / 100.                                    
148660     COMPUTE WS-SZ-KL-LOSS-FRACTION =                                     
148740             1 - WS-SZ-KL-WIN-FRACTION.                                   
148820     IF WS-SZ-KL-AVG-WIN = ZERO                                           
148900         MOVE ZERO TO WS-SZ-KL-FRACTION                                   
148980     ELSE                                                                 
149060         IF WS-SZ-KL-AVG-LOSS = ZERO                                      
149140             MOVE ZERO TO WS-SZ-KL-WIN-LOSS-RATIO                         
149220         ELSE                                                             
149300             COMPUTE WS-SZ-KL-WIN-LOSS-RATIO ROUNDED =                    
149380                     WS-SZ-KL-AVG-LOSS / WS-SZ-KL-AVG-WIN                 
149460         END-IF                                                           
149540         COMPUTE WS-SZ-KL-FRACTION ROUNDED =                              
149620                 WS-SZ-KL-WIN-FRACTION - (WS-SZ-KL-LOSS-FRACTION *        
149700                 WS-SZ-KL-WIN-LOSS-RATIO)                                 
149780     END-IF.                                                              
150200     IF WS-SZ-KL-FRACTION < ZERO                                          
150300         MOVE ZERO TO WS-SZ-KL-FRACTION                                   
150400     END-IF.                                                              
150500     COMPUTE WS-SZ-KL-POSITION-SIZE ROUNDED =                             
150600             WS-CURRENT-CAPITAL * WS-SZ-KL-FRACTION.                      
150700     DISPLAY 'PTOPT01 - KELLY FRACTION ' WS-SZ-KL-FRACTION                
150800             ' IMPLIED SIZE ' WS-SZ-KL-POSITION-SIZE.                     
150900*                                                                         
151000 349-EXIT.                                                                
151100     EXIT.                                                                
151200*                                                                         
151300 350-CLOSE-POSITION.                                                      
151400*                                                                         
151500*    BACKTEST - FEES, GROSS/NET P&L AND RETURN PERCENT ON THE             
151600*    CLOSED SPREAD POSITION, SAME FORMULAS AS PTBACK01.  LONG             
151700*    LEG GAINS WHEN THE SPREAD WIDENS BACK UP; SHORT LEG GAINS            
151800*    WHEN IT NARROWS.                                                     
151900*                                                                         
152000     INITIALIZE TRADE-REC.                                                
152100     MOVE WS-TRADE-NO-CUR        TO TR-TRADE-ID.                          
152200     MOVE WS-ASSET-ID (WS-LEG1-AX) TO TR-ASSET-1.                         
152300     MOVE WS-ASSET-ID (WS-LEG2-AX) TO TR-ASSET-2.                         
152400     MOVE WS-ENTRY-DATE           TO TR-ENTRY-DATE.                       
152500     MOVE WS-CAL-DATE (WS-CX)     TO TR-EXIT-DATE.                        
152600*                                                                         
152700     IF WS-POS-LONG                                                       
152800         MOVE 'LONG'  TO TR-SIDE                                          
152900     ELSE                                                                 
153000         MOVE 'SHORT' TO TR-SIDE                                          
153100     END-IF.                                                              
153200*                                                                         
153300     MOVE WS-HEDGE-RATIO          TO TR-HEDGE-RATIO.                      
153400     MOVE WS-ENTRY-SPREAD         TO TR-ENTRY-SPREAD.                     
153500     MOVE WS-CURRENT-SPREAD       TO TR-EXIT-SPREAD.                      
153600     MOVE WS-POSITION-SIZE        TO TR-POSITION-SIZE.                    
153700*                                                                         
153800*    FEES USE THE RAW ENTRY SPREAD AS FILED, EVEN WHEN IT IS              
153900*    NEGATIVE - THAT IS HOW THE DESK SPECIFIED THE FORMULA.               
154000*                                                                         
154100     COMPUTE WS-TR-FEES ROUNDED =                                         
154200             TR-ENTRY-SPREAD * TR-POSITION-SIZE *                         
154300             CF-COMMISSION-PCT.                                           
154400*                                                                         
154500     IF TR-ENTRY-SPREAD < ZERO                                            
154600         COMPUTE WS-ABS-ENTRY-SPREAD = ZERO - TR-ENTRY-SPREAD             
154700     ELSE                                                                 
154800         MOVE TR-ENTRY-SPREAD TO WS-ABS-ENTRY-SPREAD                      
154900     END-IF.                                                              
155000*                                                                         
155100     IF WS-ABS-ENTRY-SPREAD = ZERO                                        
155200         MOVE ZERO TO WS-CHG                                              
155300     ELSE                                                                 
155400         COMPUTE WS-CHG ROUNDED =                                         
155500             (TR-EXIT-SPREAD - TR-ENTRY-SPREAD) /                         
155600             WS-ABS-ENTRY-SPREAD                                          
155700     END-IF.                                                              
155800*                                                                         
155900     IF TR-SIDE-LONG                                                      
156000         COMPUTE TR-GROSS-PNL ROUNDED =                                   
156100                 TR-POSITION-SIZE * WS-CHG                                
156200     ELSE                                                                 
156300         COMPUTE TR-GROSS-PNL ROUNDED =                                   
156400                 ZERO - (TR-POSITION-SIZE * WS-CHG)                       
156500     END-IF.                                                              
156600*                                                                         
156700     COMPUTE TR-NET-PNL = TR-GROSS-PNL - WS-TR-FEES.                      
156800*                                                                         
156900     IF TR-POSITION-SIZE = ZERO                                           
157000         MOVE ZERO TO TR-RETURN-PCT                                       
157100     ELSE                                                                 
157200         COMPUTE TR-RETURN-PCT ROUNDED =                                  
157300                 TR-NET-PNL / TR-POSITION-SIZE * 100                      
157400     END-IF.                                                              
157500*                                                                         
157600     ADD TR-NET-PNL TO WS-CURRENT-CAPITAL.                                
157700*                                                                         
157800     MOVE TR-ENTRY-DATE TO WS-JD-DATE-IN.                                 
157900     PERFORM 700-JULIAN-DAY THRU 700-EXIT.                                
158000     MOVE WS-JULIAN-DAY-NO TO WS-JULIAN-ENTRY.                            
158100     MOVE TR-EXIT-DATE TO WS-JD-DATE-IN.                                  
158200     PERFORM 700-JULIAN-DAY THRU 700-EXIT.                                
158300     MOVE WS-JULIAN-DAY-NO TO WS-JULIAN-EXIT.                             
158400     COMPUTE TR-DAYS-HELD =                                               
158500             WS-JULIAN-EXIT - WS-JULIAN-ENTRY.                            
158600*                                                                         
158700     PERFORM 351-VALIDATE-TRADE THRU 351-EXIT.                            
158800*                                                                         
158900     ADD 1 TO WS-TM-TOTAL-TRADES.                                         
159000     SET WS-TX TO WS-TM-TOTAL-TRADES.                                     
159100     MOVE TR-NET-PNL TO WS-TP-NET-PNL (WS-TX).                            
159200*                                                                         
159300     MOVE 'N' TO WS-POS-SW.                                               
159400*                                                                         
159500 350-EXIT.                                                                
159600     EXIT.                                                                
159700*                                                                         
159800 351-VALIDATE-TRADE.                                                      
159822*                                                                         
159844*    RISKMGR - THREE-PART TRADE VALIDATION (REQ PT-0223): POSITION        
159866*    SIZE, RISK/REWARD RATIO, AND STOP-LOSS DISTANCE PERCENT - SEE        
159888*    THE WS-RISKMGR-WORK COMMENT ABOVE FOR THE FULL RATIONALE.            
159910*                                                                         
159932     MOVE ZERO TO WS-SZ-VL-ISSUE-COUNT.                                   
159954     SET WS-VX TO 1.                                                      
159976     MOVE SPACES TO WS-SZ-VL-ISSUE-TAB (1)                                
159998                     WS-SZ-VL-ISSUE-TAB (2)                               
160020                     WS-SZ-VL-ISSUE-TAB (3).                              
160042     MOVE 'Y' TO WS-SZ-RR-VALID-SW.                                       
160064*                                                                         
160086*    CHECK 1 - POSITION SIZE MAY NOT EXCEED CAPITAL TIMES THE             
160108*    CONFIGURED MAX-POSITION PERCENT.                                     
160130*                                                                         
160152     COMPUTE WS-SZ-VL-SIZE-LIMIT ROUNDED =                                
160174             WS-CURRENT-CAPITAL * CF-MAX-POSITION-PCT / 100.              
160196     IF TR-POSITION-SIZE > WS-SZ-VL-SIZE-LIMIT                            
160218         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
160240         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
160262         MOVE 'SIZE-CAP' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
160284         SET WS-VX UP BY 1                                                
160306         DISPLAY 'PTOPT01 - TRADE ' TR-TRADE-ID                           
160328                 ' EXCEEDS POSITION SIZE CAP - SIZE '                     
160350                 TR-POSITION-SIZE ' LIMIT ' WS-SZ-VL-SIZE-LIMIT           
160372     END-IF.                                                              
160394*                                                                         
160416*    CHECK 2 - RISK/REWARD RATIO AGAINST THE DESK'S ONE-TO-ONE            
160438*    FLOOR.  RISK IS THE ENTRY-TO-STOP DISTANCE; REWARD IS THE            
160460*    ENTRY-TO-EXIT DISTANCE THE TRADE ACTUALLY REALIZED.                  
160482*                                                                         
160504     COMPUTE WS-SZ-RR-RISK-DIST =                                         
160526             TR-ENTRY-SPREAD - WS-STOP-PRICE.                             
160548     IF WS-SZ-RR-RISK-DIST < ZERO                                         
160570         COMPUTE WS-SZ-RR-RISK-DIST = ZERO - WS-SZ-RR-RISK-DIST           
160592     END-IF.                                                              
160614*                                                                         
160636     COMPUTE WS-SZ-RR-REWARD-DIST =                                       
160658             TR-EXIT-SPREAD - TR-ENTRY-SPREAD.                            
160680     IF WS-SZ-RR-REWARD-DIST < ZERO                                       
160702         COMPUTE WS-SZ-RR-REWARD-DIST =                                   
160724                 ZERO - WS-SZ-RR-REWARD-DIST                              
160746     END-IF.                                                              
160768*                                                                         
160790     IF WS-SZ-RR-RISK-DIST = ZERO                                         
160812         MOVE ZERO TO WS-SZ-RR-RATIO                                      
160834     ELSE                                                                 
160856         COMPUTE WS-SZ-RR-RATIO ROUNDED =                                 
160878                 WS-SZ-RR-REWARD-DIST / WS-SZ-RR-RISK-DIST                
160900     END-IF.                                                              
160922*                                                                         
160944     IF WS-SZ-RR-RATIO < 1                                                
160966         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
160988         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
161010         MOVE 'RR-RATIO' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
161032         SET WS-VX UP BY 1                                                
161054         DISPLAY 'PTOPT01 - TRADE ' TR-TRADE-ID                           
161076                 ' FAILED RISK/REWARD FLOOR - RATIO '                     
161098                 WS-SZ-RR-RATIO                                           
161120     END-IF.                                                              
161142*                                                                         
161164*    CHECK 3 - STOP-LOSS DISTANCE PERCENT MAY NOT EXCEED TWICE            
161186*    THE CONFIGURED STOP PERCENT.  REUSES THE RISK DISTANCE CHECK         
161208*    2 JUST COMPUTED.                                                     
161230*                                                                         
161252     IF TR-ENTRY-SPREAD = ZERO                                            
161274         MOVE ZERO TO WS-SZ-VL-STOP-PCT                                   
161296     ELSE                                                                 
161318         COMPUTE WS-SZ-VL-STOP-PCT ROUNDED =                              
161340                 WS-SZ-RR-RISK-DIST / TR-ENTRY-SPREAD * 100               
161362     END-IF.                                                              
161384     COMPUTE WS-SZ-VL-STOP-LIMIT ROUNDED =                                
161406             CF-STOP-LOSS-PCT * 200.                                      
161428     IF WS-SZ-VL-STOP-PCT > WS-SZ-VL-STOP-LIMIT                           
161450         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
161472         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
161494         MOVE 'STOP-PCT' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
161516         SET WS-VX UP BY 1                                                
161538         DISPLAY 'PTOPT01 - TRADE ' TR-TRADE-ID                           
161560                 ' EXCEEDS STOP-LOSS DISTANCE LIMIT - PCT '               
161582                 WS-SZ-VL-STOP-PCT                                        
161604     END-IF.                                                              
161626*                                                                         
161648 351-EXIT.                                                                
163700     EXIT.                                                                
163800*                                                                         
163900 360-WRITE-EQUITY.                                                        
164000*                                                                         
164100*    NO EQUITY-FILE IS WRITTEN HERE - THE CURVE IS KEPT IN                
164200*    WORKING STORAGE LONG ENOUGH TO SCORE THIS ONE CANDIDATE.             
164300*                                                                         
164400     ADD 1 TO WS-EQUITY-COUNT.                                            
164500     SET WS-EX TO WS-EQUITY-COUNT.                                        
164600     MOVE WS-CURRENT-CAPITAL TO WS-EQ-CAPITAL (WS-EX).                    
164700*                                                                         
164800     PERFORM 348-DRAWDOWN-CHECK THRU 348-EXIT.                            
164900*                                                                         
165000 360-EXIT.                                                                
165100     EXIT.                                                                
165200*                                                                         
165300 400-ANALYZE-CANDIDATE.                                                   
165400*                                                                         
165500     IF WS-TM-TOTAL-TRADES = ZERO                                         
165600         GO TO 400-EXIT                                                   
165700     END-IF.                                                              
165800*                                                                         
165900     PERFORM 410-TRADE-METRICS THRU 410-EXIT.                             
166000     PERFORM 420-EQUITY-METRICS THRU 420-EXIT.                            
166100     PERFORM 425-RETURN-METRICS THRU 425-EXIT.                            
166200     PERFORM 430-RISK-METRICS THRU 430-EXIT.                              
166300*                                                                         
166400 400-EXIT.                                                                
166500     EXIT.                                                                
166600*                                                                         
166700 410-TRADE-METRICS.                                                       
166800*                                                                         
166900     MOVE ZERO TO WS-TM-TOTAL-PNL WS-TM-GROSS-PROFIT                      
167000                  WS-TM-GROSS-LOSS WS-TM-WINNERS                          
167100                  WS-TM-LOSERS.                                           
167200*                                                                         
167300     PERFORM 411-ONE-TRADE THRU 411-EXIT                                  
167400             VARYING WS-TX FROM 1 BY 1                                    
167500             UNTIL WS-TX > WS-TM-TOTAL-TRADES.                            
167600*                                                                         
167700     COMPUTE WS-TM-WIN-RATE-PCT ROUNDED =                                 
167800             WS-TM-WINNERS / WS-TM-TOTAL-TRADES * 100.                    
167900*                                                                         
168000     IF WS-TM-GROSS-LOSS = ZERO                                           
168045         IF WS-TM-GROSS-PROFIT > ZERO                                     
168090             COMPUTE WS-TM-PROFIT-FACTOR ROUNDED =                        
168135                     WS-TM-GROSS-PROFIT / 0.01                            
168180         ELSE                                                             
168225             MOVE ZERO TO WS-TM-PROFIT-FACTOR                             
168270         END-IF                                                           
168315     ELSE                                                                 
168360         COMPUTE WS-TM-PROFIT-FACTOR ROUNDED =                            
168405                 WS-TM-GROSS-PROFIT / WS-TM-GROSS-LOSS                    
168450     END-IF.                                                              
168600*                                                                         
168700     PERFORM 349-KELLY-SIZE THRU 349-EXIT.                                
168800*                                                                         
168900 410-EXIT.                                                                
169000     EXIT.                                                                
169100*                                                                         
169200 411-ONE-TRADE.                                                           
169300*                                                                         
169400     IF WS-TP-NET-PNL (WS-TX) > ZERO                                      
169500         ADD 1 TO WS-TM-WINNERS                                           
169600         ADD WS-TP-NET-PNL (WS-TX) TO WS-TM-GROSS-PROFIT                  
169700     ELSE                                                                 
169800         IF WS-TP-NET-PNL (WS-TX) < ZERO                                  
169900             ADD 1 TO WS-TM-LOSERS                                        
170000             COMPUTE WS-TM-GROSS-LOSS = WS-TM-GROSS-LOSS -                
170100                     WS-TP-NET-PNL (WS-TX)                                
170200         END-IF                                                           
170300     END-IF.                                                              
170400*                                                                         
170500     ADD WS-TP-NET-PNL (WS-TX) TO WS-TM-TOTAL-PNL.                        
170600*                                                                         
170700 411-EXIT.                                                                
170800     EXIT.                                                                
170900*                                                                         
171000 420-EQUITY-METRICS.                                                      
171100*                                                                         
171200     IF WS-STARTING-CAPITAL = ZERO                                        
171300         MOVE ZERO TO WS-RM-TOTAL-RETURN                                  
171400     ELSE                                                                 
171500         COMPUTE WS-RM-TOTAL-RETURN ROUNDED =                             
171600             (WS-CURRENT-CAPITAL - WS-STARTING-CAPITAL) /                 
171700             WS-STARTING-CAPITAL                                          
171800     END-IF.                                                              
171900     COMPUTE WS-RM-TOTAL-RETURN-PCT ROUNDED =                             
172000             WS-RM-TOTAL-RETURN * 100.                                    
172100*                                                                         
172200 420-EXIT.                                                                
172300     EXIT.                                                                
172400*                                                                         
172500 425-RETURN-METRICS.                                                      
172600*                                                                         
172700*    252 TRADING DAYS PER YEAR IS THE SHOP-STANDARD ANNUALIZING           
172800*    CONVENTION (SAME CONSTANT AS CF-LOOKBACK'S DEFAULT).                 
172900*                                                                         
173000     MOVE WS-EQUITY-COUNT TO WS-RM-TRADING-DAYS.                          
173100     IF WS-RM-TRADING-DAYS = ZERO                                         
173200         GO TO 425-EXIT                                                   
173300     END-IF.                                                              
173400     COMPUTE WS-RM-YEARS ROUNDED =                                        
173500             WS-RM-TRADING-DAYS / 252.                                    
173600*                                                                         
173700     IF WS-RM-YEARS > ZERO AND WS-RM-TOTAL-RETURN > -1                    
173800         COMPUTE WS-EXPONENT = 1 / WS-RM-YEARS                            
173900         COMPUTE WS-RM-ANNUAL-RETURN ROUNDED =                            
174000             (1 + WS-RM-TOTAL-RETURN) ** WS-EXPONENT - 1                  
174100     ELSE                                                                 
174200         MOVE ZERO TO WS-RM-ANNUAL-RETURN                                 
174300     END-IF.                                                              
174400     COMPUTE WS-RM-ANNUAL-RETURN-PCT ROUNDED =                            
174500             WS-RM-ANNUAL-RETURN * 100.                                   
174600*                                                                         
174700*    DAILY RETURN SERIES OFF THE CANDIDATE'S EQUITY CURVE -               
174800*    NEEDED FOR THE VOLATILITY AND SHARPE LINES IN 430-.                  
174900*                                                                         
175000     MOVE ZERO TO WS-RM-SUM-DAILY-RET.                                    
175100     MOVE WS-STARTING-CAPITAL TO WS-RM-PRIOR-CAPITAL.                     
175200     PERFORM 428-SUM-DAILY-RET THRU 428-EXIT                              
175300             VARYING WS-EX FROM 1 BY 1                                    
175400             UNTIL WS-EX > WS-EQUITY-COUNT.                               
175500     COMPUTE WS-RM-MEAN-DAILY-RET ROUNDED =                               
175600             WS-RM-SUM-DAILY-RET / WS-RM-TRADING-DAYS.                    
175700*                                                                         
175800     MOVE ZERO TO WS-RM-SUM-SQ-DEV-RET.                                   
175900     MOVE WS-STARTING-CAPITAL TO WS-RM-PRIOR-CAPITAL.                     
176000     PERFORM 429-SUM-SQ-DEV-RET THRU 429-EXIT                             
176100             VARYING WS-EX FROM 1 BY 1                                    
176200             UNTIL WS-EX > WS-EQUITY-COUNT.                               
176300     COMPUTE WS-RM-DAILY-VARIANCE ROUNDED =                               
176400             WS-RM-SUM-SQ-DEV-RET / WS-RM-TRADING-DAYS.                   
176500     IF WS-RM-DAILY-VARIANCE > ZERO                                       
176600         COMPUTE WS-RM-DAILY-STD-DEV ROUNDED =                            
176700                 WS-RM-DAILY-VARIANCE ** .5                               
176800     ELSE                                                                 
176900         MOVE ZERO TO WS-RM-DAILY-STD-DEV                                 
177000     END-IF.                                                              
177100*                                                                         
177200 425-EXIT.                                                                
177300     EXIT.                                                                
177400*                                                                         
177500 428-SUM-DAILY-RET.                                                       
177600*                                                                         
177700     IF WS-RM-PRIOR-CAPITAL NOT = ZERO                                    
177800         COMPUTE WS-RM-DAILY-RETURN ROUNDED =                             
177900             (WS-EQ-CAPITAL (WS-EX) -                                     
178000              WS-RM-PRIOR-CAPITAL) / WS-RM-PRIOR-CAPITAL                  
178100     ELSE                                                                 
178200         MOVE ZERO TO WS-RM-DAILY-RETURN                                  
178300     END-IF.                                                              
178400     ADD WS-RM-DAILY-RETURN TO WS-RM-SUM-DAILY-RET.                       
178500     MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RM-PRIOR-CAPITAL.                   
178600*                                                                         
178700 428-EXIT.                                                                
178800     EXIT.                                                                
178900*                                                                         
179000 429-SUM-SQ-DEV-RET.                                                      
179100*                                                                         
179200     IF WS-RM-PRIOR-CAPITAL NOT = ZERO                                    
179300         COMPUTE WS-RM-DAILY-RETURN ROUNDED =                             
179400             (WS-EQ-CAPITAL (WS-EX) -                                     
179500              WS-RM-PRIOR-CAPITAL) / WS-RM-PRIOR-CAPITAL                  
179600     ELSE                                                                 
179700         MOVE ZERO TO WS-RM-DAILY-RETURN                                  
179800     END-IF.                                                              
179900     COMPUTE WS-RM-SUM-SQ-DEV-RET =                                       
180000         WS-RM-SUM-SQ-DEV-RET +                                           
180100         (WS-RM-DAILY-RETURN - WS-RM-MEAN-DAILY-RET) *                    
180200         (WS-RM-DAILY-RETURN - WS-RM-MEAN-DAILY-RET).                     
180300     MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RM-PRIOR-CAPITAL.                   
180400*                                                                         
180500 429-EXIT.                                                                
180600     EXIT.                                                                
180700*                                                                         
180800 430-RISK-METRICS.                                                        
180900*                                                                         
181000*    MAXIMUM DRAWDOWN OVER THE CANDIDATE'S EQUITY CURVE.                  
181100*                                                                         
181200     MOVE ZERO TO WS-RK-MAX-DRAWDOWN-PCT.                                 
181300     MOVE WS-STARTING-CAPITAL TO WS-RK-RUNNING-PEAK.                      
181400     PERFORM 431-DRAWDOWN-DAY THRU 431-EXIT                               
181500             VARYING WS-EX FROM 1 BY 1                                    
181600             UNTIL WS-EX > WS-EQUITY-COUNT.                               
181700*                                                                         
181800*    ANNUALIZED VOLATILITY AND SHARPE.                                    
181900*                                                                         
182000     COMPUTE WS-EXPONENT = .5.                                            
182100     COMPUTE WS-RK-ANNUAL-VOL ROUNDED =                                   
182200             WS-RM-DAILY-STD-DEV * (252 ** WS-EXPONENT).                  
182300*                                                                         
182400     IF WS-RK-ANNUAL-VOL = ZERO                                           
182500         MOVE ZERO TO WS-RK-SHARPE-RATIO                                  
182600     ELSE                                                                 
182700         COMPUTE WS-RK-SHARPE-RATIO ROUNDED =                             
182800             ((WS-RM-MEAN-DAILY-RET * 252) -                              
182900              CF-RISK-FREE-RATE) / WS-RK-ANNUAL-VOL                       
183000     END-IF.                                                              
183100*                                                                         
183200 430-EXIT.                                                                
183300     EXIT.                                                                
183400*                                                                         
183500 431-DRAWDOWN-DAY.                                                        
183600*                                                                         
183700     IF WS-EQ-CAPITAL (WS-EX) > WS-RK-RUNNING-PEAK                        
183800         MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RK-RUNNING-PEAK                 
183900     END-IF.                                                              
184000     IF WS-RK-RUNNING-PEAK > ZERO                                         
184100         COMPUTE WS-RK-CUR-DRAWDOWN-PCT ROUNDED =                         
184200             (WS-RK-RUNNING-PEAK - WS-EQ-CAPITAL (WS-EX))                 
184300             / WS-RK-RUNNING-PEAK * 100                                   
184400     ELSE                                                                 
184500         MOVE ZERO TO WS-RK-CUR-DRAWDOWN-PCT                              
184600     END-IF.                                                              
184700     IF WS-RK-CUR-DRAWDOWN-PCT > WS-RK-MAX-DRAWDOWN-PCT                   
184800         MOVE WS-RK-CUR-DRAWDOWN-PCT                                      
184900                             TO WS-RK-MAX-DRAWDOWN-PCT                    
185000     END-IF.                                                              
185100*                                                                         
185200 431-EXIT.                                                                
185300     EXIT.                                                                
185400*                                                                         
185500 700-JULIAN-DAY.                                                          
185600*                                                                         
185700*    CONVERTS WS-JD-DATE-IN (CCYYMMDD) TO A JULIAN DAY NUMBER             
185800*    IN WS-JULIAN-DAY-NO.  SHOP-STANDARD CALENDAR ARITHMETIC,             
185900*    SAME ROUTINE AS PTBACK01 - DO NOT ALTER WITHOUT CHECKING             
186000*    REQ PT-0150.                                                         
186100*                                                                         
186200     MOVE WS-JD-YR-X TO WS-JD-YR.                                         
186300     MOVE WS-JD-MM-X TO WS-JD-MM.                                         
186400     MOVE WS-JD-DD-X TO WS-JD-DD.                                         
186500*                                                                         
186600     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.                              
186700     COMPUTE WS-JD-Y = WS-JD-YR + 4800 - WS-JD-A.                         
186800     COMPUTE WS-JD-M2 = WS-JD-MM + 12 * WS-JD-A - 3.                      
186900*                                                                         
187000     COMPUTE WS-JD-T1 = (153 * WS-JD-M2 + 2) / 5.                         
187100     COMPUTE WS-JD-T2 = WS-JD-Y / 4.                                      
187200     COMPUTE WS-JD-T3 = WS-JD-Y / 100.                                    
187300     COMPUTE WS-JD-T4 = WS-JD-Y / 400.                                    
187400*                                                                         
187500     COMPUTE WS-JULIAN-DAY-NO =                                           
187600             WS-JD-DD + WS-JD-T1 + 365 * WS-JD-Y +                        
187700             WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.                      
187800*                                                                         
187900 700-EXIT.                                                                
188000     EXIT.                                                                
188100*                                                                         
188200 450-RANK-RESULTS.                                                        
188300*                                                                         
188400*    BUBBLE SORT, SHARPE RATIO DESCENDING - THE RANK TABLE IS             
188500*    AT MOST WS-MAX-CANDIDATES ROWS, SO THE SIMPLE TABLE-WALK             
188600*    SORT THE SHOP USES ELSEWHERE IS PLENTY FAST ENOUGH HERE.             
188700*                                                                         
188800     IF WS-RANK-COUNT < 2                                                 
188900         GO TO 450-EXIT                                                   
189000     END-IF.                                                              
189100*                                                                         
189200     PERFORM 451-BUBBLE-PASS THRU 451-EXIT                                
189300             VARYING WS-SUB1 FROM 1 BY 1                                  
189400             UNTIL WS-SUB1 > WS-RANK-COUNT - 1.                           
189500*                                                                         
189600 450-EXIT.                                                                
189700     EXIT.                                                                
189800*                                                                         
189900 451-BUBBLE-PASS.                                                         
190000*                                                                         
190100     PERFORM 452-COMPARE-SWAP THRU 452-EXIT                               
190200             VARYING WS-SUB2 FROM 1 BY 1                                  
190300             UNTIL WS-SUB2 > WS-RANK-COUNT - WS-SUB1.                     
190400*                                                                         
190500 451-EXIT.                                                                
190600     EXIT.                                                                
190700*                                                                         
190800 452-COMPARE-SWAP.                                                        
190900*                                                                         
191000     SET WS-RX TO WS-SUB2.                                                
191100     IF WS-RT-SHARPE (WS-RX) < WS-RT-SHARPE (WS-RX + 1)                   
191200         MOVE WS-RANK-ENTRY (WS-RX)     TO WS-SWAP-ENTRY                  
191300         MOVE WS-RANK-ENTRY (WS-RX + 1) TO WS-RANK-ENTRY (WS-RX)          
191400         MOVE WS-SWAP-ENTRY TO WS-RANK-ENTRY (WS-RX + 1)                  
191500     END-IF.                                                              
191600*                                                                         
191700 452-EXIT.                                                                
191800     EXIT.                                                                
191900*                                                                         
192000 480-WRITE-OPT-FILE.                                                      
192100*                                                                         
192200     PERFORM 481-WRITE-ONE-RESULT THRU 481-EXIT                           
192300             VARYING WS-RX FROM 1 BY 1                                    
192400             UNTIL WS-RX > WS-RANK-COUNT.                                 
192500*                                                                         
192600 480-EXIT.                                                                
192700     EXIT.                                                                
192800*                                                                         
192900 481-WRITE-ONE-RESULT.                                                    
193000*                                                                         
193100     INITIALIZE OPT-RESULT-REC.                                           
193200     MOVE WS-RT-ASSET-1 (WS-RX)          TO OP-ASSET-1.                   
193300     MOVE WS-RT-ASSET-2 (WS-RX)          TO OP-ASSET-2.                   
193400     MOVE WS-RT-TRADES (WS-RX)           TO OP-TOTAL-TRADES.              
193500     COMPUTE OP-WIN-RATE ROUNDED =                                        
193600             WS-RT-WIN-RATE-PCT (WS-RX) / 100.                            
193700     MOVE WS-RT-TOTAL-RETURN-PCT (WS-RX) TO OP-TOTAL-RETURN-PCT.          
193800     MOVE WS-RT-SHARPE (WS-RX)           TO OP-SHARPE.                    
193900     MOVE WS-RT-MAX-DD-PCT (WS-RX)       TO OP-MAX-DD-PCT.                
194000     MOVE WS-RT-PROFIT-FACTOR (WS-RX)    TO OP-PROFIT-FACTOR.             
194100     MOVE WS-RT-ANN-RETURN-PCT (WS-RX)   TO OP-ANN-RETURN-PCT.            
194200     WRITE OPT-RESULT-REC.                                                
194300*                                                                         
194400 481-EXIT.                                                                
194500     EXIT.                                                                
194600*                                                                         
194700 270-STORE-RANK-ENTRY.                                                    
194800*                                                                         
194900     ADD 1 TO WS-RANK-COUNT.                                              
195000     SET WS-RX TO WS-RANK-COUNT.                                          
195100     MOVE WS-CAND-ASSET-1 (WS-NX)    TO WS-RT-ASSET-1 (WS-RX).            
195200     MOVE WS-CAND-ASSET-2 (WS-NX)    TO WS-RT-ASSET-2 (WS-RX).            
195300     MOVE WS-TM-TOTAL-TRADES         TO WS-RT-TRADES (WS-RX).             
195400     MOVE WS-TM-WIN-RATE-PCT         TO                                   
195500             WS-RT-WIN-RATE-PCT (WS-RX).                                  
195600     MOVE WS-RM-TOTAL-RETURN-PCT     TO                                   
195700             WS-RT-TOTAL-RETURN-PCT (WS-RX).                              
195800     MOVE WS-RK-SHARPE-RATIO         TO WS-RT-SHARPE (WS-RX).             
195900     MOVE WS-RK-MAX-DRAWDOWN-PCT     TO                                   
196000             WS-RT-MAX-DD-PCT (WS-RX).                                    
196100     MOVE WS-TM-PROFIT-FACTOR        TO                                   
196200             WS-RT-PROFIT-FACTOR (WS-RX).                                 
196300     MOVE WS-RM-ANNUAL-RETURN-PCT    TO                                   
196400             WS-RT-ANN-RETURN-PCT (WS-RX).                                
196500*                                                                         
196600 270-EXIT.                                                                
196700     EXIT.                                                                
196800*                                                                         
196900 500-PRINT-SUMMARY.                                                       
197000*                                                                         
197100     MOVE ALL '=' TO RPT-FULL-LINE.                                       
197200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
197300     MOVE SPACES TO RPT-LINE.                                             
197400     MOVE '                  PAIR OPTIMIZER SUMMARY'                      
197500                             TO RPT-DATA.                                 
197600     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
197700     MOVE ALL '=' TO RPT-FULL-LINE.                                       
197800     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
197900*                                                                         
198000     IF WS-RANK-COUNT = ZERO                                              
198100         MOVE SPACES TO RPT-LINE                                          
198200         MOVE 'No candidate pair produced a trade.' TO RPT-DATA           
198300         PERFORM 510-WRITE-LINE THRU 510-EXIT                             
198400         GO TO 500-EXIT                                                   
198500     END-IF.                                                              
198600*                                                                         
198700     MOVE SPACES TO RPT-LINE.                                             
198800     MOVE 'LEG 1        LEG 2          TRDS  WIN%    RET%'                
198900          //' SHARPE   MAXDD%   PF    ANN%' TO RPT-DATA.                  
199000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
199100     MOVE ALL '-' TO RPT-FULL-LINE.                                       
199200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
199300*                                                                         
199400     PERFORM 520-SUMMARY-LINE THRU 520-EXIT                               
199500             VARYING WS-RX FROM 1 BY 1                                    
199600             UNTIL WS-RX > WS-RANK-COUNT.                                 
199700*                                                                         
199800     PERFORM 530-BEST-PAIR-BLOCK THRU 530-EXIT.                           
199900*                                                                         
200000 500-EXIT.                                                                
200100     EXIT.                                                                
200200*                                                                         
200300 510-WRITE-LINE.                                                          
200400*                                                                         
200500     WRITE RPT-LINE.                                                      
200600     ADD 1 TO WS-LINE-COUNT.                                              
200700*                                                                         
200800 510-EXIT.                                                                
200900     EXIT.                                                                
201000*                                                                         
201100 520-SUMMARY-LINE.                                                        
201200*                                                                         
201300     MOVE WS-RT-ASSET-1 (WS-RX)        TO WS-ED-ASSET-1.                  
201400     MOVE WS-RT-ASSET-2 (WS-RX)        TO WS-ED-ASSET-2.                  
201500     MOVE WS-RT-TRADES (WS-RX)         TO WS-ED-TRADES.                   
201600*                                                                         
201700     MOVE SPACES TO RPT-LINE.                                             
201800     STRING WS-ED-ASSET-1    DELIMITED BY SIZE                            
201900            ' '              DELIMITED BY SIZE                            
202000            WS-ED-ASSET-2    DELIMITED BY SIZE                            
202100            ' '              DELIMITED BY SIZE                            
202200            WS-ED-TRADES     DELIMITED BY SIZE                            
202300               INTO RPT-DATA                                              
202400     END-STRING.                                                          
202500     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
202600*                                                                         
202700 520-EXIT.                                                                
202800     EXIT.                                                                
202900*                                                                         
203000 530-BEST-PAIR-BLOCK.                                                     
203100*                                                                         
203200*    THE TABLE IS SORTED SHARPE DESCENDING, SO ROW 1 IS THE               
203300*    BEST CANDIDATE.                                                      
203400*                                                                         
203500     SET WS-RX TO 1.                                                      
203600     MOVE ALL '-' TO RPT-FULL-LINE.                                       
203700     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
203800     MOVE SPACES TO RPT-LINE.                                             
203900     MOVE 'BEST PAIR BY SHARPE RATIO -' TO RPT-DATA.                      
204000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
204100*                                                                         
204200     MOVE WS-RT-ASSET-1 (WS-RX)    TO WS-ED-ASSET-1.                      
204300     MOVE WS-RT-ASSET-2 (WS-RX)    TO WS-ED-ASSET-2.                      
204400     MOVE WS-RT-SHARPE (WS-RX)     TO WS-ED-RATIO.                        
204500     MOVE SPACES TO RPT-LINE.                                             
204600     STRING '  '             DELIMITED BY SIZE                            
204700            WS-ED-ASSET-1    DELIMITED BY SIZE                            
204800            ' / '            DELIMITED BY SIZE                            
204900            WS-ED-ASSET-2    DELIMITED BY SIZE                            
205000            '   SHARPE '     DELIMITED BY SIZE                            
205100            WS-ED-RATIO      DELIMITED BY SIZE                            
205200               INTO RPT-DATA                                              
205300     END-STRING.                                                          
205400     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
205500*                                                                         
205600     MOVE WS-RT-TOTAL-RETURN-PCT (WS-RX) TO WS-ED-PCT.                    
205700     MOVE SPACES TO RPT-LINE.                                             
205800     STRING '  TOTAL RETURN % '  DELIMITED BY SIZE                        
205900            WS-ED-PCT            DELIMITED BY SIZE                        
206000               INTO RPT-DATA                                              
206100     END-STRING.                                                          
206200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
206300*                                                                         
206400     MOVE ALL '=' TO RPT-FULL-LINE.                                       
206500     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
206600*                                                                         
206700 530-EXIT.                                                                
206800     EXIT.                                                                
206900*                                                                         
207000 900-CLOSE-FILES.                                                         
207100*                                                                         
207200     CLOSE PRICE-FILE.                                                    
207300     CLOSE CANDIDATE-FILE.                                                
207400     CLOSE OPT-FILE.                                                      
207500     CLOSE REPORT-FILE.                                                   
207600*                                                                         
207700 900-EXIT.                                                                
207800     EXIT.                                                                
