000100******************************************************************        
000200*                       P T B A C K 0 1                         *         
000300******************************************************************        
000400* PROGRAM     : PTBACK01                                                  
000500* PURPOSE     : SPREAD (PAIRS) TRADING BACK-TEST.  WALKS THE              
000600*               PROCESSING CALENDAR DAY BY DAY; FOR EVERY PAIR            
000700*               OF INSTRUMENTS TESTS COINTEGRATION, COMPUTES THE          
000800*               Z-SCORE OF THE CURRENT SPREAD, OPENS/CLOSES A             
000900*               SPREAD POSITION ON THE SIGNAL, BOOKS THE TRADE,           
001000*               ROLLS THE CAPITAL BALANCE, AND AT END OF RUN              
001100*               PRINTS THE PERFORMANCE REPORT.                            
001200******************************************************************        
001300 IDENTIFICATION DIVISION.                                                 
001400*                                                                         
001500 PROGRAM-ID.     PTBACK01.                                                
001600 AUTHOR.         R. KEMNITZ.                                              
001700 INSTALLATION.   MERIDIAN SECURITIES - QUANTITATIVE RESEARCH.             
001800 DATE-WRITTEN.   11/03/91.                                                
001900 DATE-COMPILED.                                                           
002000 SECURITY.       INTERNAL USE ONLY - NOT FOR EXTERNAL RELEASE.            
002100*                                                                         
002200******************************************************************        
002300*    L O G    O F    C H A N G E S                                        
002400******************************************************************        
002500* 11/03/91  R.KEMNITZ   ORIGINAL PROGRAM - SINGLE PAIR SPREAD             
002600*                       BACK-TEST PER REQ PT-0001.                        
002700* 04/22/93  R.KEMNITZ   WIDENED PRICE VOLUME FIELD TO MATCH               
002800*                       PRICEREC COPYBOOK CHANGE (REQ PT-0009).           
002900* 06/18/94  R.KEMNITZ   ADDED MULTI-PAIR PROCESSING - ALL                 
003000*                       COMBINATIONS OF LOADED INSTRUMENTS, NOT           
003100*                       JUST ONE HARD-CODED PAIR (REQ PT-0037).           
003200* 03/02/96  D.VOSS      CORRECTED HEDGE RATIO REGRESSION - PRIOR          
003300*                       VERSION DIVIDED BY N INSTEAD OF BY THE            
003400*                       REGRESSION DENOMINATOR (REQ PT-0061).             
003500* 09/14/98  T.OKAFOR    YEAR 2000 - EQUITY-REC AND TRADE-REC              
003600*                       DATES CONFIRMED FULL CCYYMMDD THROUGHOUT.         
003700*                       NO WINDOWING OF 2-DIGIT YEARS REMAINS.            
003800* 02/06/04  T.OKAFOR    ADDED PERFORMANCE REPORT (SHARPE, CALMAR,         
003900*                       PROFIT FACTOR) PER RISK DESK REQUEST              
004000*                       (REQ PT-0088).                                    
004100* 07/19/07  T.OKAFOR    ADDED THE ADF STATIONARITY TEST ON THE            
004200*                       SPREAD SERIES - COINTEGRATION WAS BEING           
004300*                       ACCEPTED ON HEDGE RATIO ALONE, GAVE FALSE         
004400*                       SIGNALS ON TRENDING PAIRS (REQ PT-0101).          
004500* 05/11/11  M.ABADI     ADDED MAX-DRAWDOWN AND VOLATILITY LINES           
004600*                       TO THE REPORT (REQ PT-0125).                      
004700* 08/30/19  S.FENWICK   CORRECTED DAYS-HELD TO USE CALENDAR DAYS          
004800*                       VIA THE JULIAN DAY ROUTINE - PRIOR CODE           
004900*                       SUBTRACTED THE CCYYMMDD FIELDS DIRECTLY           
005000*                       AND WENT NEGATIVE ACROSS MONTH ENDS               
005100*                       (REQ PT-0150).                                    
005200* 01/14/23  J.RUIZ      VALIDATOR NOW REJECTS AN INSTRUMENT WITH          
005300*                       A DUPLICATE TRADING DATE - ONE FEED               
005400*                       RESENT A PARTIAL DAY TWICE (REQ PT-0171).         
005410* 03/22/24  P.OYELARAN  ADDED RISKMGR STOP-LOSS, MAX-                     
005420*                       DRAWDOWN, KELLY-SIZE AND RISK/                    
005430*                       REWARD TRADE VALIDATION AS DESK                   
005440*                       DIAGNOSTICS - SIZING ALONE WAS                    
005450*                       NOT CARRYING THE OTHER FOUR RISK                  
005460*                       DESK CHECKS (REQ PT-0220 THRU                     
005470*                       PT-0223).  ALSO PULLED THE RUN-                   
005480*                       DATE/TIME AND STATUS BYTES BACK                   
005490*                       OUT TO STANDALONE 77-ITEMS PER                    
005495*                       SHOP STANDARD (REQ PT-0224).                      
005500* 06/03/24  P.OYELARAN  DESK AUDIT FOUND KELLY-SIZE ZEROED                
005510*                       THE FRACTION WHENEVER THERE WERE NO               
005520*                       LOSING TRADES INSTEAD OF JUST WHEN                
005530*                       AVG-WIN WAS ZERO, PROFIT FACTOR WAS               
005540*                       FLOORED TO ZERO ON ANY LOSS-FREE RUN              
005550*                       REGARDLESS OF GROSS PROFIT, TRADE                 
005560*                       VALIDATION CHECKED RISK/REWARD ONLY               
005570*                       AND DROPPED THE SIZE-CAP AND STOP-                
005580*                       DISTANCE CHECKS, AND A ZERO-P&L                   
005590*                       TRADE LEFT THE WIN/LOSS STREAK                    
005600*                       RUNNING INSTEAD OF BREAKING IT.                   
005610*                       CORRECTED ALL FOUR (REQ PT-0223).                 
005800******************************************************************        
005900 ENVIRONMENT DIVISION.                                                    
006000*                                                                         
006100 CONFIGURATION SECTION.                                                   
006200*                                                                         
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500*                                                                         
006600 INPUT-OUTPUT SECTION.                                                    
006700*                                                                         
006800 FILE-CONTROL.                                                            
006900*                                                                         
007000     SELECT PRICE-FILE ASSIGN TO PRICEIN                                  
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         ACCESS IS SEQUENTIAL                                             
007300         FILE STATUS IS WS-PRICE-STATUS.                                  
007400*                                                                         
007500     SELECT CONFIG-FILE ASSIGN TO CONFGIN                                 
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         ACCESS IS SEQUENTIAL                                             
007800         FILE STATUS IS WS-CONFIG-STATUS.                                 
007900*                                                                         
008000     SELECT TRADE-FILE ASSIGN TO TRADEOUT                                 
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         ACCESS IS SEQUENTIAL                                             
008300         FILE STATUS IS WS-TRADE-STATUS.                                  
008400*                                                                         
008500     SELECT EQUITY-FILE ASSIGN TO EQUITOUT                                
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         ACCESS IS SEQUENTIAL                                             
008800         FILE STATUS IS WS-EQUITY-STATUS.                                 
008900*                                                                         
009000     SELECT REPORT-FILE ASSIGN TO REPRTOUT                                
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         ACCESS IS SEQUENTIAL                                             
009300         FILE STATUS IS WS-REPORT-STATUS.                                 
009400*                                                                         
009500 DATA DIVISION.                                                           
009600*                                                                         
009700 FILE SECTION.                                                            
009800*                                                                         
009900 FD  PRICE-FILE                                                           
010000     RECORDING MODE IS F.                                                 
010100 COPY PRICEREC.                                                           
010200*                                                                         
010300 FD  CONFIG-FILE                                                          
010400     RECORDING MODE IS F.                                                 
010500 COPY CONFGREC.                                                           
010600*                                                                         
010700 FD  TRADE-FILE                                                           
010800     RECORDING MODE IS F.                                                 
010900 COPY TRDREC01.                                                           
011000*                                                                         
011100 FD  EQUITY-FILE                                                          
011200     RECORDING MODE IS F.                                                 
011300 COPY EQTREC01.                                                           
011400*                                                                         
011500 FD  REPORT-FILE RECORDING MODE F.                                        
011600 01  RPT-LINE.                                                            
011700     05  RPT-DATA                PIC X(70).                               
011800     05  FILLER                  PIC X(10).                               
011900*                                                                         
012000*    ALTERNATE FLAT VIEW OF THE PRINT LINE - USED TO LAY A                
012100*    FULL-WIDTH RULE ('=' OR '-') ACROSS THE REPORT IN ONE MOVE.          
012200*                                                                         
012300 01  RPT-LINE-ALT REDEFINES RPT-LINE.                                     
012400     05  RPT-FULL-LINE            PIC X(80).                              
012500 WORKING-STORAGE SECTION.                                                 
012600*                                                                         
012700******************************************************************        
012800*    F I L E   S T A T U S   A N D   S W I T C H E S                      
012900******************************************************************        
013000 01  WS-FILE-STATUSES.                                                    
013100     05  WS-PRICE-STATUS          PIC X(02).                              
013200         88  WS-PRICE-OK               VALUE '00'.                        
013300         88  WS-PRICE-EOF              VALUE '10'.                        
013400     05  WS-CONFIG-STATUS         PIC X(02).                              
013500         88  WS-CONFIG-OK              VALUE '00'.                        
013600         88  WS-CONFIG-EOF             VALUE '10'.                        
013700         88  WS-CONFIG-NOT-FOUND       VALUE '35'.                        
013800     05  WS-TRADE-STATUS          PIC X(02).                              
013900         88  WS-TRADE-OK               VALUE '00'.                        
014000     05  WS-REPORT-STATUS         PIC X(02).                              
014100         88  WS-REPORT-OK              VALUE '00'.                        
014200*                                                                         
014300*    WS-EQUITY-STATUS IS CARRIED AS A STANDALONE 77-ITEM, NOT IN          
014400*    THE GROUP ABOVE - THE EQUITY TAPE IS THE ONE FILE THE NIGHT          
014500*    OPERATOR WATCHES ON THE CONSOLE, SO ITS STATUS BYTE GETS ITS         
014600*    OWN ENTRY THE SAME WAY THE OLD BALANCE-UPDATE SKELETON KEPT          
014700*    WS-STATUS STANDALONE.                                                
014800*                                                                         
014900 77  WS-EQUITY-STATUS             PIC X(02).                              
015000     88  WS-EQUITY-OK                 VALUE '00'.                         
015100*                                                                         
015200*    RUN-DATE AND RUN-TIME ARE EACH THEIR OWN NONCONTIGUOUS ITEM -        
015300*    NEITHER IS EVER MOVED OR COMPARED AS A PAIR, SO THERE IS NO          
015400*    CALL FOR A GROUP HEADER OVER THEM.                                   
015500*                                                                         
015600 77  WS-RUN-DATE                  PIC 9(06).                              
015700 77  WS-RUN-TIME                  PIC 9(08).                              
015800*                                                                         
015900 77  WS-PRIOR-ASSET-ID            PIC X(12) VALUE SPACES.                 
016000*                                                                         
016100*                                                                         
016200*    CFG-PARMS AND CFG-DEFAULTS ARE CARRIED ON THE CONFIG-FILE            
016300*    FD ABOVE (COPY CONFGREC) - NOT REPEATED HERE.                        
016400*                                                                         
016500******************************************************************        
016600*    T A B L E   S I Z E   C O N S T A N T S                              
016700******************************************************************        
016800 01  WS-TABLE-LIMITS.                                                     
016900     05  WS-MAX-ASSETS            PIC 9(02) COMP VALUE 12.                
017000     05  WS-MAX-DAYS              PIC 9(04) COMP VALUE 600.               
017100     05  WS-MAX-PAIRS             PIC 9(03) COMP VALUE 66.                
017200     05  WS-MAX-WINDOW            PIC 9(03) COMP VALUE 252.               
017300     05  WS-MAX-TRADES            PIC 9(04) COMP VALUE 500.               
017400*                                                                         
017500******************************************************************        
017600*    I N S T R U M E N T   P R I C E   H I S T O R Y   T A B L E          
017700******************************************************************        
017800 01  WS-ASSET-TABLE.                                                      
017900     05  WS-ASSET-COUNT           PIC 9(02) COMP VALUE ZERO.              
018000     05  WS-ASSET-ENTRY OCCURS 12 TIMES                                   
018100                 INDEXED BY WS-AX, WS-AX-SAVE.                            
018200         10  WS-ASSET-ID              PIC X(12).                          
018300         10  WS-ASSET-VALID-SW        PIC X(01) VALUE 'Y'.                
018400             88  WS-ASSET-IS-VALID         VALUE 'Y'.                     
018500         10  WS-ASSET-DAY-COUNT       PIC 9(04) COMP VALUE ZERO.          
018600         10  WS-ASSET-CUR-IDX         PIC 9(04) COMP VALUE ZERO.          
018700         10  WS-ASSET-PRICE-TAB OCCURS 600 TIMES                          
018800                     INDEXED BY WS-DX, WS-DX-SAVE.                        
018900             15  WS-PRICE-DATE            PIC 9(08).                      
019000             15  WS-PRICE-OPEN            PIC S9(09)V9(04).               
019100             15  WS-PRICE-HIGH            PIC S9(09)V9(04).               
019200             15  WS-PRICE-LOW             PIC S9(09)V9(04).               
019300             15  WS-PRICE-CLOSE           PIC S9(09)V9(04).               
019400             15  WS-PRICE-VOLUME          PIC 9(12).                      
019500*                                                                         
019600*    VALIDATOR SCRATCH SWITCHES - RESET AND REUSED FOR EACH               
019700*    ASSET AS 151-VALIDATE-ONE-ASSET WALKS THE PRICE TABLE, SO            
019800*    152-CHECK-ASSET-DAY CAN LATCH EVERY RULE THE ASSET FAILS.            
019900*                                                                         
020000 01  WS-VALIDATION-FLAGS.                                                 
020100     05  WS-VAL-MISSING-SW        PIC X(01) VALUE 'N'.                    
020200         88  WS-VAL-MISSING-BAD       VALUE 'Y'.                          
020300     05  WS-VAL-HILO-SW           PIC X(01) VALUE 'N'.                    
020400         88  WS-VAL-HILO-BAD          VALUE 'Y'.                          
020500     05  WS-VAL-HIOPCL-SW         PIC X(01) VALUE 'N'.                    
020600         88  WS-VAL-HIOPCL-BAD        VALUE 'Y'.                          
020700     05  WS-VAL-LOOPCL-SW         PIC X(01) VALUE 'N'.                    
020800         88  WS-VAL-LOOPCL-BAD        VALUE 'Y'.                          
020900     05  WS-VAL-DUPDATE-SW        PIC X(01) VALUE 'N'.                    
021000         88  WS-VAL-DUPDATE-BAD       VALUE 'Y'.                          
021100******************************************************************        
021200*    C O M M O N   T R A D I N G   C A L E N D A R                        
021300******************************************************************        
021400 01  WS-CALENDAR-TABLE.                                                   
021500     05  WS-CAL-COUNT             PIC 9(04) COMP VALUE ZERO.              
021600     05  WS-CAL-ENTRY OCCURS 600 TIMES INDEXED BY WS-CX.                  
021700         10  WS-CAL-DATE              PIC 9(08).                          
021800*                                                                         
021900*    REDEFINES THE CALENDAR DATE AS ITS CENTURY/YEAR/MONTH/DAY            
022000*    COMPONENTS FOR THE JULIAN-DAY ROUTINE BELOW.                         
022100*                                                                         
022200 01  WS-CAL-DATE-SAVE             PIC 9(08).                              
022300 01  WS-CAL-DATE-PARTS REDEFINES WS-CAL-DATE-SAVE.                        
022400     05  WS-CDP-CC                PIC 9(02).                              
022500     05  WS-CDP-YY                PIC 9(02).                              
022600     05  WS-CDP-MM                PIC 9(02).                              
022700     05  WS-CDP-DD                PIC 9(02).                              
022800*                                                                         
022900******************************************************************        
023000*    P A I R   C O M B I N A T I O N   A N D   P O S I T I O N            
023100******************************************************************        
023200 01  WS-PAIR-TABLE.                                                       
023300     05  WS-PAIR-COUNT            PIC 9(03) COMP VALUE ZERO.              
023400     05  WS-PAIR-ENTRY OCCURS 66 TIMES INDEXED BY WS-PX.                  
023500         10  WS-PAIR-AX1              PIC 9(02) COMP.                     
023600         10  WS-PAIR-AX2              PIC 9(02) COMP.                     
023700         10  WS-PAIR-POS-SW           PIC X(01) VALUE 'N'.                
023800             88  WS-POS-NONE              VALUE 'N'.                      
023900             88  WS-POS-LONG              VALUE 'L'.                      
024000             88  WS-POS-SHORT             VALUE 'S'.                      
024100         10  WS-PAIR-ENTRY-DATE       PIC 9(08).                          
024200         10  WS-PAIR-ENTRY-SPREAD     PIC S9(09)V9(04).                   
024300         10  WS-PAIR-HEDGE-RATIO      PIC S9(05)V9(06).                   
024400         10  WS-PAIR-POSITION-SIZE    PIC S9(11)V99.                      
024500         10  WS-PAIR-TRADE-NO         PIC 9(06) COMP.                     
024600         10  WS-PAIR-STOP-PRICE       PIC S9(09)V9(04).                   
024700*                                                                         
024800*    ONE PAIR'S TWO ASSET-ID'S VIEWED AS A SINGLE 24-BYTE KEY             
024900*    FOR DISPLAY AND FOR THE DUPLICATE-PAIR CHECK IN 210-.                
025000*                                                                         
025100 01  WS-PAIR-KEY.                                                         
025200     05  WS-PK-ASSET-1            PIC X(12).                              
025300     05  WS-PK-ASSET-2            PIC X(12).                              
025400 01  WS-PAIR-KEY-ALT REDEFINES WS-PAIR-KEY.                               
025500     05  WS-PK-FULL               PIC X(24).                              
025600******************************************************************        
025700*    L O O K B A C K   W I N D O W   (R E B U I L T   E A C H             
025800*    P A I R / D A Y)                                                     
025900******************************************************************        
026000 01  WS-WINDOW-TABLE.                                                     
026100     05  WS-WINDOW-N              PIC 9(03) COMP VALUE ZERO.              
026200     05  WS-WINDOW-ENTRY OCCURS 252 TIMES INDEXED BY WS-WX.               
026300         10  WS-WIN-PRICE1            PIC S9(09)V9(04).                   
026400         10  WS-WIN-PRICE2            PIC S9(09)V9(04).                   
026500         10  WS-WIN-SPREAD            PIC S9(09)V9(04).                   
026600*                                                                         
026700******************************************************************        
026800*    C O I N T E G R A T I O N   /   A D F   W O R K   A R E A            
026900******************************************************************        
027000 01  WS-COINTEG-WORK.                                                     
027100     05  WS-CT-SUM-P1             PIC S9(13)V9(04).                       
027200     05  WS-CT-SUM-P2             PIC S9(13)V9(04).                       
027300     05  WS-CT-SUM-P1P2           PIC S9(15)V9(04).                       
027400     05  WS-CT-SUM-P2SQ           PIC S9(15)V9(04).                       
027500     05  WS-CT-DENOM              PIC S9(15)V9(04).                       
027600     05  WS-CT-HEDGE-RATIO        PIC S9(05)V9(06).                       
027700     05  WS-CT-SUM-SPREAD         PIC S9(13)V9(04).                       
027800     05  WS-CT-MEAN-SPREAD        PIC S9(09)V9(04).                       
027900     05  WS-CT-SUM-SQ-DEV         PIC S9(15)V9(06).                       
028000     05  WS-CT-VARIANCE           PIC S9(09)V9(06).                       
028100     05  WS-CT-STD-DEV            PIC S9(09)V9(06).                       
028200     05  WS-CT-COINTEG-SW         PIC X(01) VALUE 'N'.                    
028300         88  WS-CT-COINTEGRATED       VALUE 'Y'.                          
028400*                                                                         
028500 01  WS-ADF-WORK.                                                         
028600     05  WS-ADF-M                 PIC 9(03) COMP.                         
028700     05  WS-ADF-SUM-X             PIC S9(11)V9(04).                       
028800     05  WS-ADF-SUM-D             PIC S9(11)V9(04).                       
028900     05  WS-ADF-SUM-XD            PIC S9(13)V9(06).                       
029000     05  WS-ADF-SUM-XX            PIC S9(13)V9(06).                       
029100     05  WS-ADF-BETA              PIC S9(05)V9(08).                       
029200     05  WS-ADF-ALPHA             PIC S9(09)V9(06).                       
029300     05  WS-ADF-SXX               PIC S9(13)V9(06).                       
029400     05  WS-ADF-SSE               PIC S9(13)V9(06).                       
029500     05  WS-ADF-RESID-VAR         PIC S9(09)V9(08).                       
029600     05  WS-ADF-SE-BETA           PIC S9(07)V9(08).                       
029700     05  WS-ADF-T-STAT            PIC S9(05)V9(04).                       
029800     05  WS-ADF-RESID             PIC S9(09)V9(06).                       
029900     05  WS-ADF-X                 PIC S9(09)V9(04).                       
030000     05  WS-ADF-D                 PIC S9(09)V9(04).                       
030100*                                                                         
030200 77  WS-ADF-CRITICAL-VALUE        PIC S9(01)V9(02)                        
030300                                       VALUE -2.87.                       
030400*                                                                         
030500******************************************************************        
030600*    S I G N A L   A N D   S I Z I N G   W O R K   A R E A                
030700******************************************************************        
030800 01  WS-SIGNAL-WORK.                                                      
030900     05  WS-Z-SCORE               PIC S9(05)V9(04).                       
031000     05  WS-ABS-Z-SCORE           PIC S9(05)V9(04).                       
031100     05  WS-CURRENT-SPREAD        PIC S9(09)V9(04).                       
031200     05  WS-SIGNAL-CONFIDENCE     PIC S9(01)V9(04).                       
031300     05  WS-SIGNAL-CODE           PIC X(05).                              
031400         88  WS-SIG-BUY               VALUE 'BUY'.                        
031500         88  WS-SIG-SELL              VALUE 'SELL'.                       
031600         88  WS-SIG-CLOSE             VALUE 'CLOSE'.                      
031700         88  WS-SIG-HOLD              VALUE 'HOLD'.                       
031800*                                                                         
031900 01  WS-SIZE-WORK.                                                        
032000     05  WS-SZ-RISK-AMT           PIC S9(11)V99.                          
032100     05  WS-SZ-CAP-AMT            PIC S9(11)V99.                          
032200*                                                                         
032300******************************************************************        
032400*    R I S K M G R   -   S T O P / D R A W D O W N / K E L L Y            
032500******************************************************************        
032600*    THESE FOUR CHECKS ARE CARRIED AS DESK DIAGNOSTICS ONLY - THE         
032700*    BATCH NEVER FORCE-CLOSES A POSITION OR RE-SIZES A TRADE OFF          
032800*    OF THEM (REQ PT-0090 - POSITIONS CLOSE ON A SIGNAL, PERIOD),         
032900*    BUT THE RISK DESK WANTS THE NUMBERS ON THE CONSOLE SO A              
033000*    BREACH CAN BE CAUGHT BY EYE WHILE THE RUN IS STILL GOING.            
033100*                                                                         
033200 01  WS-RISKMGR-WORK.                                                     
033300*                                                                         
033400*    346-/347- STOP-LOSS PRICE AND BREACH CHECK.                          
033500*                                                                         
033600     05  WS-SZ-STOP-HIT-SW        PIC X(01) VALUE 'N'.                    
033700         88  WS-SZ-STOP-HIT           VALUE 'Y'.                          
033800*                                                                         
033900*    348- RUNNING DRAWDOWN AGAINST THE CONFIGURED LIMIT.  THE             
034000*    PEAK IS TRACKED DAY BY DAY HERE, SEPARATE FROM THE POST-RUN          
034100*    PEAK 430-RISK-METRICS BUILDS FOR THE CALMAR RATIO.                   
034200*                                                                         
034300     05  WS-SZ-DD-FIRST-SW        PIC X(01) VALUE 'Y'.                    
034400         88  WS-SZ-DD-FIRST-OBS       VALUE 'Y'.                          
034500     05  WS-SZ-DD-PEAK            PIC S9(11)V99.                          
034600     05  WS-SZ-DD-PCT             PIC S9(05)V99.                          
034700     05  WS-SZ-DD-EXCEED-SW       PIC X(01) VALUE 'N'.                    
034800         88  WS-SZ-DD-EXCEEDED        VALUE 'Y'.                          
034900*                                                                         
035000*    349- KELLY FRACTION AND THE POSITION SIZE IT IMPLIES.  RUN           
035100*    ONCE AT END-OF-RUN OFF THE WIN-RATE/AVG-WIN/AVG-LOSS THAT            
035200*    410-TRADE-METRICS HAS JUST FINISHED ACCUMULATING.                    
035300*                                                                         
035400     05  WS-SZ-KL-WIN-FRACTION    PIC S9(01)V9(06).                       
035500     05  WS-SZ-KL-LOSS-FRACTION   PIC S9(01)V9(06).                       
035600     05  WS-SZ-KL-WIN-LOSS-RATIO  PIC S9(05)V9(06).                       
035700     05  WS-SZ-KL-FRACTION        PIC S9(01)V9(06).                       
035800     05  WS-SZ-KL-POSITION-SIZE   PIC S9(11)V99.                          
035900*                                                                         
036000*    351- TRADE VALIDATION IS THREE CHECKS (REQ PT-0223): POSITION        
036010*    SIZE AGAINST THE CAP, RISK/REWARD RATIO AGAINST THE DESK'S           
036020*    ONE-TO-ONE FLOOR, AND STOP-LOSS DISTANCE PERCENT AGAINST             
036030*    TWICE THE CONFIGURED STOP PERCENT.  "TAKE-PROFIT" ON A BACK-         
036040*    TEST FILL IS THE SPREAD THE TRADE ACTUALLY EXITED AT - THE           
036050*    RUN NEVER SETS A TAKE-PROFIT TARGET OF ITS OWN, SO THE               
036060*    REALIZED EXIT STANDS IN FOR IT.  EVERY FAILED CHECK IS               
036070*    LOGGED TO THE ISSUE LIST AND COUNTED; THE TRADE VALIDATES            
036080*    ONLY IF NONE FAIL.                                                   
036090*                                                                         
036100     05  WS-SZ-VL-SIZE-LIMIT      PIC S9(11)V99.                          
036110     05  WS-SZ-RR-RISK-DIST       PIC S9(09)V9(04).                       
036120     05  WS-SZ-RR-REWARD-DIST     PIC S9(09)V9(04).                       
036130     05  WS-SZ-RR-RATIO           PIC S9(05)V9(04).                       
036140     05  WS-SZ-VL-STOP-PCT        PIC S9(05)V9(04).                       
036150     05  WS-SZ-VL-STOP-LIMIT      PIC S9(05)V9(04).                       
036160     05  WS-SZ-VL-ISSUE-COUNT     PIC 9(02) COMP.                         
036170     05  WS-SZ-VL-ISSUE-TAB OCCURS 3 TIMES                                
036180             INDEXED BY WS-VX     PIC X(08).                              
036190     05  WS-SZ-RR-VALID-SW        PIC X(01) VALUE 'Y'.                    
036200         88  WS-SZ-RR-TRADE-VALID     VALUE 'Y'.                          
037000*                                                                         
037100*    FEES SCRATCH - TRADE-REC CARRIES NO FEES FIELD OF ITS OWN            
037200*    (THE DESK NEVER ASKED TO KEEP IT ON THE TAPE), SO THE FIGURE         
037300*    IS COMPUTED HERE AND FOLDED STRAIGHT INTO TR-NET-PNL.                
037400*                                                                         
037500 77  WS-TR-FEES                   PIC S9(11)V99.                          
037600*                                                                         
037700*    SPLIT OF A SPREAD VALUE INTO WHOLE/FRACTIONAL PARTS - USED           
037800*    WHEN ECHOING THE ENTRY SPREAD TO THE TRADE DESK BLOTTER.             
037900*                                                                         
038000 01  WS-SPREAD-WORK               PIC S9(09)V9(04).                       
038100 01  WS-SPREAD-WORK-ALT REDEFINES WS-SPREAD-WORK.                         
038200     05  WS-SW-INT-PART           PIC S9(09).                             
038300     05  WS-SW-DEC-PART           PIC 9(04).                              
038400*                                                                         
038500 01  WS-CLOSE-WORK.                                                       
038600     05  WS-ABS-ENTRY-SPREAD      PIC S9(09)V9(04).                       
038700     05  WS-CHG                   PIC S9(05)V9(08).                       
038800*                                                                         
038900******************************************************************        
039000*    C A P I T A L   A N D   E Q U I T Y   C U R V E                      
039100******************************************************************        
039200 01  WS-CAPITAL-WORK.                                                     
039300     05  WS-CURRENT-CAPITAL       PIC S9(11)V99.                          
039400     05  WS-STARTING-CAPITAL      PIC S9(11)V99.                          
039500*                                                                         
039600 01  WS-EQUITY-CURVE.                                                     
039700     05  WS-EQUITY-COUNT          PIC 9(04) COMP VALUE ZERO.              
039800     05  WS-EQUITY-ENTRY OCCURS 600 TIMES INDEXED BY WS-EX.               
039900         10  WS-EQ-CAPITAL            PIC S9(11)V99.                      
040000*                                                                         
040100******************************************************************        
040200*    C L O S E D - T R A D E   R E G I S T E R                            
040300******************************************************************        
040400 01  WS-TRADE-REGISTER.                                                   
040500     05  WS-TRADE-COUNT           PIC 9(06) COMP VALUE ZERO.              
040600     05  WS-TRADE-PNL-ENTRY OCCURS 500 TIMES INDEXED BY WS-TX.            
040700         10  WS-TP-NET-PNL            PIC S9(11)V99.                      
040800******************************************************************        
040900*    J U L I A N   D A Y   N U M B E R   W O R K   A R E A                
041000*    (STANDARD SHOP DATE ROUTINE - CONVERTS A CCYYMMDD DATE TO            
041100*    A DAY-COUNT SO CALENDAR DAYS HELD CAN BE SUBTRACTED ACROSS           
041200*    MONTH AND YEAR ENDS.)                                                
041300******************************************************************        
041400 01  WS-JULIAN-WORK.                                                      
041500     05  WS-JD-DATE-IN            PIC 9(08).                              
041600     05  WS-JD-YR                 PIC 9(04) COMP.                         
041700     05  WS-JD-MM                 PIC 9(02) COMP.                         
041800     05  WS-JD-DD                 PIC 9(02) COMP.                         
041900     05  WS-JD-A                  PIC S9(04) COMP.                        
042000     05  WS-JD-Y                  PIC S9(06) COMP.                        
042100     05  WS-JD-M2                 PIC S9(04) COMP.                        
042200     05  WS-JD-T1                 PIC S9(08) COMP.                        
042300     05  WS-JD-T2                 PIC S9(08) COMP.                        
042400     05  WS-JD-T3                 PIC S9(08) COMP.                        
042500     05  WS-JD-T4                 PIC S9(08) COMP.                        
042600     05  WS-JULIAN-DAY-NO         PIC S9(08) COMP.                        
042700 01  WS-JD-DATE-PARTS REDEFINES WS-JD-DATE-IN.                            
042800     05  WS-JD-YR-X               PIC 9(04).                              
042900     05  WS-JD-MM-X               PIC 9(02).                              
043000     05  WS-JD-DD-X               PIC 9(02).                              
043100 01  WS-JULIAN-ENTRY              PIC S9(08) COMP.                        
043200 01  WS-JULIAN-EXIT               PIC S9(08) COMP.                        
043300*                                                                         
043400******************************************************************        
043500*    E N D - O F - R U N   P E R F O R M A N C E   M E T R I C S          
043600******************************************************************        
043700 01  WS-TRADE-METRICS.                                                    
043800     05  WS-TM-TOTAL-TRADES       PIC 9(06) COMP VALUE ZERO.              
043900     05  WS-TM-WINNERS            PIC 9(06) COMP VALUE ZERO.              
044000     05  WS-TM-LOSERS             PIC 9(06) COMP VALUE ZERO.              
044100     05  WS-TM-WIN-RATE-PCT       PIC S9(03)V99.                          
044200     05  WS-TM-TOTAL-PNL          PIC S9(11)V99.                          
044300     05  WS-TM-GROSS-PROFIT       PIC S9(11)V99.                          
044400     05  WS-TM-GROSS-LOSS         PIC S9(11)V99.                          
044500     05  WS-TM-AVG-PNL            PIC S9(11)V99.                          
044600     05  WS-TM-LARGEST-WIN        PIC S9(11)V99.                          
044700     05  WS-TM-LARGEST-LOSS       PIC S9(11)V99.                          
044800     05  WS-TM-AVG-WIN            PIC S9(11)V99.                          
044900     05  WS-TM-AVG-LOSS           PIC S9(11)V99.                          
045000     05  WS-TM-PROFIT-FACTOR      PIC S9(05)V99.                          
045100     05  WS-TM-CUR-STREAK         PIC S9(04) COMP VALUE ZERO.             
045200     05  WS-TM-CUR-STREAK-SW      PIC X(01).                              
045300         88  WS-TM-STREAK-WIN         VALUE 'W'.                          
045400         88  WS-TM-STREAK-LOSS        VALUE 'L'.                          
045500     05  WS-TM-MAX-WIN-STREAK     PIC 9(04) COMP VALUE ZERO.              
045600     05  WS-TM-MAX-LOSS-STREAK    PIC 9(04) COMP VALUE ZERO.              
045700*                                                                         
045800 01  WS-RETURN-METRICS.                                                   
045900     05  WS-RM-TRADING-DAYS       PIC 9(04) COMP.                         
046000     05  WS-RM-YEARS              PIC S9(03)V9(06).                       
046100     05  WS-RM-TOTAL-RETURN       PIC S9(03)V9(06).                       
046200     05  WS-RM-TOTAL-RETURN-PCT   PIC S9(05)V99.                          
046300     05  WS-RM-ANNUAL-RETURN      PIC S9(03)V9(06).                       
046400     05  WS-RM-ANNUAL-RETURN-PCT  PIC S9(05)V99.                          
046500     05  WS-RM-SUM-DAILY-RET      PIC S9(07)V9(08).                       
046600     05  WS-RM-MEAN-DAILY-RET     PIC S9(05)V9(08).                       
046700     05  WS-RM-SUM-SQ-DEV-RET     PIC S9(09)V9(08).                       
046800     05  WS-RM-DAILY-VARIANCE     PIC S9(07)V9(08).                       
046900     05  WS-RM-DAILY-STD-DEV      PIC S9(05)V9(08).                       
047000     05  WS-RM-DAILY-RETURN       PIC S9(05)V9(08).                       
047100     05  WS-RM-PRIOR-CAPITAL      PIC S9(11)V99.                          
047200*                                                                         
047300 01  WS-RISK-METRICS.                                                     
047400     05  WS-RK-RUNNING-PEAK       PIC S9(11)V99.                          
047500     05  WS-RK-CUR-DRAWDOWN-PCT   PIC S9(05)V9(04).                       
047600     05  WS-RK-MAX-DRAWDOWN-PCT   PIC S9(05)V9(04).                       
047700     05  WS-RK-ANNUAL-VOL         PIC S9(05)V9(08).                       
047800     05  WS-RK-SHARPE-RATIO       PIC S9(05)V99.                          
047900     05  WS-RK-CALMAR-RATIO       PIC S9(05)V99.                          
048000*                                                                         
048100******************************************************************        
048200*    M I S C E L L A N E O U S   S C R A T C H   F I E L D S              
048300******************************************************************        
048400 01  WS-MISC-WORK.                                                        
048500     05  WS-EXPONENT              PIC S9(03)V9(06).                       
048600     05  WS-SQRT-RESULT           PIC S9(09)V9(08).                       
048700     05  WS-FOUND-SW              PIC X(01).                              
048800         88  WS-FOUND                 VALUE 'Y'.                          
048900         88  WS-NOT-FOUND             VALUE 'N'.                          
049000     05  WS-TARGET-DATE           PIC 9(08).                              
049100     05  WS-SUB1                  PIC 9(04) COMP.                         
049200     05  WS-SUB2                  PIC 9(04) COMP.                         
049300     05  WS-SUB3                  PIC 9(04) COMP.                         
049400     05  WS-DONE-SW               PIC X(01).                              
049500         88  WS-DONE                  VALUE 'Y'.                          
049600         88  WS-NOT-DONE              VALUE 'N'.                          
049700     05  WS-LINE-COUNT            PIC 9(03) COMP VALUE ZERO.              
049800*                                                                         
049900******************************************************************        
050000*    R E P O R T   E D I T   F I E L D S                                  
050100******************************************************************        
050200 01  WS-EDIT-FIELDS.                                                      
050300 PROCEDURE DIVISION.                                                      
050400*                                                                         
050500 000-MAIN.                                                                
050600*                                                                         
050700     ACCEPT WS-RUN-DATE FROM DATE.                                        
050800     ACCEPT WS-RUN-TIME FROM TIME.                                        
050900     DISPLAY 'PTBACK01 - PAIRS TRADING BACK-TEST - STARTING'.             
051000*                                                                         
051100     PERFORM 100-INITIALIZE THRU 100-EXIT.                                
051200     PERFORM 110-OPEN-FILES THRU 110-EXIT.                                
051300     PERFORM 120-LOAD-CONFIG THRU 120-EXIT.                               
051400     PERFORM 130-LOAD-PRICE-TABLE THRU 130-EXIT.                          
051500     PERFORM 150-VALIDATE-ASSETS THRU 150-EXIT.                           
051600     PERFORM 200-BUILD-CALENDAR THRU 200-EXIT.                            
051700     PERFORM 210-BUILD-PAIR-TABLE THRU 210-EXIT.                          
051800     PERFORM 300-PROCESS-CALENDAR THRU 300-EXIT.                          
051900     PERFORM 400-ANALYZE-RESULTS THRU 400-EXIT.                           
052000     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                              
052100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
052200*                                                                         
052300     DISPLAY 'PTBACK01 - PAIRS TRADING BACK-TEST - COMPLETE'.             
052400     STOP RUN.                                                            
052500*                                                                         
052600 100-INITIALIZE.                                                          
052700*                                                                         
052800     INITIALIZE WS-ASSET-TABLE                                            
052900                WS-CALENDAR-TABLE                                         
053000                WS-PAIR-TABLE                                             
053100                WS-EQUITY-CURVE                                           
053200                WS-TRADE-REGISTER                                         
053300                WS-TRADE-METRICS                                          
053400                WS-RETURN-METRICS                                         
053500                WS-RISK-METRICS.                                          
053600     MOVE ZERO TO WS-LINE-COUNT.                                          
053700*                                                                         
053800 100-EXIT.                                                                
053900     EXIT.                                                                
054000*                                                                         
054100 110-OPEN-FILES.                                                          
054200*                                                                         
054300     OPEN INPUT PRICE-FILE.                                               
054400     IF NOT WS-PRICE-OK                                                   
054500         DISPLAY 'PTBACK01 - CANNOT OPEN PRICE-FILE - STATUS '            
054600                 WS-PRICE-STATUS                                          
054700         STOP RUN                                                         
054800     END-IF.                                                              
054900*                                                                         
055000     OPEN OUTPUT TRADE-FILE.                                              
055100     OPEN OUTPUT EQUITY-FILE.                                             
055200     OPEN OUTPUT REPORT-FILE.                                             
055300*                                                                         
055400 110-EXIT.                                                                
055500     EXIT.                                                                
055600*                                                                         
055700 120-LOAD-CONFIG.                                                         
055800*                                                                         
055900*    CFG-DEFAULTS CAME IN WITH COPY CONFGREC.  IF THE CONFIG              
056000*    FILE IS PRESENT WE OVERLAY THE DEFAULTS, OTHERWISE THE               
056100*    SHOP-STANDARD DEFAULTS APPLY AS-IS.                                  
056200*                                                                         
056300     MOVE CFG-DEFAULTS TO CFG-PARMS.                                      
056400*                                                                         
056500     OPEN INPUT CONFIG-FILE.                                              
056600     IF WS-CONFIG-OK                                                      
056700         READ CONFIG-FILE                                                 
056800             AT END                                                       
056900                 DISPLAY 'PTBACK01 - CONFIG FILE EMPTY - '                
057000                         'USING SHOP DEFAULTS'                            
057100         END-READ                                                         
057200         CLOSE CONFIG-FILE                                                
057300     ELSE                                                                 
057400         DISPLAY 'PTBACK01 - CONFIG FILE NOT FOUND - '                    
057500                 'USING SHOP DEFAULTS'                                    
057600     END-IF.                                                              
057700*                                                                         
057800     MOVE CF-STARTING-CAPITAL TO WS-STARTING-CAPITAL.                     
057900     MOVE CF-STARTING-CAPITAL TO WS-CURRENT-CAPITAL.                      
058000*                                                                         
058100 120-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400 130-LOAD-PRICE-TABLE.                                                    
058500*                                                                         
058600*    PRICE-FILE ARRIVES SORTED BY ASSET ID THEN DATE ASCENDING.           
058700*    WHEN THE ASSET ID CHANGES WE OPEN A NEW TABLE ENTRY.                 
058800*                                                                         
058900     PERFORM 131-READ-PRICE THRU 131-EXIT.                                
059000*                                                                         
059100     PERFORM 133-PROCESS-ONE-PRICE THRU 133-EXIT                          
059200             UNTIL WS-PRICE-EOF.                                          
059300*                                                                         
059400 130-EXIT.                                                                
059500     EXIT.                                                                
059600*                                                                         
059700 131-READ-PRICE.                                                          
059800*                                                                         
059900     READ PRICE-FILE                                                      
060000         AT END                                                           
060100             SET WS-PRICE-EOF TO TRUE                                     
060200     END-READ.                                                            
060300*                                                                         
060400 131-EXIT.                                                                
060500     EXIT.                                                                
060600*                                                                         
060700 132-STORE-PRICE-ENTRY.                                                   
060800*                                                                         
060900     SET WS-AX TO WS-ASSET-COUNT.                                         
061000     ADD 1 TO WS-ASSET-DAY-COUNT (WS-AX).                                 
061100     SET WS-DX TO WS-ASSET-DAY-COUNT (WS-AX).                             
061200     MOVE PR-DATE   TO WS-PRICE-DATE   (WS-AX, WS-DX).                    
061300     MOVE PR-OPEN   TO WS-PRICE-OPEN   (WS-AX, WS-DX).                    
061400     MOVE PR-HIGH   TO WS-PRICE-HIGH   (WS-AX, WS-DX).                    
061500     MOVE PR-LOW    TO WS-PRICE-LOW    (WS-AX, WS-DX).                    
061600     MOVE PR-CLOSE  TO WS-PRICE-CLOSE  (WS-AX, WS-DX).                    
061700     MOVE PR-VOLUME TO WS-PRICE-VOLUME (WS-AX, WS-DX).                    
061800*                                                                         
061900 132-EXIT.                                                                
062000     EXIT.                                                                
062100*                                                                         
062200 133-PROCESS-ONE-PRICE.                                                   
062300*                                                                         
062400     IF PR-ASSET-ID NOT = WS-PRIOR-ASSET-ID                               
062500         ADD 1 TO WS-ASSET-COUNT                                          
062600         SET WS-AX TO WS-ASSET-COUNT                                      
062700         MOVE PR-ASSET-ID TO WS-ASSET-ID (WS-AX)                          
062800         MOVE 'Y' TO WS-ASSET-VALID-SW (WS-AX)                            
062900         MOVE PR-ASSET-ID TO WS-PRIOR-ASSET-ID                            
063000     END-IF.                                                              
063100     PERFORM 132-STORE-PRICE-ENTRY THRU 132-EXIT.                         
063200     PERFORM 131-READ-PRICE THRU 131-EXIT.                                
063300*                                                                         
063400 133-EXIT.                                                                
063500     EXIT.                                                                
063600*                                                                         
063700 150-VALIDATE-ASSETS.                                                     
063800*                                                                         
063900*    VALIDATOR - REJECTS AN INSTRUMENT OUTRIGHT (IT IS NEVER              
064000*    PAIRED OR TRADED) WHEN ITS PRICE HISTORY FAILS ANY OF THE            
064100*    DESK'S CONSISTENCY RULES.  THE SEPARATE SHORTAGE OF                  
064200*    OBSERVATIONS AGAINST CF-LOOKBACK IS NOT A VALIDATOR RULE -           
064300*    IT IS CHECKED PER TRADING DAY FURTHER DOWN, SINCE A PAIR             
064400*    CAN HAVE ENOUGH HISTORY TODAY EVEN IF IT DID NOT ON ITS              
064500*    FIRST FILED DATE (REQ PT-0171).                                      
064600*                                                                         
064700     PERFORM 151-VALIDATE-ONE-ASSET THRU 151-EXIT                         
064800             VARYING WS-AX FROM 1 BY 1                                    
064900             UNTIL WS-AX > WS-ASSET-COUNT.                                
065000*                                                                         
065100 150-EXIT.                                                                
065200     EXIT.                                                                
065300*                                                                         
065400 151-VALIDATE-ONE-ASSET.                                                  
065500*                                                                         
065600     MOVE SPACES TO WS-VALIDATION-FLAGS.                                  
065700*                                                                         
065800     IF WS-ASSET-DAY-COUNT (WS-AX) = ZERO                                 
065900         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
066000         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
066100                 ' - NO PRICE RECORDS ON FILE'                            
066200     ELSE                                                                 
066300         PERFORM 152-CHECK-ASSET-DAY THRU 152-EXIT                        
066400                 VARYING WS-DX FROM 1 BY 1                                
066500                 UNTIL WS-DX > WS-ASSET-DAY-COUNT (WS-AX)                 
066600         PERFORM 153-REPORT-ASSET-FLAWS THRU 153-EXIT                     
066700     END-IF.                                                              
066800*                                                                         
066900 151-EXIT.                                                                
067000     EXIT.                                                                
067100*                                                                         
067200 152-CHECK-ASSET-DAY.                                                     
067300*                                                                         
067400*    TESTS EVERY FILED DAY AGAINST EACH RULE SEPARATELY AND               
067500*    LATCHES A FLAG PER RULE RATHER THAN STOPPING AT THE FIRST            
067600*    HIT, SO 153-REPORT-ASSET-FLAWS CAN REPORT EVERY FAILED               
067700*    RULE FOR THE INSTRUMENT, NOT JUST THE FIRST ONE FOUND.               
067800*                                                                         
067900     IF WS-PRICE-OPEN   (WS-AX, WS-DX) NOT NUMERIC                        
068000        OR WS-PRICE-HIGH   (WS-AX, WS-DX) NOT NUMERIC                     
068100        OR WS-PRICE-LOW    (WS-AX, WS-DX) NOT NUMERIC                     
068200        OR WS-PRICE-CLOSE  (WS-AX, WS-DX) NOT NUMERIC                     
068300        OR WS-PRICE-VOLUME (WS-AX, WS-DX) NOT NUMERIC                     
068400         MOVE 'Y' TO WS-VAL-MISSING-SW                                    
068500     END-IF.                                                              
068600*                                                                         
068700     IF WS-PRICE-HIGH (WS-AX, WS-DX) < WS-PRICE-LOW (WS-AX, WS-DX)        
068800         MOVE 'Y' TO WS-VAL-HILO-SW                                       
068900     END-IF.                                                              
069000*                                                                         
069100     IF WS-PRICE-HIGH (WS-AX, WS-DX) <                                    
069200        WS-PRICE-OPEN (WS-AX, WS-DX)                                      
069300           OR WS-PRICE-HIGH (WS-AX, WS-DX) <                              
069400              WS-PRICE-CLOSE (WS-AX, WS-DX)                               
069500         MOVE 'Y' TO WS-VAL-HIOPCL-SW                                     
069600     END-IF.                                                              
069700*                                                                         
069800     IF WS-PRICE-LOW (WS-AX, WS-DX) >                                     
069900        WS-PRICE-OPEN (WS-AX, WS-DX)                                      
070000           OR WS-PRICE-LOW (WS-AX, WS-DX) >                               
070100              WS-PRICE-CLOSE (WS-AX, WS-DX)                               
070200         MOVE 'Y' TO WS-VAL-LOOPCL-SW                                     
070300     END-IF.                                                              
070400*                                                                         
070500     IF WS-DX > 1                                                         
070600         IF WS-PRICE-DATE (WS-AX, WS-DX) =                                
070700            WS-PRICE-DATE (WS-AX, WS-DX - 1)                              
070800             MOVE 'Y' TO WS-VAL-DUPDATE-SW                                
070900         END-IF                                                           
071000     END-IF.                                                              
071100*                                                                         
071200 152-EXIT.                                                                
071300     EXIT.                                                                
071400*                                                                         
071500 153-REPORT-ASSET-FLAWS.                                                  
071600*                                                                         
071700     IF WS-VAL-MISSING-BAD                                                
071800         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
071900         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
072000                 ' - MISSING PRICE OR VOLUME FIELD'                       
072100     END-IF.                                                              
072200*                                                                         
072300     IF WS-VAL-HILO-BAD                                                   
072400         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
072500         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
072600                 ' - HIGH BELOW LOW ON FILE'                              
072700     END-IF.                                                              
072800*                                                                         
072900     IF WS-VAL-HIOPCL-BAD                                                 
073000         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
073100         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
073200                 ' - HIGH BELOW OPEN OR CLOSE ON FILE'                    
073300     END-IF.                                                              
073400*                                                                         
073500     IF WS-VAL-LOOPCL-BAD                                                 
073600         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
073700         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
073800                 ' - LOW ABOVE OPEN OR CLOSE ON FILE'                     
073900     END-IF.                                                              
074000*                                                                         
074100     IF WS-VAL-DUPDATE-BAD                                                
074200         MOVE 'N' TO WS-ASSET-VALID-SW (WS-AX)                            
074300         DISPLAY 'PTBACK01 - DROPPING ' WS-ASSET-ID (WS-AX)               
074400                 ' - DUPLICATE TRADING DATE'                              
074500     END-IF.                                                              
074600*                                                                         
074700 153-EXIT.                                                                
074800     EXIT.                                                                
074900*                                                                         
075000 200-BUILD-CALENDAR.                                                      
075100*                                                                         
075200*    THE PROCESSING CALENDAR IS THE SET OF DATES PRESENT ON               
075300*    EVERY VALID INSTRUMENT'S PRICE HISTORY, WALKED OFF THE               
075400*    FIRST VALID ASSET AND CONFIRMED AGAINST THE REST.                    
075500*                                                                         
075600     MOVE 'N' TO WS-FOUND-SW.                                             
075700     MOVE ZERO TO WS-SUB3.                                                
075800     PERFORM 203-TRY-ASSET THRU 203-EXIT                                  
075900             VARYING WS-AX FROM 1 BY 1                                    
076000             UNTIL WS-AX > WS-ASSET-COUNT OR WS-FOUND.                    
076100*                                                                         
076200     IF WS-NOT-FOUND                                                      
076300         DISPLAY 'PTBACK01 - NO VALID INSTRUMENTS LOADED'                 
076400     ELSE                                                                 
076500         SET WS-AX TO WS-SUB3                                             
076600         PERFORM 204-CALENDAR-DAY THRU 204-EXIT                           
076700                 VARYING WS-DX FROM 1 BY 1                                
076800                 UNTIL WS-DX > WS-ASSET-DAY-COUNT (WS-AX)                 
076900     END-IF.                                                              
077000*                                                                         
077100 200-EXIT.                                                                
077200     EXIT.                                                                
077300*                                                                         
077400 201-CHECK-ALL-ASSETS.                                                    
077500*                                                                         
077600     MOVE 'Y' TO WS-FOUND-SW.                                             
077700     PERFORM 205-CHECK-ONE-ASSET THRU 205-EXIT                            
077800             VARYING WS-AX-SAVE FROM 1 BY 1                               
077900             UNTIL WS-AX-SAVE > WS-ASSET-COUNT                            
078000                OR WS-NOT-FOUND.                                          
078100*                                                                         
078200 201-EXIT.                                                                
078300     EXIT.                                                                
078400*                                                                         
078500 202-FIND-DATE-IN-ASSET.                                                  
078600*                                                                         
078700     MOVE 'N' TO WS-FOUND-SW.                                             
078800     PERFORM 206-CHECK-ONE-DATE THRU 206-EXIT                             
078900             VARYING WS-DX-SAVE FROM 1 BY 1                               
079000             UNTIL WS-DX-SAVE >                                           
079100                   WS-ASSET-DAY-COUNT (WS-AX-SAVE)                        
079200                OR WS-FOUND.                                              
079300*                                                                         
079400 202-EXIT.                                                                
079500     EXIT.                                                                
079600*                                                                         
079700 203-TRY-ASSET.                                                           
079800*                                                                         
079900     IF WS-ASSET-IS-VALID (WS-AX)                                         
080000         MOVE 'Y' TO WS-FOUND-SW                                          
080100         SET WS-SUB3 TO WS-AX                                             
080200     END-IF.                                                              
080300*                                                                         
080400 203-EXIT.                                                                
080500     EXIT.                                                                
080600*                                                                         
080700 204-CALENDAR-DAY.                                                        
080800*                                                                         
080900     MOVE WS-PRICE-DATE (WS-AX, WS-DX) TO WS-TARGET-DATE.                 
081000     PERFORM 201-CHECK-ALL-ASSETS THRU 201-EXIT.                          
081100     IF WS-FOUND                                                          
081200         ADD 1 TO WS-CAL-COUNT                                            
081300         SET WS-CX TO WS-CAL-COUNT                                        
081400         MOVE WS-TARGET-DATE TO WS-CAL-DATE (WS-CX)                       
081500     END-IF.                                                              
081600*                                                                         
081700 204-EXIT.                                                                
081800     EXIT.                                                                
081900*                                                                         
082000 205-CHECK-ONE-ASSET.                                                     
082100*                                                                         
082200     IF WS-ASSET-IS-VALID (WS-AX-SAVE)                                    
082300         PERFORM 202-FIND-DATE-IN-ASSET THRU 202-EXIT                     
082400     END-IF.                                                              
082500*                                                                         
082600 205-EXIT.                                                                
082700     EXIT.                                                                
082800*                                                                         
082900 206-CHECK-ONE-DATE.                                                      
083000*                                                                         
083100     IF WS-PRICE-DATE (WS-AX-SAVE, WS-DX-SAVE)                            
083200                = WS-TARGET-DATE                                          
083300         MOVE 'Y' TO WS-FOUND-SW                                          
083400     END-IF.                                                              
083500*                                                                         
083600 206-EXIT.                                                                
083700     EXIT.                                                                
083800*                                                                         
083900 210-BUILD-PAIR-TABLE.                                                    
084000*                                                                         
084100*    ONE ENTRY FOR EVERY UNORDERED COMBINATION OF TWO VALID               
084200*    INSTRUMENTS.                                                         
084300*                                                                         
084400     PERFORM 211-PAIR-OUTER THRU 211-EXIT                                 
084500             VARYING WS-AX FROM 1 BY 1                                    
084600             UNTIL WS-AX > WS-ASSET-COUNT.                                
084700*                                                                         
084800 210-EXIT.                                                                
084900     EXIT.                                                                
085000*                                                                         
085100 211-PAIR-OUTER.                                                          
085200*                                                                         
085300     IF WS-ASSET-IS-VALID (WS-AX)                                         
085400         PERFORM 212-PAIR-INNER THRU 212-EXIT                             
085500                 VARYING WS-AX-SAVE FROM WS-AX BY 1                       
085600                 UNTIL WS-AX-SAVE > WS-ASSET-COUNT                        
085700     END-IF.                                                              
085800*                                                                         
085900 211-EXIT.                                                                
086000     EXIT.                                                                
086100*                                                                         
086200 212-PAIR-INNER.                                                          
086300*                                                                         
086400     IF WS-AX-SAVE NOT = WS-AX                                            
086500        AND WS-ASSET-IS-VALID (WS-AX-SAVE)                                
086600         ADD 1 TO WS-PAIR-COUNT                                           
086700         SET WS-PX TO WS-PAIR-COUNT                                       
086800         MOVE WS-AX      TO WS-PAIR-AX1 (WS-PX)                           
086900         MOVE WS-AX-SAVE TO WS-PAIR-AX2 (WS-PX)                           
087000         MOVE 'N' TO WS-PAIR-POS-SW (WS-PX)                               
087100     END-IF.                                                              
087200*                                                                         
087300 212-EXIT.                                                                
087400     EXIT.                                                                
087500*                                                                         
087600 300-PROCESS-CALENDAR.                                                    
087700*                                                                         
087800     PERFORM 301-PROCESS-ONE-DATE THRU 301-EXIT                           
087900             VARYING WS-CX FROM 1 BY 1                                    
088000             UNTIL WS-CX > WS-CAL-COUNT.                                  
088100*                                                                         
088200 300-EXIT.                                                                
088300     EXIT.                                                                
088400*                                                                         
088500 301-PROCESS-ONE-DATE.                                                    
088600*                                                                         
088700     PERFORM 310-PROCESS-PAIR-DAY THRU 310-EXIT                           
088800             VARYING WS-PX FROM 1 BY 1                                    
088900             UNTIL WS-PX > WS-PAIR-COUNT.                                 
089000     PERFORM 360-WRITE-EQUITY THRU 360-EXIT.                              
089100*                                                                         
089200 301-EXIT.                                                                
089300     EXIT.                                                                
089400*                                                                         
089500 310-PROCESS-PAIR-DAY.                                                    
089600*                                                                         
089700     SET WS-AX TO WS-PAIR-AX1 (WS-PX).                                    
089800     SET WS-AX-SAVE TO WS-PAIR-AX2 (WS-PX).                               
089900     MOVE WS-CAL-DATE (WS-CX) TO WS-TARGET-DATE.                          
090000*                                                                         
090100     PERFORM 312-LOCATE-PRICE-INDEX THRU 312-EXIT.                        
090200     IF WS-NOT-FOUND                                                      
090300         DISPLAY 'PTBACK01 - DATE NOT ON LEG 1 - SKIPPING '               
090400                 'PAIR-DAY'                                               
090500         GO TO 310-EXIT                                                   
090600     END-IF.                                                              
090700     MOVE WS-DX TO WS-SUB1.                                               
090800*                                                                         
090900     SET WS-AX TO WS-PAIR-AX2 (WS-PX).                                    
091000     PERFORM 312-LOCATE-PRICE-INDEX THRU 312-EXIT.                        
091100     IF WS-NOT-FOUND                                                      
091200         DISPLAY 'PTBACK01 - DATE NOT ON LEG 2 - SKIPPING '               
091300                 'PAIR-DAY'                                               
091400         GO TO 310-EXIT                                                   
091500     END-IF.                                                              
091600     MOVE WS-DX TO WS-SUB2.                                               
091700*                                                                         
091800     IF WS-SUB1 < CF-LOOKBACK                                             
091900         GO TO 310-EXIT                                                   
092000     END-IF.                                                              
092100*                                                                         
092200     PERFORM 315-BUILD-WINDOW THRU 315-EXIT.                              
092300     PERFORM 320-COINTEG-TEST THRU 320-EXIT.                              
092400*                                                                         
092500     IF NOT WS-CT-COINTEGRATED                                            
092600         GO TO 310-EXIT                                                   
092700     END-IF.                                                              
092800*                                                                         
092900     PERFORM 330-SIGNAL-EVAL THRU 330-EXIT.                               
093000*                                                                         
093100     IF NOT WS-POS-NONE (WS-PX)                                           
093200         PERFORM 347-CHECK-STOP-LOSS THRU 347-EXIT                        
093300     END-IF.                                                              
093400*                                                                         
093500     EVALUATE TRUE                                                        
093600         WHEN WS-SIG-BUY AND WS-POS-NONE (WS-PX)                          
093700             MOVE 'L' TO WS-PAIR-POS-SW (WS-PX)                           
093800             PERFORM 340-OPEN-POSITION THRU 340-EXIT                      
093900         WHEN WS-SIG-SELL AND WS-POS-NONE (WS-PX)                         
094000             MOVE 'S' TO WS-PAIR-POS-SW (WS-PX)                           
094100             PERFORM 340-OPEN-POSITION THRU 340-EXIT                      
094200         WHEN WS-SIG-CLOSE AND NOT WS-POS-NONE (WS-PX)                    
094300             PERFORM 350-CLOSE-POSITION THRU 350-EXIT                     
094400         WHEN OTHER                                                       
094500             CONTINUE                                                     
094600     END-EVALUATE.                                                        
094700*                                                                         
094800 310-EXIT.                                                                
094900     EXIT.                                                                
095000*                                                                         
095100 312-LOCATE-PRICE-INDEX.                                                  
095200*                                                                         
095300*    ASSET DATES RUN ASCENDING.  THE POINTER FOR THIS ASSET               
095400*    ONLY EVER MOVES FORWARD ACROSS THE RUN.                              
095500*                                                                         
095600     SET WS-DX TO WS-ASSET-CUR-IDX (WS-AX).                               
095700     IF WS-DX = 0                                                         
095800         SET WS-DX TO 1                                                   
095900     END-IF.                                                              
096000*                                                                         
096100     MOVE 'N' TO WS-FOUND-SW.                                             
096200     MOVE 'N' TO WS-DONE-SW.                                              
096300     PERFORM 313-SCAN-ONE-DAY THRU 313-EXIT                               
096400             UNTIL WS-DX > WS-ASSET-DAY-COUNT (WS-AX)                     
096500                OR WS-DONE.                                               
096600*                                                                         
096700 312-EXIT.                                                                
096800     EXIT.                                                                
096900*                                                                         
097000 313-SCAN-ONE-DAY.                                                        
097100*                                                                         
097200     IF WS-PRICE-DATE (WS-AX, WS-DX) = WS-TARGET-DATE                     
097300         SET WS-ASSET-CUR-IDX (WS-AX) TO WS-DX                            
097400         MOVE 'Y' TO WS-FOUND-SW                                          
097500         MOVE 'Y' TO WS-DONE-SW                                           
097600     ELSE                                                                 
097700         IF WS-PRICE-DATE (WS-AX, WS-DX) > WS-TARGET-DATE                 
097800             MOVE 'Y' TO WS-DONE-SW                                       
097900         ELSE                                                             
098000             SET WS-DX UP BY 1                                            
098100         END-IF                                                           
098200     END-IF.                                                              
098300*                                                                         
098400 313-EXIT.                                                                
098500     EXIT.                                                                
098600*                                                                         
098700 315-BUILD-WINDOW.                                                        
098800*                                                                         
098900*    THE CF-LOOKBACK MOST RECENT OBSERVATIONS OF BOTH LEGS,               
099000*    ENDING ON AND INCLUDING TODAY.                                       
099100*                                                                         
099200     MOVE ZERO TO WS-WINDOW-N.                                            
099300     COMPUTE WS-SUB1 = WS-SUB1 - CF-LOOKBACK + 1.                         
099400     COMPUTE WS-SUB2 = WS-SUB2 - CF-LOOKBACK + 1.                         
099500     SET WS-AX      TO WS-PAIR-AX1 (WS-PX).                               
099600     SET WS-AX-SAVE TO WS-PAIR-AX2 (WS-PX).                               
099700*                                                                         
099800     PERFORM 316-ADD-WINDOW-DAY THRU 316-EXIT                             
099900             CF-LOOKBACK TIMES.                                           
100000*                                                                         
100100 315-EXIT.                                                                
100200     EXIT.                                                                
100300*                                                                         
100400 316-ADD-WINDOW-DAY.                                                      
100500*                                                                         
100600     ADD 1 TO WS-WINDOW-N.                                                
100700     SET WS-WX TO WS-WINDOW-N.                                            
100800     MOVE WS-PRICE-CLOSE (WS-AX, WS-SUB1)                                 
100900                         TO WS-WIN-PRICE1 (WS-WX).                        
101000     MOVE WS-PRICE-CLOSE (WS-AX-SAVE, WS-SUB2)                            
101100                         TO WS-WIN-PRICE2 (WS-WX).                        
101200     ADD 1 TO WS-SUB1.                                                    
101300     ADD 1 TO WS-SUB2.                                                    
101400*                                                                         
101500 316-EXIT.                                                                
101600     EXIT.                                                                
101700*                                                                         
101800 320-COINTEG-TEST.                                                        
101900*                                                                         
102000*    COINTEG - OLS HEDGE RATIO OVER THE WINDOW, SPREAD SERIES,            
102100*    ITS MEAN/POPULATION STD DEV, THEN THE LAG-0 ADF REGRESSION           
102200*    OF THE SPREAD'S FIRST DIFFERENCE ON ITS OWN LAG.                     
102300*                                                                         
102400     MOVE 'N' TO WS-CT-COINTEG-SW.                                        
102500     MOVE ZERO TO WS-CT-SUM-P1 WS-CT-SUM-P2                               
102600                  WS-CT-SUM-P1P2 WS-CT-SUM-P2SQ.                          
102700*                                                                         
102800     PERFORM 321-SUM-PRICES THRU 321-EXIT                                 
102900             VARYING WS-WX FROM 1 BY 1                                    
103000             UNTIL WS-WX > WS-WINDOW-N.                                   
103100*                                                                         
103200     COMPUTE WS-CT-DENOM = WS-WINDOW-N * WS-CT-SUM-P2SQ -                 
103300             WS-CT-SUM-P2 * WS-CT-SUM-P2.                                 
103400     IF WS-CT-DENOM = ZERO                                                
103500         GO TO 320-EXIT                                                   
103600     END-IF.                                                              
103700*                                                                         
103800     COMPUTE WS-CT-HEDGE-RATIO ROUNDED =                                  
103900             (WS-WINDOW-N * WS-CT-SUM-P1P2 -                              
104000              WS-CT-SUM-P1 * WS-CT-SUM-P2) / WS-CT-DENOM.                 
104100     MOVE WS-CT-HEDGE-RATIO TO WS-PAIR-HEDGE-RATIO (WS-PX).               
104200*                                                                         
104300     MOVE ZERO TO WS-CT-SUM-SPREAD.                                       
104400     PERFORM 322-CALC-SPREAD THRU 322-EXIT                                
104500             VARYING WS-WX FROM 1 BY 1                                    
104600             UNTIL WS-WX > WS-WINDOW-N.                                   
104700     COMPUTE WS-CT-MEAN-SPREAD ROUNDED =                                  
104800             WS-CT-SUM-SPREAD / WS-WINDOW-N.                              
104900*                                                                         
105000     MOVE ZERO TO WS-CT-SUM-SQ-DEV.                                       
105100     PERFORM 323-CALC-SQ-DEV THRU 323-EXIT                                
105200             VARYING WS-WX FROM 1 BY 1                                    
105300             UNTIL WS-WX > WS-WINDOW-N.                                   
105400     COMPUTE WS-CT-VARIANCE ROUNDED =                                     
105500             WS-CT-SUM-SQ-DEV / WS-WINDOW-N.                              
105600     IF WS-CT-VARIANCE > ZERO                                             
105700         COMPUTE WS-CT-STD-DEV ROUNDED =                                  
105800                 WS-CT-VARIANCE ** .5                                     
105900     ELSE                                                                 
106000         MOVE ZERO TO WS-CT-STD-DEV                                       
106100     END-IF.                                                              
106200*                                                                         
106300     MOVE WS-CT-MEAN-SPREAD TO WS-CURRENT-SPREAD.                         
106400     MOVE WS-WIN-SPREAD (WS-WINDOW-N) TO WS-CURRENT-SPREAD.               
106500     IF WS-CT-STD-DEV = ZERO                                              
106600         MOVE ZERO TO WS-Z-SCORE                                          
106700     ELSE                                                                 
106800         COMPUTE WS-Z-SCORE ROUNDED =                                     
106900             (WS-CURRENT-SPREAD - WS-CT-MEAN-SPREAD) /                    
107000             WS-CT-STD-DEV                                                
107100     END-IF.                                                              
107200*                                                                         
107300     PERFORM 325-ADF-REGRESSION THRU 325-EXIT.                            
107400*                                                                         
107500     IF WS-ADF-T-STAT < WS-ADF-CRITICAL-VALUE                             
107600         MOVE 'Y' TO WS-CT-COINTEG-SW                                     
107700     END-IF.                                                              
107800*                                                                         
107900 320-EXIT.                                                                
108000     EXIT.                                                                
108100*                                                                         
108200 321-SUM-PRICES.                                                          
108300*                                                                         
108400     ADD WS-WIN-PRICE1 (WS-WX) TO WS-CT-SUM-P1.                           
108500     ADD WS-WIN-PRICE2 (WS-WX) TO WS-CT-SUM-P2.                           
108600     COMPUTE WS-CT-SUM-P1P2 = WS-CT-SUM-P1P2 +                            
108700             WS-WIN-PRICE1 (WS-WX) * WS-WIN-PRICE2 (WS-WX).               
108800     COMPUTE WS-CT-SUM-P2SQ = WS-CT-SUM-P2SQ +                            
108900             WS-WIN-PRICE2 (WS-WX) * WS-WIN-PRICE2 (WS-WX).               
109000*                                                                         
109100 321-EXIT.                                                                
109200     EXIT.                                                                
109300*                                                                         
109400 322-CALC-SPREAD.                                                         
109500*                                                                         
109600     COMPUTE WS-WIN-SPREAD (WS-WX) ROUNDED =                              
109700             WS-WIN-PRICE1 (WS-WX) -                                      
109800             WS-CT-HEDGE-RATIO * WS-WIN-PRICE2 (WS-WX).                   
109900     ADD WS-WIN-SPREAD (WS-WX) TO WS-CT-SUM-SPREAD.                       
110000*                                                                         
110100 322-EXIT.                                                                
110200     EXIT.                                                                
110300*                                                                         
110400 323-CALC-SQ-DEV.                                                         
110500*                                                                         
110600     COMPUTE WS-CT-SUM-SQ-DEV = WS-CT-SUM-SQ-DEV +                        
110700         (WS-WIN-SPREAD (WS-WX) - WS-CT-MEAN-SPREAD) *                    
110800         (WS-WIN-SPREAD (WS-WX) - WS-CT-MEAN-SPREAD).                     
110900*                                                                         
111000 323-EXIT.                                                                
111100     EXIT.                                                                
111200*                                                                         
111300 325-ADF-REGRESSION.                                                      
111400*                                                                         
111500*    LAG-0 ADF:  REGRESS D(T) = SPREAD(T) - SPREAD(T-1) ON                
111600*    X(T) = SPREAD(T-1), WITH AN INTERCEPT.  COINTEGRATED WHEN            
111700*    THE T-STATISTIC OF THE SLOPE IS BELOW THE 5% CRITICAL                
111800*    VALUE OF -2.87 (REQ PT-0101).                                        
111900*                                                                         
112000     MOVE ZERO TO WS-ADF-SUM-X WS-ADF-SUM-D                               
112100                  WS-ADF-SUM-XD WS-ADF-SUM-XX.                            
112200     COMPUTE WS-ADF-M = WS-WINDOW-N - 1.                                  
112300     MOVE 9 TO WS-ADF-T-STAT.                                             
112400*                                                                         
112500     IF WS-ADF-M < 3                                                      
112600         GO TO 325-EXIT                                                   
112700     END-IF.                                                              
112800*                                                                         
112900     PERFORM 326-ADF-SUMS THRU 326-EXIT                                   
113000             VARYING WS-WX FROM 2 BY 1                                    
113100             UNTIL WS-WX > WS-WINDOW-N.                                   
113200*                                                                         
113300     COMPUTE WS-ADF-SXX = WS-ADF-SUM-XX -                                 
113400             (WS-ADF-SUM-X * WS-ADF-SUM-X) / WS-ADF-M.                    
113500     IF WS-ADF-SXX NOT > ZERO                                             
113600         GO TO 325-EXIT                                                   
113700     END-IF.                                                              
113800*                                                                         
113900     COMPUTE WS-ADF-BETA ROUNDED =                                        
114000             (WS-ADF-M * WS-ADF-SUM-XD -                                  
114100              WS-ADF-SUM-X * WS-ADF-SUM-D) /                              
114200             (WS-ADF-M * WS-ADF-SUM-XX -                                  
114300              WS-ADF-SUM-X * WS-ADF-SUM-X).                               
114400     COMPUTE WS-ADF-ALPHA ROUNDED =                                       
114500             (WS-ADF-SUM-D - WS-ADF-BETA * WS-ADF-SUM-X) /                
114600             WS-ADF-M.                                                    
114700*                                                                         
114800     MOVE ZERO TO WS-ADF-SSE.                                             
114900     PERFORM 327-ADF-RESID THRU 327-EXIT                                  
115000             VARYING WS-WX FROM 2 BY 1                                    
115100             UNTIL WS-WX > WS-WINDOW-N.                                   
115200*                                                                         
115300     COMPUTE WS-ADF-RESID-VAR ROUNDED =                                   
115400             WS-ADF-SSE / (WS-ADF-M - 2).                                 
115500     IF WS-ADF-RESID-VAR NOT > ZERO                                       
115600         GO TO 325-EXIT                                                   
115700     END-IF.                                                              
115800*                                                                         
115900     COMPUTE WS-ADF-SE-BETA ROUNDED =                                     
116000             (WS-ADF-RESID-VAR / WS-ADF-SXX) ** .5.                       
116100     IF WS-ADF-SE-BETA = ZERO                                             
116200         GO TO 325-EXIT                                                   
116300     END-IF.                                                              
116400*                                                                         
116500     COMPUTE WS-ADF-T-STAT ROUNDED =                                      
116600             WS-ADF-BETA / WS-ADF-SE-BETA.                                
116700*                                                                         
116800 325-EXIT.                                                                
116900     EXIT.                                                                
117000*                                                                         
117100 326-ADF-SUMS.                                                            
117200*                                                                         
117300     MOVE WS-WIN-SPREAD (WS-WX - 1) TO WS-ADF-X.                          
117400     COMPUTE WS-ADF-D =                                                   
117500             WS-WIN-SPREAD (WS-WX) - WS-ADF-X.                            
117600     ADD WS-ADF-X TO WS-ADF-SUM-X.                                        
117700     ADD WS-ADF-D TO WS-ADF-SUM-D.                                        
117800     COMPUTE WS-ADF-SUM-XD = WS-ADF-SUM-XD +                              
117900             WS-ADF-X * WS-ADF-D.                                         
118000     COMPUTE WS-ADF-SUM-XX = WS-ADF-SUM-XX +                              
118100             WS-ADF-X * WS-ADF-X.                                         
118200*                                                                         
118300 326-EXIT.                                                                
118400     EXIT.                                                                
118500*                                                                         
118600 327-ADF-RESID.                                                           
118700*                                                                         
118800     MOVE WS-WIN-SPREAD (WS-WX - 1) TO WS-ADF-X.                          
118900     COMPUTE WS-ADF-D =                                                   
119000             WS-WIN-SPREAD (WS-WX) - WS-ADF-X.                            
119100     COMPUTE WS-ADF-RESID =                                               
119200             WS-ADF-D - WS-ADF-ALPHA -                                    
119300             WS-ADF-BETA * WS-ADF-X.                                      
119400     COMPUTE WS-ADF-SSE = WS-ADF-SSE +                                    
119500             WS-ADF-RESID * WS-ADF-RESID.                                 
119600*                                                                         
119700 327-EXIT.                                                                
119800     EXIT.                                                                
119900*                                                                         
120000 330-SIGNAL-EVAL.                                                         
120100*                                                                         
120200*    SIGNALS - ENTER ON A Z-SCORE BEYOND THE ENTRY THRESHOLD,             
120300*    EXIT WHEN IT REVERTS INSIDE THE EXIT THRESHOLD.  CONFIDENCE          
120400*    RUNS 0 TO 1 AND MEASURES HOW FAR THE Z-SCORE SITS PAST THE           
120500*    SIGNAL'S OWN THRESHOLD.                                              
120600*                                                                         
120700*    "SHOULD-ENTER" (ABS Z-SCORE PAST THE ENTRY THRESHOLD),               
120800*    "SHOULD-EXIT" (ABS Z-SCORE INSIDE THE EXIT THRESHOLD) AND            
120900*    THE LONG/SHORT "DIRECTION" CALL ARE NOT CARRIED AS SEPARATE          
121000*    SWITCHES - THEY ARE THE SAME TESTS THE EVALUATE BELOW USES           
121100*    TO PICK BUY/SELL/CLOSE, SO THEY ARE NOT DUPLICATED HERE.             
121200*                                                                         
121300     MOVE 'HOLD ' TO WS-SIGNAL-CODE.                                      
121400     MOVE ZERO TO WS-SIGNAL-CONFIDENCE.                                   
121500*                                                                         
121600     IF WS-Z-SCORE < ZERO                                                 
121700         COMPUTE WS-ABS-Z-SCORE = ZERO - WS-Z-SCORE                       
121800     ELSE                                                                 
121900         MOVE WS-Z-SCORE TO WS-ABS-Z-SCORE                                
122000     END-IF.                                                              
122100*                                                                         
122200     EVALUATE TRUE                                                        
122300         WHEN NOT WS-POS-NONE (WS-PX)                                     
122400             IF WS-ABS-Z-SCORE < CF-EXIT-THRESHOLD                        
122500                 MOVE 'CLOSE' TO WS-SIGNAL-CODE                           
122600                 COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                   
122700                         1 - (WS-ABS-Z-SCORE / CF-EXIT-THRESHOLD)         
122800             END-IF                                                       
122900         WHEN WS-Z-SCORE < (0 - CF-ENTRY-THRESHOLD)                       
123000             MOVE 'BUY' TO WS-SIGNAL-CODE                                 
123100             COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                       
123200                     (WS-ABS-Z-SCORE - CF-ENTRY-THRESHOLD) /              
123300                     CF-ENTRY-THRESHOLD                                   
123400         WHEN WS-Z-SCORE > CF-ENTRY-THRESHOLD                             
123500             MOVE 'SELL' TO WS-SIGNAL-CODE                                
123600             COMPUTE WS-SIGNAL-CONFIDENCE ROUNDED =                       
123700                     (WS-ABS-Z-SCORE - CF-ENTRY-THRESHOLD) /              
123800                     CF-ENTRY-THRESHOLD                                   
123900         WHEN OTHER                                                       
124000             CONTINUE                                                     
124100     END-EVALUATE.                                                        
124200*                                                                         
124300     IF WS-SIGNAL-CONFIDENCE > 1                                          
124400         MOVE 1 TO WS-SIGNAL-CONFIDENCE                                   
124500     END-IF.                                                              
124600*                                                                         
124700 330-EXIT.                                                                
124800     EXIT.                                                                
124900*                                                                         
125000 340-OPEN-POSITION.                                                       
125100*                                                                         
125200     PERFORM 345-SIZE-POSITION THRU 345-EXIT.                             
125300*                                                                         
125400     MOVE WS-CAL-DATE (WS-CX) TO WS-PAIR-ENTRY-DATE (WS-PX).              
125500     MOVE WS-CURRENT-SPREAD TO WS-PAIR-ENTRY-SPREAD (WS-PX).              
125600     MOVE WS-SZ-CAP-AMT TO WS-PAIR-POSITION-SIZE (WS-PX).                 
125700*                                                                         
125800     PERFORM 346-STOP-LOSS-PRICE THRU 346-EXIT.                           
125900*                                                                         
126000*    TRADE ID'S RUN FROM ZERO AT THE FIRST OPEN OF THE RUN.               
126100*                                                                         
126200     MOVE WS-TRADE-COUNT TO WS-PAIR-TRADE-NO (WS-PX).                     
126300     ADD 1 TO WS-TRADE-COUNT.                                             
126400*                                                                         
126500 340-EXIT.                                                                
126600     EXIT.                                                                
126700*                                                                         
126800 345-SIZE-POSITION.                                                       
126900*                                                                         
127000*    RISKMGR - POSITION SIZE IS THE SMALLER OF THE RISK-PER-              
127100*    TRADE ALLOCATION AND THE MAXIMUM-POSITION-PERCENT CAP,               
127200*    BOTH MEASURED AGAINST CURRENT CAPITAL.                               
127300*                                                                         
127400     COMPUTE WS-SZ-RISK-AMT ROUNDED =                                     
127500             WS-CURRENT-CAPITAL * CF-RISK-PER-TRADE.                      
127600     COMPUTE WS-SZ-CAP-AMT ROUNDED =                                      
127700             WS-CURRENT-CAPITAL * CF-MAX-POSITION-PCT / 100.              
127800*                                                                         
127900     IF WS-SZ-RISK-AMT < WS-SZ-CAP-AMT                                    
128000         MOVE WS-SZ-RISK-AMT TO WS-SZ-CAP-AMT                             
128100     END-IF.                                                              
128200*                                                                         
128300 345-EXIT.                                                                
128400     EXIT.                                                                
128500*                                                                         
128600 346-STOP-LOSS-PRICE.                                                     
128700*                                                                         
128800*    RISKMGR - STOP-LOSS PRICE IS SET OFF THE ENTRY SPREAD BY THE         
128900*    CONFIGURED STOP-LOSS PERCENT.  A LONG POSITION GAINS WHEN THE        
129000*    SPREAD WIDENS, SO ITS STOP SITS BELOW ENTRY; A SHORT POSITION        
129100*    GAINS WHEN THE SPREAD NARROWS, SO ITS STOP SITS ABOVE ENTRY.         
129200*                                                                         
129300     IF WS-POS-LONG (WS-PX)                                               
129400         COMPUTE WS-PAIR-STOP-PRICE (WS-PX) ROUNDED =                     
129500                 WS-PAIR-ENTRY-SPREAD (WS-PX) *                           
129600                 (1 - CF-STOP-LOSS-PCT)                                   
129700     ELSE                                                                 
129800         COMPUTE WS-PAIR-STOP-PRICE (WS-PX) ROUNDED =                     
129900                 WS-PAIR-ENTRY-SPREAD (WS-PX) *                           
130000                 (1 + CF-STOP-LOSS-PCT)                                   
130100     END-IF.                                                              
130200     MOVE 'N' TO WS-SZ-STOP-HIT-SW.                                       
130300*                                                                         
130400 346-EXIT.                                                                
130500     EXIT.                                                                
130600*                                                                         
130700 347-CHECK-STOP-LOSS.                                                     
130800*                                                                         
130900*    RISKMGR - STOP-LOSS BREACH CHECK.  LONG BREACHES WHEN THE            
131000*    SPREAD FALLS TO OR THROUGH THE STOP; SHORT BREACHES WHEN IT          
131100*    RISES TO OR THROUGH IT.  DIAGNOSTIC ONLY - REQ PT-0090 KEEPS         
131200*    THE ACTUAL CLOSE ON THE SIGNAL, NOT THIS CHECK.                      
131300*                                                                         
131400     MOVE 'N' TO WS-SZ-STOP-HIT-SW.                                       
131500     IF WS-POS-LONG (WS-PX)                                               
131600         IF WS-CURRENT-SPREAD NOT > WS-PAIR-STOP-PRICE (WS-PX)            
131700             MOVE 'Y' TO WS-SZ-STOP-HIT-SW                                
131800         END-IF                                                           
131900     ELSE                                                                 
132000         IF WS-CURRENT-SPREAD NOT < WS-PAIR-STOP-PRICE (WS-PX)            
132100             MOVE 'Y' TO WS-SZ-STOP-HIT-SW                                
132200         END-IF                                                           
132300     END-IF.                                                              
132400     IF WS-SZ-STOP-HIT                                                    
132500         DISPLAY 'PTBACK01 - STOP-LOSS LEVEL BREACHED - PAIR '            
132600                 WS-PX                                                    
132700     END-IF.                                                              
132800*                                                                         
132900 347-EXIT.                                                                
133000     EXIT.                                                                
133100*                                                                         
133200 348-DRAWDOWN-CHECK.                                                      
133300*                                                                         
133400*    RISKMGR - RUNNING DRAWDOWN AGAINST THE CONFIGURED LIMIT.             
133500*    TRACKED DAY BY DAY OFF THE SAME CAPITAL FIGURE THE EQUITY            
133600*    TAPE JUST WROTE - SEPARATE FROM 430-RISK-METRICS' POST-RUN           
133700*    PEAK, WHICH ONLY EXISTS AFTER THE LAST DAY IS PROCESSED.             
133800*                                                                         
133900     IF WS-SZ-DD-FIRST-OBS                                                
134000         MOVE WS-CURRENT-CAPITAL TO WS-SZ-DD-PEAK                         
134100         MOVE 'N' TO WS-SZ-DD-FIRST-SW                                    
134200     END-IF.                                                              
134300     IF WS-CURRENT-CAPITAL > WS-SZ-DD-PEAK                                
134400         MOVE WS-CURRENT-CAPITAL TO WS-SZ-DD-PEAK                         
134500     END-IF.                                                              
134600     IF WS-SZ-DD-PEAK > ZERO                                              
134700         COMPUTE WS-SZ-DD-PCT ROUNDED =                                   
134800                 (WS-SZ-DD-PEAK - WS-CURRENT-CAPITAL) /                   
134900                 WS-SZ-DD-PEAK * 100                                      
135000     ELSE                                                                 
135100         MOVE ZERO TO WS-SZ-DD-PCT                                        
135200     END-IF.                                                              
135300     IF WS-SZ-DD-PCT > CF-MAX-DRAWDOWN-PCT                                
135400         MOVE 'Y' TO WS-SZ-DD-EXCEED-SW                                   
135500         DISPLAY 'PTBACK01 - MAX DRAWDOWN LIMIT EXCEEDED - PCT '          
135600                 WS-SZ-DD-PCT                                             
135700     ELSE                                                                 
135800         MOVE 'N' TO WS-SZ-DD-EXCEED-SW                                   
135900     END-IF.                                                              
136000*                                                                         
136100 348-EXIT.                                                                
136200     EXIT.                                                                
136300*                                                                         
136400 349-KELLY-SIZE.                                                          
136500*                                                                         
136600*    RISKMGR - KELLY FRACTION = (WIN-RATE*AVG-WIN - (1-WIN-RATE)*         
136650*    AVG-LOSS) / AVG-WIN, FLOORED AT ZERO SO A NEGATIVE EDGE NEVER        
136700*    IMPLIES A POSITION.  ZERO WHEN AVG-WIN IS ZERO; THE LOSS TERM        
136750*    ALONE DROPS TO ZERO WHEN THERE HAVE BEEN NO LOSING TRADES -          
136800*    IT DOES NOT FLOOR THE WHOLE FRACTION.  SIZE IS THE FRACTION          
136850*    APPLIED TO WHATEVER CAPITAL THE RUN FINISHED WITH.                   
137000*                                                                         
137100     COMPUTE WS-SZ-KL-WIN-FRACTION ROUNDED =                              
137200             WS-TM-WIN-RATE-PCT / 100.                                    
137300     COMPUTE WS-SZ-KL-LOSS-FRACTION =                                     
137400             1 - WS-SZ-KL-WIN-FRACTION.                                   
137500     IF WS-TM-AVG-WIN = ZERO                                              
137600         MOVE ZERO TO WS-SZ-KL-FRACTION                                   
137700     ELSE                                                                 
137800         IF WS-TM-AVG-LOSS = ZERO                                         
137900             MOVE ZERO TO WS-SZ-KL-WIN-LOSS-RATIO                         
138000         ELSE                                                             
138100             COMPUTE WS-SZ-KL-WIN-LOSS-RATIO ROUNDED =                    
138200                     WS-TM-AVG-LOSS / WS-TM-AVG-WIN                       
138300         END-IF                                                           
138400         COMPUTE WS-SZ-KL-FRACTION ROUNDED =                              
138500                 WS-SZ-KL-WIN-FRACTION - (WS-SZ-KL-LOSS-FRACTION *        
138600                 WS-SZ-KL-WIN-LOSS-RATIO)                                 
138700     END-IF.                                                              
138800     IF WS-SZ-KL-FRACTION < ZERO                                          
138900         MOVE ZERO TO WS-SZ-KL-FRACTION                                   
139000     END-IF.                                                              
139100     COMPUTE WS-SZ-KL-POSITION-SIZE ROUNDED =                             
139200             WS-CURRENT-CAPITAL * WS-SZ-KL-FRACTION.                      
139300     DISPLAY 'PTBACK01 - KELLY FRACTION ' WS-SZ-KL-FRACTION               
139400             ' IMPLIED SIZE ' WS-SZ-KL-POSITION-SIZE.                     
139500*                                                                         
139600 349-EXIT.                                                                
139700     EXIT.                                                                
139800*                                                                         
139900 350-CLOSE-POSITION.                                                      
140000*                                                                         
140100*    BACKTEST - FEES, GROSS/NET P&L AND RETURN PERCENT ON THE             
140200*    CLOSED SPREAD POSITION.  LONG LEG GAINS WHEN THE SPREAD              
140300*    WIDENS BACK UP; SHORT LEG GAINS WHEN IT NARROWS.                     
140400*                                                                         
140500     MOVE WS-PAIR-AX1 (WS-PX) TO WS-SUB1.                                 
140600     MOVE WS-PAIR-AX2 (WS-PX) TO WS-SUB2.                                 
140700*                                                                         
140800     INITIALIZE TRADE-REC.                                                
140900     MOVE WS-PAIR-TRADE-NO (WS-PX) TO TR-TRADE-ID.                        
141000     MOVE WS-ASSET-ID (WS-SUB1)  TO TR-ASSET-1.                           
141100     MOVE WS-ASSET-ID (WS-SUB2)  TO TR-ASSET-2.                           
141200     MOVE WS-PAIR-ENTRY-DATE (WS-PX) TO TR-ENTRY-DATE.                    
141300     MOVE WS-CAL-DATE (WS-CX)        TO TR-EXIT-DATE.                     
141400*                                                                         
141500     IF WS-POS-LONG (WS-PX)                                               
141600         MOVE 'LONG'  TO TR-SIDE                                          
141700     ELSE                                                                 
141800         MOVE 'SHORT' TO TR-SIDE                                          
141900     END-IF.                                                              
142000*                                                                         
142100     MOVE WS-PAIR-HEDGE-RATIO (WS-PX)   TO TR-HEDGE-RATIO.                
142200     MOVE WS-PAIR-ENTRY-SPREAD (WS-PX)  TO TR-ENTRY-SPREAD.               
142300     MOVE WS-CURRENT-SPREAD              TO TR-EXIT-SPREAD.               
142400     MOVE WS-PAIR-POSITION-SIZE (WS-PX) TO TR-POSITION-SIZE.              
142500*                                                                         
142600*    FEES USE THE RAW ENTRY SPREAD AS FILED, EVEN WHEN IT IS              
142700*    NEGATIVE - THAT IS HOW THE DESK SPECIFIED THE FORMULA.               
142800*                                                                         
142900     COMPUTE WS-TR-FEES ROUNDED =                                         
143000             TR-ENTRY-SPREAD * TR-POSITION-SIZE *                         
143100             CF-COMMISSION-PCT.                                           
143200*                                                                         
143300     IF TR-ENTRY-SPREAD < ZERO                                            
143400         COMPUTE WS-ABS-ENTRY-SPREAD = ZERO - TR-ENTRY-SPREAD             
143500     ELSE                                                                 
143600         MOVE TR-ENTRY-SPREAD TO WS-ABS-ENTRY-SPREAD                      
143700     END-IF.                                                              
143800*                                                                         
143900     IF WS-ABS-ENTRY-SPREAD = ZERO                                        
144000         MOVE ZERO TO WS-CHG                                              
144100     ELSE                                                                 
144200         COMPUTE WS-CHG ROUNDED =                                         
144300             (TR-EXIT-SPREAD - TR-ENTRY-SPREAD) /                         
144400             WS-ABS-ENTRY-SPREAD                                          
144500     END-IF.                                                              
144600*                                                                         
144700     IF TR-SIDE-LONG                                                      
144800         COMPUTE TR-GROSS-PNL ROUNDED =                                   
144900                 TR-POSITION-SIZE * WS-CHG                                
145000     ELSE                                                                 
145100         COMPUTE TR-GROSS-PNL ROUNDED =                                   
145200                 ZERO - (TR-POSITION-SIZE * WS-CHG)                       
145300     END-IF.                                                              
145400*                                                                         
145500     COMPUTE TR-NET-PNL = TR-GROSS-PNL - WS-TR-FEES.                      
145600*                                                                         
145700     IF TR-POSITION-SIZE = ZERO                                           
145800         MOVE ZERO TO TR-RETURN-PCT                                       
145900     ELSE                                                                 
146000         COMPUTE TR-RETURN-PCT ROUNDED =                                  
146100                 TR-NET-PNL / TR-POSITION-SIZE * 100                      
146200     END-IF.                                                              
146300*                                                                         
146400     ADD TR-NET-PNL TO WS-CURRENT-CAPITAL.                                
146500*                                                                         
146600     MOVE TR-ENTRY-DATE TO WS-JD-DATE-IN.                                 
146700     PERFORM 700-JULIAN-DAY THRU 700-EXIT.                                
146800     MOVE WS-JULIAN-DAY-NO TO WS-JULIAN-ENTRY.                            
146900     MOVE TR-EXIT-DATE TO WS-JD-DATE-IN.                                  
147000     PERFORM 700-JULIAN-DAY THRU 700-EXIT.                                
147100     MOVE WS-JULIAN-DAY-NO TO WS-JULIAN-EXIT.                             
147200     COMPUTE TR-DAYS-HELD =                                               
147300             WS-JULIAN-EXIT - WS-JULIAN-ENTRY.                            
147400*                                                                         
147500     WRITE TRADE-REC.                                                     
147600*                                                                         
147700     PERFORM 351-VALIDATE-TRADE THRU 351-EXIT.                            
147800*                                                                         
147900     ADD 1 TO WS-TM-TOTAL-TRADES.                                         
148000     SET WS-TX TO WS-TM-TOTAL-TRADES.                                     
148100     MOVE TR-NET-PNL TO WS-TP-NET-PNL (WS-TX).                            
148200*                                                                         
148300     MOVE 'N' TO WS-PAIR-POS-SW (WS-PX).                                  
148400*                                                                         
148500 350-EXIT.                                                                
148600     EXIT.                                                                
148700*                                                                         
148800 351-VALIDATE-TRADE.                                                      
148822*                                                                         
148844*    RISKMGR - THREE-PART TRADE VALIDATION (REQ PT-0223): POSITION        
148866*    SIZE, RISK/REWARD RATIO, AND STOP-LOSS DISTANCE PERCENT - SEE        
148888*    THE WS-RISKMGR-WORK COMMENT ABOVE FOR THE FULL RATIONALE.            
148910*                                                                         
148932     MOVE ZERO TO WS-SZ-VL-ISSUE-COUNT.                                   
148954     SET WS-VX TO 1.                                                      
148976     MOVE SPACES TO WS-SZ-VL-ISSUE-TAB (1)                                
148998                     WS-SZ-VL-ISSUE-TAB (2)                               
149020                     WS-SZ-VL-ISSUE-TAB (3).                              
149042     MOVE 'Y' TO WS-SZ-RR-VALID-SW.                                       
149064*                                                                         
149086*    CHECK 1 - POSITION SIZE MAY NOT EXCEED CAPITAL TIMES THE             
149108*    CONFIGURED MAX-POSITION PERCENT.                                     
149130*                                                                         
149152     COMPUTE WS-SZ-VL-SIZE-LIMIT ROUNDED =                                
149174             WS-CURRENT-CAPITAL * CF-MAX-POSITION-PCT / 100.              
149196     IF TR-POSITION-SIZE > WS-SZ-VL-SIZE-LIMIT                            
149218         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
149240         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
149262         MOVE 'SIZE-CAP' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
149284         SET WS-VX UP BY 1                                                
149306         DISPLAY 'PTBACK01 - TRADE ' TR-TRADE-ID                          
149328                 ' EXCEEDS POSITION SIZE CAP - SIZE '                     
149350                 TR-POSITION-SIZE ' LIMIT ' WS-SZ-VL-SIZE-LIMIT           
149372     END-IF.                                                              
149394*                                                                         
149416*    CHECK 2 - RISK/REWARD RATIO AGAINST THE DESK'S ONE-TO-ONE            
149438*    FLOOR.  RISK IS THE ENTRY-TO-STOP DISTANCE; REWARD IS THE            
149460*    ENTRY-TO-EXIT DISTANCE THE TRADE ACTUALLY REALIZED.                  
149482*                                                                         
149504     COMPUTE WS-SZ-RR-RISK-DIST =                                         
149526             TR-ENTRY-SPREAD - WS-PAIR-STOP-PRICE (WS-PX).                
149548     IF WS-SZ-RR-RISK-DIST < ZERO                                         
149570         COMPUTE WS-SZ-RR-RISK-DIST = ZERO - WS-SZ-RR-RISK-DIST           
149592     END-IF.                                                              
149614*                                                                         
149636     COMPUTE WS-SZ-RR-REWARD-DIST =                                       
149658             TR-EXIT-SPREAD - TR-ENTRY-SPREAD.                            
149680     IF WS-SZ-RR-REWARD-DIST < ZERO                                       
149702         COMPUTE WS-SZ-RR-REWARD-DIST =                                   
149724                 ZERO - WS-SZ-RR-REWARD-DIST                              
149746     END-IF.                                                              
149768*                                                                         
149790     IF WS-SZ-RR-RISK-DIST = ZERO                                         
149812         MOVE ZERO TO WS-SZ-RR-RATIO                                      
149834     ELSE                                                                 
149856         COMPUTE WS-SZ-RR-RATIO ROUNDED =                                 
149878                 WS-SZ-RR-REWARD-DIST / WS-SZ-RR-RISK-DIST                
149900     END-IF.                                                              
149922*                                                                         
149944     IF WS-SZ-RR-RATIO < 1                                                
149966         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
149988         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
150010         MOVE 'RR-RATIO' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
150032         SET WS-VX UP BY 1                                                
150054         DISPLAY 'PTBACK01 - TRADE ' TR-TRADE-ID                          
150076                 ' FAILED RISK/REWARD FLOOR - RATIO '                     
150098                 WS-SZ-RR-RATIO                                           
150120     END-IF.                                                              
150142*                                                                         
150164*    CHECK 3 - STOP-LOSS DISTANCE PERCENT MAY NOT EXCEED TWICE            
150186*    THE CONFIGURED STOP PERCENT.  REUSES THE RISK DISTANCE CHECK         
150208*    2 JUST COMPUTED.                                                     
150230*                                                                         
150252     IF TR-ENTRY-SPREAD = ZERO                                            
150274         MOVE ZERO TO WS-SZ-VL-STOP-PCT                                   
150296     ELSE                                                                 
150318         COMPUTE WS-SZ-VL-STOP-PCT ROUNDED =                              
150340                 WS-SZ-RR-RISK-DIST / TR-ENTRY-SPREAD * 100               
150362     END-IF.                                                              
150384     COMPUTE WS-SZ-VL-STOP-LIMIT ROUNDED =                                
150406             CF-STOP-LOSS-PCT * 200.                                      
150428     IF WS-SZ-VL-STOP-PCT > WS-SZ-VL-STOP-LIMIT                           
150450         MOVE 'N' TO WS-SZ-RR-VALID-SW                                    
150472         ADD 1 TO WS-SZ-VL-ISSUE-COUNT                                    
150494         MOVE 'STOP-PCT' TO WS-SZ-VL-ISSUE-TAB (WS-VX)                    
150516         SET WS-VX UP BY 1                                                
150538         DISPLAY 'PTBACK01 - TRADE ' TR-TRADE-ID                          
150560                 ' EXCEEDS STOP-LOSS DISTANCE LIMIT - PCT '               
150582                 WS-SZ-VL-STOP-PCT                                        
150604     END-IF.                                                              
150626*                                                                         
150648 351-EXIT.                                                                
152700     EXIT.                                                                
152800*                                                                         
152900 360-WRITE-EQUITY.                                                        
153000*                                                                         
153100     INITIALIZE EQUITY-REC.                                               
153200     MOVE WS-CAL-DATE (WS-CX)    TO EQ-DATE.                              
153300     MOVE WS-CURRENT-CAPITAL     TO EQ-CAPITAL.                           
153400     WRITE EQUITY-REC.                                                    
153500*                                                                         
153600     ADD 1 TO WS-EQUITY-COUNT.                                            
153700     SET WS-EX TO WS-EQUITY-COUNT.                                        
153800     MOVE WS-CURRENT-CAPITAL TO WS-EQ-CAPITAL (WS-EX).                    
153900*                                                                         
154000     PERFORM 348-DRAWDOWN-CHECK THRU 348-EXIT.                            
154100*                                                                         
154200 360-EXIT.                                                                
154300     EXIT.                                                                
154400*                                                                         
154500 700-JULIAN-DAY.                                                          
154600*                                                                         
154700*    CONVERTS WS-JD-DATE-IN (CCYYMMDD) TO A JULIAN DAY NUMBER             
154800*    IN WS-JULIAN-DAY-NO.  SHOP-STANDARD CALENDAR ARITHMETIC -            
154900*    DO NOT ALTER WITHOUT CHECKING REQ PT-0150.                           
155000*                                                                         
155100     MOVE WS-JD-YR-X TO WS-JD-YR.                                         
155200     MOVE WS-JD-MM-X TO WS-JD-MM.                                         
155300     MOVE WS-JD-DD-X TO WS-JD-DD.                                         
155400*                                                                         
155500     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.                              
155600     COMPUTE WS-JD-Y = WS-JD-YR + 4800 - WS-JD-A.                         
155700     COMPUTE WS-JD-M2 = WS-JD-MM + 12 * WS-JD-A - 3.                      
155800*                                                                         
155900     COMPUTE WS-JD-T1 = (153 * WS-JD-M2 + 2) / 5.                         
156000     COMPUTE WS-JD-T2 = WS-JD-Y / 4.                                      
156100     COMPUTE WS-JD-T3 = WS-JD-Y / 100.                                    
156200     COMPUTE WS-JD-T4 = WS-JD-Y / 400.                                    
156300*                                                                         
156400     COMPUTE WS-JULIAN-DAY-NO =                                           
156500             WS-JD-DD + WS-JD-T1 + 365 * WS-JD-Y +                        
156600             WS-JD-T2 - WS-JD-T3 + WS-JD-T4 - 32045.                      
156700*                                                                         
156800 700-EXIT.                                                                
156900     EXIT.                                                                
157000*                                                                         
157100 400-ANALYZE-RESULTS.                                                     
157200*                                                                         
157300     MOVE WS-CURRENT-CAPITAL TO WS-TM-TOTAL-PNL.                          
157400     IF WS-TM-TOTAL-TRADES = ZERO                                         
157500         GO TO 400-EXIT                                                   
157600     END-IF.                                                              
157700*                                                                         
157800     PERFORM 410-TRADE-METRICS THRU 410-EXIT.                             
157900     PERFORM 420-EQUITY-METRICS THRU 420-EXIT.                            
158000     PERFORM 425-RETURN-METRICS THRU 425-EXIT.                            
158100     PERFORM 430-RISK-METRICS THRU 430-EXIT.                              
158200*                                                                         
158300 400-EXIT.                                                                
158400     EXIT.                                                                
158500*                                                                         
158600 410-TRADE-METRICS.                                                       
158700*                                                                         
158800     MOVE ZERO TO WS-TM-TOTAL-PNL WS-TM-GROSS-PROFIT                      
158900                  WS-TM-GROSS-LOSS WS-TM-LARGEST-WIN                      
159000                  WS-TM-LARGEST-LOSS WS-TM-WINNERS                        
159100                  WS-TM-LOSERS WS-TM-CUR-STREAK                           
159200                  WS-TM-MAX-WIN-STREAK WS-TM-MAX-LOSS-STREAK.             
159300     MOVE SPACES TO WS-TM-CUR-STREAK-SW.                                  
159400*                                                                         
159500     PERFORM 411-ONE-TRADE THRU 411-EXIT                                  
159600             VARYING WS-TX FROM 1 BY 1                                    
159700             UNTIL WS-TX > WS-TM-TOTAL-TRADES.                            
159800*                                                                         
159900     COMPUTE WS-TM-WIN-RATE-PCT ROUNDED =                                 
160000             WS-TM-WINNERS / WS-TM-TOTAL-TRADES * 100.                    
160100     COMPUTE WS-TM-AVG-PNL ROUNDED =                                      
160200             WS-TM-TOTAL-PNL / WS-TM-TOTAL-TRADES.                        
160300*                                                                         
160400     IF WS-TM-WINNERS > ZERO                                              
160500         COMPUTE WS-TM-AVG-WIN ROUNDED =                                  
160600                 WS-TM-GROSS-PROFIT / WS-TM-WINNERS                       
160700     ELSE                                                                 
160800         MOVE ZERO TO WS-TM-AVG-WIN                                       
160900     END-IF.                                                              
161000     IF WS-TM-LOSERS > ZERO                                               
161100         COMPUTE WS-TM-AVG-LOSS ROUNDED =                                 
161200                 WS-TM-GROSS-LOSS / WS-TM-LOSERS                          
161300     ELSE                                                                 
161400         MOVE ZERO TO WS-TM-AVG-LOSS                                      
161500     END-IF.                                                              
161600*                                                                         
161700     IF WS-TM-GROSS-LOSS = ZERO                                           
161745         IF WS-TM-GROSS-PROFIT > ZERO                                     
161790             COMPUTE WS-TM-PROFIT-FACTOR ROUNDED =                        
161835                     WS-TM-GROSS-PROFIT / 0.01                            
161880         ELSE                                                             
161925             MOVE ZERO TO WS-TM-PROFIT-FACTOR                             
161970         END-IF                                                           
162015     ELSE                                                                 
162060         COMPUTE WS-TM-PROFIT-FACTOR ROUNDED =                            
162105                 WS-TM-GROSS-PROFIT / WS-TM-GROSS-LOSS                    
162150     END-IF.                                                              
162300*                                                                         
162400     PERFORM 349-KELLY-SIZE THRU 349-EXIT.                                
162500*                                                                         
162600 410-EXIT.                                                                
162700     EXIT.                                                                
162800*                                                                         
162900 411-ONE-TRADE.                                                           
163000*                                                                         
163100     IF WS-TP-NET-PNL (WS-TX) > ZERO                                      
163200         ADD 1 TO WS-TM-WINNERS                                           
163300         ADD WS-TP-NET-PNL (WS-TX) TO WS-TM-GROSS-PROFIT                  
163400         IF WS-TP-NET-PNL (WS-TX) > WS-TM-LARGEST-WIN                     
163500             MOVE WS-TP-NET-PNL (WS-TX) TO WS-TM-LARGEST-WIN              
163600         END-IF                                                           
163700         IF WS-TM-STREAK-WIN                                              
163800             ADD 1 TO WS-TM-CUR-STREAK                                    
163900         ELSE                                                             
164000             MOVE 1 TO WS-TM-CUR-STREAK                                   
164100             MOVE 'W' TO WS-TM-CUR-STREAK-SW                              
164200         END-IF                                                           
164300         IF WS-TM-CUR-STREAK > WS-TM-MAX-WIN-STREAK                       
164400             MOVE WS-TM-CUR-STREAK TO WS-TM-MAX-WIN-STREAK                
164500         END-IF                                                           
164600     ELSE                                                                 
164700         IF WS-TP-NET-PNL (WS-TX) < ZERO                                  
164800             ADD 1 TO WS-TM-LOSERS                                        
164900             COMPUTE WS-TM-GROSS-LOSS = WS-TM-GROSS-LOSS -                
165000                     WS-TP-NET-PNL (WS-TX)                                
165100             IF WS-TP-NET-PNL (WS-TX) < WS-TM-LARGEST-LOSS                
165200                 MOVE WS-TP-NET-PNL (WS-TX)                               
165300                                     TO WS-TM-LARGEST-LOSS                
165400             END-IF                                                       
165500             IF WS-TM-STREAK-LOSS                                         
165600                 ADD 1 TO WS-TM-CUR-STREAK                                
165700             ELSE                                                         
165800                 MOVE 1 TO WS-TM-CUR-STREAK                               
165900                 MOVE 'L' TO WS-TM-CUR-STREAK-SW                          
166000             END-IF                                                       
166100             IF WS-TM-CUR-STREAK > WS-TM-MAX-LOSS-STREAK                  
166200                 MOVE WS-TM-CUR-STREAK                                    
166300                                     TO WS-TM-MAX-LOSS-STREAK             
166400             END-IF                                                       
166500         END-IF                                                           
166510         ELSE                                                             
166520*            ZERO-P&L TRADE - RESETS BOTH STREAKS (REQ PT-0223).          
166530             MOVE ZERO TO WS-TM-CUR-STREAK                                
166540             MOVE SPACES TO WS-TM-CUR-STREAK-SW                           
166600     END-IF.                                                              
166700*                                                                         
166800     ADD WS-TP-NET-PNL (WS-TX) TO WS-TM-TOTAL-PNL.                        
166900*                                                                         
167000 411-EXIT.                                                                
167100     EXIT.                                                                
167200*                                                                         
167300 420-EQUITY-METRICS.                                                      
167400*                                                                         
167500     IF WS-STARTING-CAPITAL = ZERO                                        
167600         MOVE ZERO TO WS-RM-TOTAL-RETURN                                  
167700     ELSE                                                                 
167800         COMPUTE WS-RM-TOTAL-RETURN ROUNDED =                             
167900             (WS-CURRENT-CAPITAL - WS-STARTING-CAPITAL) /                 
168000             WS-STARTING-CAPITAL                                          
168100     END-IF.                                                              
168200     COMPUTE WS-RM-TOTAL-RETURN-PCT ROUNDED =                             
168300             WS-RM-TOTAL-RETURN * 100.                                    
168400*                                                                         
168500 420-EXIT.                                                                
168600     EXIT.                                                                
168700*                                                                         
168800 425-RETURN-METRICS.                                                      
168900*                                                                         
169000*    252 TRADING DAYS PER YEAR IS THE SHOP-STANDARD ANNUALIZING           
169100*    CONVENTION (SAME CONSTANT AS CF-LOOKBACK'S DEFAULT).                 
169200*                                                                         
169300     MOVE WS-EQUITY-COUNT TO WS-RM-TRADING-DAYS.                          
169400     IF WS-RM-TRADING-DAYS = ZERO                                         
169500         GO TO 425-EXIT                                                   
169600     END-IF.                                                              
169700     COMPUTE WS-RM-YEARS ROUNDED =                                        
169800             WS-RM-TRADING-DAYS / 252.                                    
169900*                                                                         
170000     IF WS-RM-YEARS > ZERO AND WS-RM-TOTAL-RETURN > -1                    
170100         COMPUTE WS-EXPONENT = 1 / WS-RM-YEARS                            
170200         COMPUTE WS-RM-ANNUAL-RETURN ROUNDED =                            
170300             (1 + WS-RM-TOTAL-RETURN) ** WS-EXPONENT - 1                  
170400     ELSE                                                                 
170500         MOVE ZERO TO WS-RM-ANNUAL-RETURN                                 
170600     END-IF.                                                              
170700     COMPUTE WS-RM-ANNUAL-RETURN-PCT ROUNDED =                            
170800             WS-RM-ANNUAL-RETURN * 100.                                   
170900*                                                                         
171000*    DAILY RETURN SERIES OFF THE EQUITY CURVE - NEEDED FOR THE            
171100*    VOLATILITY AND SHARPE LINES IN 430-.                                 
171200*                                                                         
171300     MOVE ZERO TO WS-RM-SUM-DAILY-RET.                                    
171400     MOVE WS-STARTING-CAPITAL TO WS-RM-PRIOR-CAPITAL.                     
171500     PERFORM 428-SUM-DAILY-RET THRU 428-EXIT                              
171600             VARYING WS-EX FROM 1 BY 1                                    
171700             UNTIL WS-EX > WS-EQUITY-COUNT.                               
171800     COMPUTE WS-RM-MEAN-DAILY-RET ROUNDED =                               
171900             WS-RM-SUM-DAILY-RET / WS-RM-TRADING-DAYS.                    
172000*                                                                         
172100     MOVE ZERO TO WS-RM-SUM-SQ-DEV-RET.                                   
172200     MOVE WS-STARTING-CAPITAL TO WS-RM-PRIOR-CAPITAL.                     
172300     PERFORM 429-SUM-SQ-DEV-RET THRU 429-EXIT                             
172400             VARYING WS-EX FROM 1 BY 1                                    
172500             UNTIL WS-EX > WS-EQUITY-COUNT.                               
172600     COMPUTE WS-RM-DAILY-VARIANCE ROUNDED =                               
172700             WS-RM-SUM-SQ-DEV-RET / WS-RM-TRADING-DAYS.                   
172800     IF WS-RM-DAILY-VARIANCE > ZERO                                       
172900         COMPUTE WS-RM-DAILY-STD-DEV ROUNDED =                            
173000                 WS-RM-DAILY-VARIANCE ** .5                               
173100     ELSE                                                                 
173200         MOVE ZERO TO WS-RM-DAILY-STD-DEV                                 
173300     END-IF.                                                              
173400*                                                                         
173500 425-EXIT.                                                                
173600     EXIT.                                                                
173700*                                                                         
173800 428-SUM-DAILY-RET.                                                       
173900*                                                                         
174000     IF WS-RM-PRIOR-CAPITAL NOT = ZERO                                    
174100         COMPUTE WS-RM-DAILY-RETURN ROUNDED =                             
174200             (WS-EQ-CAPITAL (WS-EX) -                                     
174300              WS-RM-PRIOR-CAPITAL) / WS-RM-PRIOR-CAPITAL                  
174400     ELSE                                                                 
174500         MOVE ZERO TO WS-RM-DAILY-RETURN                                  
174600     END-IF.                                                              
174700     ADD WS-RM-DAILY-RETURN TO WS-RM-SUM-DAILY-RET.                       
174800     MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RM-PRIOR-CAPITAL.                   
174900*                                                                         
175000 428-EXIT.                                                                
175100     EXIT.                                                                
175200*                                                                         
175300 429-SUM-SQ-DEV-RET.                                                      
175400*                                                                         
175500     IF WS-RM-PRIOR-CAPITAL NOT = ZERO                                    
175600         COMPUTE WS-RM-DAILY-RETURN ROUNDED =                             
175700             (WS-EQ-CAPITAL (WS-EX) -                                     
175800              WS-RM-PRIOR-CAPITAL) / WS-RM-PRIOR-CAPITAL                  
175900     ELSE                                                                 
176000         MOVE ZERO TO WS-RM-DAILY-RETURN                                  
176100     END-IF.                                                              
176200     COMPUTE WS-RM-SUM-SQ-DEV-RET =                                       
176300         WS-RM-SUM-SQ-DEV-RET +                                           
176400         (WS-RM-DAILY-RETURN - WS-RM-MEAN-DAILY-RET) *                    
176500         (WS-RM-DAILY-RETURN - WS-RM-MEAN-DAILY-RET).                     
176600     MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RM-PRIOR-CAPITAL.                   
176700*                                                                         
176800 429-EXIT.                                                                
176900     EXIT.                                                                
177000*                                                                         
177100 430-RISK-METRICS.                                                        
177200*                                                                         
177300*    MAXIMUM DRAWDOWN OVER THE EQUITY CURVE.                              
177400*                                                                         
177500     MOVE ZERO TO WS-RK-MAX-DRAWDOWN-PCT.                                 
177600     MOVE WS-STARTING-CAPITAL TO WS-RK-RUNNING-PEAK.                      
177700     PERFORM 431-DRAWDOWN-DAY THRU 431-EXIT                               
177800             VARYING WS-EX FROM 1 BY 1                                    
177900             UNTIL WS-EX > WS-EQUITY-COUNT.                               
178000*                                                                         
178100*    ANNUALIZED VOLATILITY, SHARPE, CALMAR.                               
178200*                                                                         
178300     COMPUTE WS-EXPONENT = .5.                                            
178400     COMPUTE WS-RK-ANNUAL-VOL ROUNDED =                                   
178500             WS-RM-DAILY-STD-DEV * (252 ** WS-EXPONENT).                  
178600*                                                                         
178700     IF WS-RK-ANNUAL-VOL = ZERO                                           
178800         MOVE ZERO TO WS-RK-SHARPE-RATIO                                  
178900     ELSE                                                                 
179000         COMPUTE WS-RK-SHARPE-RATIO ROUNDED =                             
179100             ((WS-RM-MEAN-DAILY-RET * 252) -                              
179200              CF-RISK-FREE-RATE) / WS-RK-ANNUAL-VOL                       
179300     END-IF.                                                              
179400*                                                                         
179500     IF WS-RK-MAX-DRAWDOWN-PCT = ZERO                                     
179600         MOVE ZERO TO WS-RK-CALMAR-RATIO                                  
179700     ELSE                                                                 
179800         COMPUTE WS-RK-CALMAR-RATIO ROUNDED =                             
179900             WS-RM-ANNUAL-RETURN-PCT / WS-RK-MAX-DRAWDOWN-PCT             
180000     END-IF.                                                              
180100*                                                                         
180200 430-EXIT.                                                                
180300     EXIT.                                                                
180400*                                                                         
180500 431-DRAWDOWN-DAY.                                                        
180600*                                                                         
180700     IF WS-EQ-CAPITAL (WS-EX) > WS-RK-RUNNING-PEAK                        
180800         MOVE WS-EQ-CAPITAL (WS-EX) TO WS-RK-RUNNING-PEAK                 
180900     END-IF.                                                              
181000     IF WS-RK-RUNNING-PEAK > ZERO                                         
181100         COMPUTE WS-RK-CUR-DRAWDOWN-PCT ROUNDED =                         
181200             (WS-RK-RUNNING-PEAK - WS-EQ-CAPITAL (WS-EX))                 
181300             / WS-RK-RUNNING-PEAK * 100                                   
181400     ELSE                                                                 
181500         MOVE ZERO TO WS-RK-CUR-DRAWDOWN-PCT                              
181600     END-IF.                                                              
181700     IF WS-RK-CUR-DRAWDOWN-PCT > WS-RK-MAX-DRAWDOWN-PCT                   
181800         MOVE WS-RK-CUR-DRAWDOWN-PCT                                      
181900                             TO WS-RK-MAX-DRAWDOWN-PCT                    
182000     END-IF.                                                              
182100*                                                                         
182200 431-EXIT.                                                                
182300     EXIT.                                                                
182400*                                                                         
182500 500-PRINT-REPORT.                                                        
182600*                                                                         
182700     MOVE ALL '=' TO RPT-FULL-LINE.                                       
182800     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
182900     MOVE SPACES TO RPT-LINE.                                             
183000     MOVE '                     PERFORMANCE REPORT'                       
183100                             TO RPT-DATA.                                 
183200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
183300     MOVE ALL '=' TO RPT-FULL-LINE.                                       
183400     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
183500*                                                                         
183600     IF WS-TM-TOTAL-TRADES = ZERO                                         
183700         MOVE SPACES TO RPT-LINE                                          
183800         MOVE 'No trades executed.' TO RPT-DATA                           
183900         PERFORM 510-WRITE-LINE THRU 510-EXIT                             
184000         GO TO 500-EXIT                                                   
184100     END-IF.                                                              
184200*                                                                         
184300     PERFORM 520-TRADE-SECTION THRU 520-EXIT.                             
184400     PERFORM 530-RETURNS-SECTION THRU 530-EXIT.                           
184500     PERFORM 540-RISK-SECTION THRU 540-EXIT.                              
184600*                                                                         
184700 500-EXIT.                                                                
184800     EXIT.                                                                
184900*                                                                         
185000 510-WRITE-LINE.                                                          
185100*                                                                         
185200     WRITE RPT-LINE.                                                      
185300     ADD 1 TO WS-LINE-COUNT.                                              
185400*                                                                         
185500 510-EXIT.                                                                
185600     EXIT.                                                                
185700*                                                                         
185800 520-TRADE-SECTION.                                                       
185900*                                                                         
186000     MOVE ALL '-' TO RPT-FULL-LINE.                                       
186100     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
186200     MOVE SPACES TO RPT-LINE.                                             
186300     MOVE '           TRADE STATISTICS' TO RPT-DATA.                      
186400     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
186500     MOVE ALL '-' TO RPT-FULL-LINE.                                       
186600     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
186700*                                                                         
186800     MOVE WS-TM-TOTAL-TRADES TO WS-ED-COUNT.                              
186900     STRING 'Total Trades:           ' DELIMITED BY SIZE                  
187000            WS-ED-COUNT               DELIMITED BY SIZE                   
187100            INTO RPT-DATA.                                                
187200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
187300*                                                                         
187400     MOVE WS-TM-WINNERS TO WS-ED-COUNT.                                   
187500     MOVE WS-TM-WIN-RATE-PCT TO WS-ED-PCT.                                
187600     STRING 'Winning Trades:         ' DELIMITED BY SIZE                  
187700            WS-ED-COUNT               DELIMITED BY SIZE                   
187800            ' (' DELIMITED BY SIZE                                        
187900            WS-ED-PCT                 DELIMITED BY SIZE                   
188000            '%)' DELIMITED BY SIZE                                        
188100            INTO RPT-DATA.                                                
188200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
188300*                                                                         
188400     MOVE WS-TM-LOSERS TO WS-ED-COUNT.                                    
188500     COMPUTE WS-ED-PCT ROUNDED = 100 - WS-TM-WIN-RATE-PCT.                
188600     STRING 'Losing Trades:          ' DELIMITED BY SIZE                  
188700            WS-ED-COUNT               DELIMITED BY SIZE                   
188800            ' (' DELIMITED BY SIZE                                        
188900            WS-ED-PCT                 DELIMITED BY SIZE                   
189000            '%)' DELIMITED BY SIZE                                        
189100            INTO RPT-DATA.                                                
189200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
189300*                                                                         
189400     MOVE WS-TM-LARGEST-WIN TO WS-ED-AMOUNT.                              
189500     STRING 'Largest Win:            $' DELIMITED BY SIZE                 
189600            WS-ED-AMOUNT              DELIMITED BY SIZE                   
189700            INTO RPT-DATA.                                                
189800     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
189900*                                                                         
190000     MOVE WS-TM-LARGEST-LOSS TO WS-ED-AMOUNT.                             
190100     STRING 'Largest Loss:           $' DELIMITED BY SIZE                 
190200            WS-ED-AMOUNT              DELIMITED BY SIZE                   
190300            INTO RPT-DATA.                                                
190400     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
190500*                                                                         
190600     MOVE WS-TM-AVG-WIN TO WS-ED-AMOUNT.                                  
190700     STRING 'Average Win:            $' DELIMITED BY SIZE                 
190800            WS-ED-AMOUNT              DELIMITED BY SIZE                   
190900            INTO RPT-DATA.                                                
191000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
191100*                                                                         
191200     MOVE WS-TM-AVG-LOSS TO WS-ED-AMOUNT.                                 
191300     STRING 'Average Loss:           $' DELIMITED BY SIZE                 
191400            WS-ED-AMOUNT              DELIMITED BY SIZE                   
191500            INTO RPT-DATA.                                                
191600     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
191700*                                                                         
191800     MOVE WS-TM-PROFIT-FACTOR TO WS-ED-RATIO.                             
191900     STRING 'Profit Factor:          ' DELIMITED BY SIZE                  
192000            WS-ED-RATIO               DELIMITED BY SIZE                   
192100            INTO RPT-DATA.                                                
192200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
192300*                                                                         
192400 520-EXIT.                                                                
192500     EXIT.                                                                
192600*                                                                         
192700 530-RETURNS-SECTION.                                                     
192800*                                                                         
192900     MOVE ALL '-' TO RPT-FULL-LINE.                                       
193000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
193100     MOVE SPACES TO RPT-LINE.                                             
193200     MOVE '               RETURNS' TO RPT-DATA.                           
193300     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
193400     MOVE ALL '-' TO RPT-FULL-LINE.                                       
193500     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
193600*                                                                         
193700     MOVE WS-RM-TOTAL-RETURN-PCT TO WS-ED-PCT.                            
193800     STRING 'Total Return:           ' DELIMITED BY SIZE                  
193900            WS-ED-PCT                 DELIMITED BY SIZE                   
194000            '%' DELIMITED BY SIZE                                         
194100            INTO RPT-DATA.                                                
194200     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
194300*                                                                         
194400     MOVE WS-RM-ANNUAL-RETURN-PCT TO WS-ED-PCT.                           
194500     STRING 'Annualized Return:      ' DELIMITED BY SIZE                  
194600            WS-ED-PCT                 DELIMITED BY SIZE                   
194700            '%' DELIMITED BY SIZE                                         
194800            INTO RPT-DATA.                                                
194900     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
195000*                                                                         
195100     COMPUTE WS-ED-RATIO ROUNDED =                                        
195200             WS-RM-MEAN-DAILY-RET * 100.                                  
195300     STRING 'Daily Avg Return:       ' DELIMITED BY SIZE                  
195400            WS-ED-RATIO               DELIMITED BY SIZE                   
195500            '%' DELIMITED BY SIZE                                         
195600            INTO RPT-DATA.                                                
195700     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
195800*                                                                         
195900 530-EXIT.                                                                
196000     EXIT.                                                                
196100*                                                                         
196200 540-RISK-SECTION.                                                        
196300*                                                                         
196400     MOVE ALL '-' TO RPT-FULL-LINE.                                       
196500     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
196600     MOVE SPACES TO RPT-LINE.                                             
196700     MOVE '             RISK METRICS' TO RPT-DATA.                        
196800     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
196900     MOVE ALL '-' TO RPT-FULL-LINE.                                       
197000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
197100*                                                                         
197200     MOVE WS-RK-MAX-DRAWDOWN-PCT TO WS-ED-PCT.                            
197300     STRING 'Max Drawdown:           ' DELIMITED BY SIZE                  
197400            WS-ED-PCT                 DELIMITED BY SIZE                   
197500            '%' DELIMITED BY SIZE                                         
197600            INTO RPT-DATA.                                                
197700     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
197800*                                                                         
197900     COMPUTE WS-ED-RATIO ROUNDED =                                        
198000             WS-RM-DAILY-STD-DEV * 100.                                   
198100     STRING 'Daily Volatility:       ' DELIMITED BY SIZE                  
198200            WS-ED-RATIO               DELIMITED BY SIZE                   
198300            '%' DELIMITED BY SIZE                                         
198400            INTO RPT-DATA.                                                
198500     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
198600*                                                                         
198700     COMPUTE WS-ED-PCT ROUNDED = WS-RK-ANNUAL-VOL * 100.                  
198800*    (WS-RK-ANNUAL-VOL IS A FRACTION - X100 FOR THE PERCENT               
198900*    SHOWN ON THE REPORT.)                                                
199000     STRING 'Annual Volatility:      ' DELIMITED BY SIZE                  
199100            WS-ED-PCT                 DELIMITED BY SIZE                   
199200            '%' DELIMITED BY SIZE                                         
199300            INTO RPT-DATA.                                                
199400     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
199500*                                                                         
199600     MOVE WS-RK-SHARPE-RATIO TO WS-ED-RATIO.                              
199700     STRING 'Sharpe Ratio:           ' DELIMITED BY SIZE                  
199800            WS-ED-RATIO               DELIMITED BY SIZE                   
199900            INTO RPT-DATA.                                                
200000     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
200100*                                                                         
200200     MOVE WS-RK-CALMAR-RATIO TO WS-ED-RATIO.                              
200300     STRING 'Calmar Ratio:           ' DELIMITED BY SIZE                  
200400            WS-ED-RATIO               DELIMITED BY SIZE                   
200500            INTO RPT-DATA.                                                
200600     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
200700*                                                                         
200800     MOVE ALL '=' TO RPT-FULL-LINE.                                       
200900     PERFORM 510-WRITE-LINE THRU 510-EXIT.                                
201000*                                                                         
201100 540-EXIT.                                                                
201200     EXIT.                                                                
201300*                                                                         
201400 900-CLOSE-FILES.                                                         
201500*                                                                         
201600     CLOSE PRICE-FILE TRADE-FILE EQUITY-FILE REPORT-FILE.                 
201700*                                                                         
201800 900-EXIT.                                                                
201900     EXIT.                                                                
