000100******************************************************************        
000200*                    P R I C E R E C                            *         
000300******************************************************************        
000400* COPYBOOK    : PRICEREC                                                  
000500* DESCRIPTION : DAILY PRICE BAR FOR ONE TRADABLE INSTRUMENT.              
000600*               ONE RECORD PER INSTRUMENT PER TRADING DATE.               
000700*               RECORDS ARE PRESENTED SORTED BY ASSET ID THEN             
000800*               BY DATE ASCENDING.                                        
000900* USED BY     : PTBACK01, PTOPT01  (PRICE-FILE)                           
001000******************************************************************        
001100*    L O G    O F    C H A N G E S                                        
001200******************************************************************        
001300* 11/03/91  R.KEMNITZ   ORIGINAL LAYOUT FOR THE SPREAD-TRADING            
001400*                       BATCH (REQ PT-0001).                              
001500* 04/22/93  R.KEMNITZ   WIDENED PR-VOLUME TO 9(12), OLD FIELD             
001600*                       WRAPPED ON THE HIGH-VOLUME ISSUES.                
001700* 09/14/98  T.OKAFOR    Y2K - PR-DATE CONFIRMED FULL CCYYMMDD,            
001800*                       NO 2-DIGIT YEAR FIELDS IN THIS COPYBOOK.          
001900* 02/06/04  T.OKAFOR    CONFIRMED LAYOUT FOR SHARPE-RATIO REQUEST         
002000*                       (REQ PT-0088) - NO FIELD CHANGES.                 
002100******************************************************************        
002200 01  PRICE-REC.                                                           
002300     05  PR-ASSET-ID             PIC X(12).                               
002400     05  PR-DATE                 PIC 9(08).                               
002500     05  PR-OPEN                 PIC S9(09)V9(04).                        
002600     05  PR-HIGH                 PIC S9(09)V9(04).                        
002700     05  PR-LOW                  PIC S9(09)V9(04).                        
002800     05  PR-CLOSE                PIC S9(09)V9(04).                        
002900     05  PR-VOLUME               PIC 9(12).                               
003000     05  FILLER                  PIC X(16).                               
