000100******************************************************************        
000200*                    C O N F G R E C                            *         
000300******************************************************************        
000400* COPYBOOK    : CONFGREC                                                  
000500* DESCRIPTION : RUN PARAMETERS FOR THE SPREAD-TRADING BACK-TEST.          
000600*               READ FROM THE OPTIONAL CONFIG FILE WHEN PRESENT;          
000700*               OTHERWISE THE SHOP-STANDARD DEFAULTS BELOW APPLY.         
000800* USED BY     : PTBACK01, PTOPT01  (CONFIG)                               
000900******************************************************************        
001000*    L O G    O F    C H A N G E S                                        
001100******************************************************************        
001200* 11/03/91  R.KEMNITZ   ORIGINAL LAYOUT (REQ PT-0001).                    
001300* 06/18/94  R.KEMNITZ   ADDED CF-MAX-DRAWDOWN-PCT AND                     
001400*                       CF-STOP-LOSS-PCT PER RISK DESK REQUEST.           
001500* 02/06/04  T.OKAFOR    ADDED CF-RISK-FREE-RATE FOR THE SHARPE            
001600*                       CALCULATION (REQ PT-0088).                        
001700******************************************************************        
001800 01  CFG-PARMS.                                                           
001900     05  CF-STARTING-CAPITAL     PIC S9(11)V99.                           
002000     05  CF-ENTRY-THRESHOLD      PIC S9(03)V9(04).                        
002100     05  CF-EXIT-THRESHOLD       PIC S9(03)V9(04).                        
002200     05  CF-MIN-PVALUE           PIC V9(04).                              
002300     05  CF-RISK-PER-TRADE       PIC V9(04).                              
002400     05  CF-MAX-POSITION-PCT     PIC 9(03)V99.                            
002500     05  CF-MAX-DRAWDOWN-PCT     PIC 9(03)V99.                            
002600     05  CF-STOP-LOSS-PCT        PIC V9(04).                              
002700     05  CF-COMMISSION-PCT       PIC V9(06).                              
002800     05  CF-RISK-FREE-RATE       PIC V9(04).                              
002900     05  CF-LOOKBACK             PIC 9(04).                               
003000     05  FILLER                  PIC X(17).                               
003100*                                                                         
003200*    SHOP-STANDARD DEFAULTS - USED WHEN CONFIG FILE IS ABSENT             
003300*                                                                         
003400 01  CFG-DEFAULTS.                                                        
003500     05  CFD-STARTING-CAPITAL    PIC S9(11)V99 VALUE 100000.00.           
003600     05  CFD-ENTRY-THRESHOLD     PIC S9(03)V9(04) VALUE 2.0000.           
003700     05  CFD-EXIT-THRESHOLD      PIC S9(03)V9(04) VALUE 0.5000.           
003800     05  CFD-MIN-PVALUE          PIC V9(04) VALUE 0.0500.                 
003900     05  CFD-RISK-PER-TRADE      PIC V9(04) VALUE 0.0200.                 
004000     05  CFD-MAX-POSITION-PCT    PIC 9(03)V99 VALUE 010.00.               
004100     05  CFD-MAX-DRAWDOWN-PCT    PIC 9(03)V99 VALUE 020.00.               
004200     05  CFD-STOP-LOSS-PCT       PIC V9(04) VALUE 0.0500.                 
004300     05  CFD-COMMISSION-PCT      PIC V9(06) VALUE 0.001000.               
004400     05  CFD-RISK-FREE-RATE      PIC V9(04) VALUE 0.0200.                 
004500     05  CFD-LOOKBACK            PIC 9(04) VALUE 0252.                    
004600     05  FILLER                  PIC X(17).                               
