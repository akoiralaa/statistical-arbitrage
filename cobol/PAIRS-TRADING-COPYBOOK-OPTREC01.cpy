000100******************************************************************        
000200*                    O P T R E C 0 1                            *         
000300******************************************************************        
000400* COPYBOOK    : OPTREC01                                                  
000500* DESCRIPTION : ONE RANKED RESULT LINE FROM THE PAIR OPTIMIZER -          
000600*               THE BACK-TEST SUMMARY FOR ONE CANDIDATE PAIR.             
000700* USED BY     : PTOPT01                                                   
000800******************************************************************        
000900*    L O G    O F    C H A N G E S                                        
001000******************************************************************        
001100* 02/06/04  T.OKAFOR    ORIGINAL LAYOUT FOR THE PAIR OPTIMIZER            
001200*                       BATCH (REQ PT-0088).                              
001300******************************************************************        
001400 01  OPT-RESULT-REC.                                                      
001500     05  OP-ASSET-1              PIC X(12).                               
001600     05  OP-ASSET-2              PIC X(12).                               
001700     05  OP-TOTAL-TRADES         PIC 9(06).                               
001800     05  OP-WIN-RATE             PIC V9(04).                              
001900     05  OP-TOTAL-RETURN-PCT     PIC S9(05)V99.                           
002000     05  OP-SHARPE               PIC S9(03)V9(04).                        
002100     05  OP-MAX-DD-PCT           PIC 9(03)V99.                            
002200     05  OP-PROFIT-FACTOR        PIC S9(05)V99.                           
002300     05  OP-ANN-RETURN-PCT       PIC S9(05)V99.                           
002400     05  FILLER                  PIC X(10).                               
